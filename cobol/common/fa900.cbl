000100*****************************************************************
000200*                                                               *
000300*      Document number check digit calculation/verification     *
000400*                         MOD 11 only                            *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa900.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       21/07/92.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1992-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Check-Digit (Mod 11) Calculation/Verifica
002500                         for factoring document numbers - called b
002600                         fa040 to flag malformed invoice numbers
002700                         appearing in client exports.
002800**
002900     version.            1.00 of 21/07/92.
003000****
003100* Changes:
003200* 21/07/92 tcf -        Created, lifted from the accounting suite'
003300                        own mod 11 routine, alphabet widened to co
003400                        with the alpha prefix some clients use.
003500* 08/03/96 jw  -        Array widened 6 to 10 chars, invoice numbe
003600                        from the new client onboarding form run
003700                        longer than the old account number field.
003800* 24/11/98 tcf -    Y2K No date handling in this routine, noted he
003900                        for the file's change history only.
004000* 14/06/24 tcf -    FA4 Renamed maps09 to fa900 for the factoring
004100                        conversion, Customer-Nos renamed Document-
004200* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004300                        swap block left over from the old accounti
004400                        suite copy - this routine has never taken
004500* 15/09/24 jw  -    FA1201 Added Work-Text/Work-Halves trace displ
004600                        Addition-Error, onboarding wanted to see w
004700                        characters in a rejected document number f
004800**
004900******************************************************************
005000*
005100 environment             division.
005200*===============================
005300*
005400 configuration section.
005500 special-names.
005600     C01 is TOP-OF-FORM
005700     class FA-Numeric-Class is "0" thru "9"
005800     UPSI-0 is FA-Rerun-Switch.
005900*
006000 input-output            section.
006100*------------------------------
006200*
006300 data                    division.
006400*===============================
006500 working-storage section.
006600*-----------------------
006700*
006800 01  ws-data.
006900     03  Alpha           pic x(37)     value "0123456789ABCDEFGHIJ
007000     03  filler  redefines  Alpha.
007100         05  Ar1         pic x         occurs  37  indexed by Q.
007200     03  Work-Array.
007300         05  Array       pic x         occurs  10.
007400* Two alternate views of the incoming document number, used only
007500* to trace a rejected check digit back to the offending text -
007600* added after the onboarding team kept asking which characters
007700* actually failed, ticket FA-1201.
007800     03  Work-Text    redefines  Work-Array   pic x(10).
007900     03  Work-Halves  redefines  Work-Array.
008000         05  Work-First-Half    pic x(5).
008100         05  Work-Second-Half   pic x(5).
008200     03  Suma            pic s9(5).
008300*
008400     77  A               pic s9(5)      comp.
008500     77  Y               pic s9(5)      comp.
008600     77  Z               pic s9(5)      comp.
008700 linkage section.
008800*--------------
008900*
009000 01  FA900-WS.
009100     03  Document-Nos    pic x(10).
009200     03  Check-Digit     pic 9.
009300* FA900-Reply - 'C' calculate, 'V' verify, returns 'Y'/'N'.
009400     03  FA900-Reply     pic x.
009500*
009600 procedure division  using  FA900-WS.
009700*===================================
009800*
009900 main.
010000     move     Document-Nos  to  Work-Array.
010100     move     zero  to  Suma.
010200     perform  Addition-Loop through Addition-End
010300              varying A from 1 by 1 until A > 10.
010400*
010500     if       Suma = zero
010600              move  "N"  to  FA900-Reply
010700              go to  main-exit.
010800*
010900     divide   Suma  by  11  giving  Z.
011000     compute  A  =  11 - (Suma - (11 * Z)).
011100*
011200     if       FA900-Reply = "C"
011300              move   A   to  Check-Digit
011400              move  "Y"  to  FA900-Reply.
011500*
011600     if       FA900-Reply = "V"
011700       and    A = check-digit
011800              move  "Y"  to  FA900-Reply.
011900*
012000     go       to main-exit.
012100*
012200 Addition-Loop.
012300     set      Q  to  1.
012400     search   Ar1  at end  go to  Addition-Error
012500              when Ar1 (Q) = Array (A)
012600                   go to  Addition-Do.
012700*
012800 Addition-Error.
012900     display  "FA900 BAD CHARACTER IN DOCUMENT NO "  Work-Text.
013000     display  "FA900 FIRST HALF " Work-First-Half " SECOND HALF "
013100              Work-Second-Half.
013200     move     zero  to  Suma.
013300     move     11    to  A.
013400     go to    Addition-End.
013500*
013600 Addition-Do.
013700     set      Y  to  Q.
013800     compute  Z  =   Y * (12 - A).
013900     add      Z  to  Suma.
014000*
014100 Addition-End.
014200     exit.
014300*
014400 main-exit.   exit program.
014500**********    ************
014600
