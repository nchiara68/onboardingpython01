000100*****************************************************************
000200*                                                               *
000300*             Client Risk Analysis  -  Top Ten Listing          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa040.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       14/03/93.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1993-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Groups the invoice ledger by client, rank
002500                         by amount due (risk view) and by total
002600                         billed (performance view), flags clients
002700                         over the eightieth percentile of amount d
002800                         or averaging more than sixty days past du
002900                         or paying under half of what they owe, an
003000                         prints the risk listing for Credit Contro
003100**
003200     version.            1.00 of 14/03/93.
003300****
003400* Changes:
003500* 14/03/93 tcf -        Created, top ten by balance only.
003600* 12/09/96 jw  -        Performance view added, Credit Control wan
003700                        the best clients listed alongside the wors
003800* 28/11/98 tcf -    Y2K Cutoff date and delay arithmetic shared wi
003900                        FA020, four digit year confirmed throughou
004000* 09/04/02 jw  -        Eightieth percentile test added to the hig
004100                        risk flag, balance alone was catching too
004200                        many small, well behaved accounts.
004300* 14/06/24 tcf -    FA4 Rebuilt from the state tax liability ranki
004400                        report, Agc- fields renamed Cli- throughou
004500* 03/09/24 tcf -    FA42 Invoice number check digit verify added,
004600                        calls FA900, flags the count to Credit
004700                        Control on the same diagnostic line as the
004800                        percentile cutoff.
004900**
005000******************************************************************
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration section.
005600 special-names.
005700     C01 is TOP-OF-FORM
005800     class FA-Numeric-Class is "0" thru "9"
005900     UPSI-0 is FA-Rerun-Switch.
006000*
006100 input-output            section.
006200 file-control.
006300     select FA-Invoice-File  assign       "FAINVLG"
006400                             organization line sequential
006500                             status       WS-Inv-Status.
006600*
006700     select FA-Param-File    assign       "FAPARMS"
006800                             organization line sequential
006900                             status       WS-Parm-Status.
007000*
007100     select FA-Client-Risk   assign       "FACLIRSK"
007200                             organization line sequential
007300                             status       WS-Rsk-Status.
007400*
007500     select FA-Client-Perf   assign       "FACLIPRF"
007600                             organization line sequential
007700                             status       WS-Prf-Status.
007800*
007900     select FA-Client-Report assign       "FACLIRPT"
008000                             organization line sequential
008100                             status       WS-Rpt-Status.
008200*
008300 data                    division.
008400*===============================
008500*
008600 file section.
008700*
008800 fd  FA-Invoice-File.
008900 01  FA-Invoice-File-Record  pic x(200).
009000*
009100 fd  FA-Param-File.
009200 01  FA-Param-File-Record    pic x(200).
009300*
009400 fd  FA-Client-Risk.
009500 01  FA-Client-Risk-Record   pic x(110).
009600*
009700 fd  FA-Client-Perf.
009800 01  FA-Client-Perf-Record   pic x(110).
009900*
010000 fd  FA-Client-Report.
010100 01  FA-Client-Report-Record pic x(132).
010200*
010300 working-storage section.
010400*-----------------------
010500 77  Prog-Name               pic x(15) value "FA040 (1.0.00)".
010600*
010700 01  WS-Data.
010800     03  WS-Inv-Status       pic xx    value zero.
010900     03  WS-Parm-Status      pic xx    value zero.
011000     03  WS-Rsk-Status       pic xx    value zero.
011100     03  WS-Prf-Status       pic xx    value zero.
011200     03  WS-Rpt-Status       pic xx    value zero.
011300     03  WS-EOF-Sw           pic x     value "N".
011400        88  WS-EOF                     value "Y".
011500*
011600     03  WS-Cutoff-CCYYMMDD  pic 9(8)  comp value zero.
011700*
011800* Cleansing/parse work fields, same shape as FA010/FA020/FA030.
011900     03  WS-Raw-Amount       pic x(15).
012000     03  WS-Neg-Sw           pic x.
012100     03  WS-Amt-Whole        pic 9(9).
012200     03  WS-Amt-Frac         pic 99.
012300     03  WS-Amount-Value     pic s9(9)v99.
012400     03  WS-Raw-Date         pic x(10).
012500* Alternate column view of the raw MM/DD/YYYY text, same shape
012600* the invoice ledger copybook already carries for Trans/Due -
012700* ZZ070 below reads the date apart through this view instead of
012800* an UNSTRING.
012900     03  WS-Raw-Date-Parts redefines WS-Raw-Date.
013000         05  WS-Prs-Mo-A     pic x(2).
013100         05  filler          pic x.
013200         05  WS-Prs-Dy-A     pic x(2).
013300         05  filler          pic x.
013400         05  WS-Prs-Yr-A     pic x(4).
013500     03  WS-Prs-Mo           pic 99.
013600     03  WS-Prs-Dy           pic 99.
013700     03  WS-Prs-Yr           pic 9(4).
013800     03  WS-Date-CCYYMMDD    pic 9(8)  comp.
013900     03  WS-Due-CCYYMMDD     pic 9(8)  comp.
014000     03  WS-LPay-CCYYMMDD    pic 9(8)  comp.
014100     03  WS-Delay-Days       pic s9(5) comp.
014200     03  WS-Cutoff-Date-Disp pic 9(8).
014300     03  WS-Cutoff-Date-Parts redefines WS-Cutoff-Date-Disp.
014400         05  WS-CD-Yr        pic 9(4).
014500         05  WS-CD-Mo        pic 99.
014600         05  WS-CD-Dy        pic 99.
014700*
014800     03  WS-Ix               pic 9(4)  comp.
014900     03  WS-Ix2              pic 9(4)  comp.
015000     03  WS-Found-Sw         pic x.
015100        88  WS-Found                   value "Y".
015200*
015300* Per client accumulator table, built as the ledger is read, one
015400* row per distinct Applied-To value seen.
015500     03  WS-Cli-Count         pic 9(4)  comp value zero.
015600     03  WS-Clients.
015700         05  WS-Cli-Entry occurs 300.
015800             07  WS-Cli-Name         pic x(30).
015900             07  WS-Cli-Invoices     pic 9(7)  comp.
016000             07  WS-Cli-Sum-Amount   pic s9(11)v99.
016100             07  WS-Cli-Sum-Paid     pic s9(11)v99.
016200             07  WS-Cli-Sum-Due      pic s9(11)v99.
016300             07  WS-Cli-Sum-Delay    pic s9(9)  comp.
016400             07  WS-Cli-Avg-Amount   pic s9(9)v99.
016500             07  WS-Cli-Avg-Delay    pic s9(5)v99.
016600             07  WS-Cli-Coll-Rate    pic s9(3)v99.
016700             07  WS-Cli-Risk-Flag    pic x.
016800*
016900* Second, independent copy of the same rows, kept so the risk
017000* sort and the performance sort never disturb one another.
017100     03  WS-CliB-Count        pic 9(4)  comp value zero.
017200     03  WS-CliB.
017300         05  WS-CliB-Entry occurs 300.
017400             07  WS-CliB-Name        pic x(30).
017500             07  WS-CliB-Invoices    pic 9(7)  comp.
017600             07  WS-CliB-Sum-Amount  pic s9(11)v99.
017700             07  WS-CliB-Sum-Paid    pic s9(11)v99.
017800             07  WS-CliB-Sum-Due     pic s9(11)v99.
017900             07  WS-CliB-Sum-Delay   pic s9(9)  comp.
018000             07  WS-CliB-Avg-Amount  pic s9(9)v99.
018100             07  WS-CliB-Avg-Delay   pic s9(5)v99.
018200             07  WS-CliB-Coll-Rate   pic s9(3)v99.
018300             07  WS-CliB-Risk-Flag   pic x.
018400*
018500* Amount due sample, sorted ascending to read off the eightieth
018600* percentile by the classic nearest rank method.
018700     03  WS-Due-Sample.
018800         05  WS-Due-Entry occurs 300 pic s9(11)v99.
018900     03  WS-Pctl-Rank         pic 9(4)  comp value zero.
019000     03  WS-Pctl-Value        pic s9(11)v99 value zero.
019100     03  WS-Pctl-Work         pic s9(7)  comp.
019200*
019300     03  WS-Entry-Swap        pic x(200) value spaces.
019400     03  WS-Rpt-Line-Count    pic 99     comp value zero.
019500*
019600* Check digit work area, passed to FA900 to flag invoice numbers
019700* that do not carry a valid Mod 11 self-check - informational only
019800* a failure does not drop the invoice out of the risk listing.
019900     03  WS-Chk-Document-Nos  pic x(10).
020000     03  WS-Chk-Check-Digit   pic 9.
020100     03  WS-Chk-Reply         pic x.
020200     03  WS-Invalid-Inv-Nos   pic 9(5)  comp value zero.
020300*
020400 01  WS-Julian-Work.
020500     03  WS-Jul-CCYYMMDD     pic 9(8)  comp.
020600     03  WS-Jul-Yr           pic 9(4)  comp.
020700     03  WS-Jul-Yr-1         pic 9(4)  comp.
020800     03  WS-Jul-MmDd         pic 9(4)  comp.
020900     03  WS-Jul-Mo           pic 99    comp.
021000     03  WS-Jul-Dy           pic 99    comp.
021100     03  WS-Jul-Quad         pic 9(4)  comp.
021200     03  WS-Jul-Cent         pic 9(4)  comp.
021300     03  WS-Jul-Quad4        pic 9(4)  comp.
021400     03  WS-Jul-Rem          pic 9(4)  comp.
021500     03  WS-Jul-Leap-Sw      pic x.
021600         88  WS-Jul-Leap             value "Y".
021700     03  WS-Jul-Days         pic 9(7)  comp.
021800     03  WS-Due-Julian       pic 9(7)  comp.
021900*
022000* Cumulative days before each month, Jan thru Dec, compiled in
022100* by redefinition rather than built at run time - used by
022200* ZZ075 below to turn a ccyymmdd into an absolute day count so
022300* aging delay is a true calendar-day difference, not a straight
022400* subtraction of the ccyymmdd digits (that was flattering
022500* invoices that cross a month or year end and got fixed under
022600* ticket FA-1142).
022700 01  WS-Cum-Days-Values.
022800     03  filler pic 9(3) value 000.
022900     03  filler pic 9(3) value 031.
023000     03  filler pic 9(3) value 059.
023100     03  filler pic 9(3) value 090.
023200     03  filler pic 9(3) value 120.
023300     03  filler pic 9(3) value 151.
023400     03  filler pic 9(3) value 181.
023500     03  filler pic 9(3) value 212.
023600     03  filler pic 9(3) value 243.
023700     03  filler pic 9(3) value 273.
023800     03  filler pic 9(3) value 304.
023900     03  filler pic 9(3) value 334.
024000 01  WS-Cum-Days-Table redefines WS-Cum-Days-Values.
024100     03  WS-Cum-Days         pic 9(3) occurs 12.
024200*
024300 copy "wsfainv.cob".
024400 copy "wsfaparm.cob".
024500 copy "wsfacli.cob".
024600*
024700 01  Error-Messages.
024800     03  FA041-Msg pic x(40) value "FA041 Invoice ledger file not
024900*
025000 01  WS-Print-Line             pic x(132) value spaces.
025100*
025200 procedure division.
025300*===================
025400*
025500 aa000-Main                  section.
025600*****************************************
025700     perform  aa005-Load-Parameters thru aa005-Exit.
025800     perform  aa010-Open-Files thru aa010-Exit.
025900     perform  aa020-Read-Record thru aa020-Exit
026000              until WS-EOF.
026100     perform  aa040-Finish-Clients thru aa040-Exit.
026200     perform  aa050-Copy-For-Perf-View thru aa050-Exit.
026300     perform  aa060-Write-Risk-View thru aa060-Exit.
026400     perform  aa070-Write-Perf-View thru aa070-Exit.
026500     perform  aa080-Print-Risk-Report thru aa080-Exit.
026600     perform  aa090-Close-Files thru aa090-Exit.
026700     go       to Main-Exit.
026800*
026900 aa005-Load-Parameters.
027000     open     input FA-Param-File.
027100     read     FA-Param-File into FA-Param-File-Record
027200              at end move zero to WS-Cutoff-CCYYMMDD
027300              go to aa005-Exit.
027400     move     FA-Param-File-Record to FA-Param-Record.
027500     move     FA-PR-Cutoff-Date    to WS-Cutoff-CCYYMMDD.
027600     move     WS-Cutoff-CCYYMMDD   to WS-Cutoff-Date-Disp.
027700     display  "FA040 RISK RUN AS OF " WS-CD-Mo "/" WS-CD-Dy "/" WS
027800     close    FA-Param-File.
027900 aa005-Exit. exit.
028000*
028100 aa010-Open-Files.
028200     open     input  FA-Invoice-File.
028300     if       WS-Inv-Status not = "00"
028400              display FA041-Msg
028500              go to   aa010-Exit.
028600     open     output FA-Client-Risk FA-Client-Perf FA-Client-Repor
028700 aa010-Exit. exit.
028800*
028900 aa020-Read-Record.
029000     read     FA-Invoice-File into FA-Invoice-File-Record
029100              at end
029200              move "Y" to WS-EOF-Sw
029300              go to aa020-Exit.
029400     unstring FA-Invoice-File-Record delimited by ","
029500              into Inv-Type       Inv-Number
029600                   Inv-Trans-Date Inv-Applied-To
029700                   Inv-Amount     Inv-Due-Date
029800                   Inv-Status     Inv-Last-Pay-Date
029900                   Inv-Amt-Paid   Inv-Amt-Due.
030000*
030100     if       Inv-Type not = "Invoice"
030200              go to aa020-Exit.
030300*
030400* Check digit verify, last character of the invoice number against
030500* the Mod 11 self-check on the nine characters ahead of it.
030600     move     spaces           to WS-Chk-Document-Nos.
030700     move     Inv-Number (1:9) to WS-Chk-Document-Nos (1:9).
030800     move     Inv-Number (10:1) to WS-Chk-Check-Digit.
030900     move     "V"              to WS-Chk-Reply.
031000     call     "FA900" using WS-Chk-Document-Nos WS-Chk-Check-Digit
031100                             WS-Chk-Reply.
031200     if       WS-Chk-Reply not = "Y"
031300              add 1 to WS-Invalid-Inv-Nos.
031400*
031500     move     Inv-Amount   to WS-Raw-Amount.
031600     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
031700     move     WS-Amount-Value to Inv-Amount.
031800     move     Inv-Amt-Paid to WS-Raw-Amount.
031900     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
032000     move     WS-Amount-Value to Inv-Amt-Paid.
032100     move     Inv-Amt-Due  to WS-Raw-Amount.
032200     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
032300     move     WS-Amount-Value to Inv-Amt-Due.
032400*
032500     move     Inv-Due-Date to WS-Raw-Date.
032600     perform  ZZ070-Parse-Date thru ZZ070-Exit.
032700     move     WS-Date-CCYYMMDD to WS-Due-CCYYMMDD.
032800     move     Inv-Last-Pay-Date to WS-Raw-Date.
032900     perform  ZZ070-Parse-Date thru ZZ070-Exit.
033000     move     WS-Date-CCYYMMDD to WS-LPay-CCYYMMDD.
033100*
033200* Aging Delay Days, same dual formula as FA020 - paid invoices
033300* measure from last payment, outstanding from the cutoff date.
033400     if       Inv-Amt-Due = zero
033500              if     WS-LPay-CCYYMMDD = zero
033600                     move zero to WS-Delay-Days
033700              else
033800                     move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
033900                     perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
034000                     move WS-Jul-Days to WS-Due-Julian
034100                     move WS-LPay-CCYYMMDD to WS-Jul-CCYYMMDD
034200                     perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
034300                     subtract WS-Due-Julian from WS-Jul-Days
034400                             giving WS-Delay-Days
034500     else
034600              if     WS-Due-CCYYMMDD = zero
034700                     move zero to WS-Delay-Days
034800              else
034900                     move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
035000                     perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
035100                     move WS-Jul-Days to WS-Due-Julian
035200                     move WS-Cutoff-CCYYMMDD to WS-Jul-CCYYMMDD
035300                     perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
035400                     subtract WS-Due-Julian from WS-Jul-Days
035500                             giving WS-Delay-Days.
035600*
035700     perform  ZZ110-Find-Client thru ZZ110-Exit.
035800     add      1 to WS-Cli-Invoices (WS-Ix).
035900     add      Inv-Amount to WS-Cli-Sum-Amount (WS-Ix).
036000     add      Inv-Amt-Paid to WS-Cli-Sum-Paid (WS-Ix).
036100     add      Inv-Amt-Due to WS-Cli-Sum-Due (WS-Ix).
036200     add      WS-Delay-Days to WS-Cli-Sum-Delay (WS-Ix).
036300 aa020-Exit. exit.
036400*
036500* Linear scan of the client table, new name gets a new slot
036600* appended at the end, classic out-of-line VARYING/UNTIL scan.
036700 ZZ110-Find-Client.
036800     move     "N" to WS-Found-Sw.
036900     perform  ZZ111-Scan-Client thru ZZ111-Exit
037000              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cli-Count
037100     if       WS-Found
037200              go to ZZ110-Exit.
037300     add      1 to WS-Cli-Count.
037400     move     WS-Cli-Count to WS-Ix.
037500     move     Inv-Applied-To to WS-Cli-Name (WS-Ix).
037600 ZZ110-Exit. exit.
037700*
037800 ZZ111-Scan-Client.
037900     if       WS-Cli-Name (WS-Ix) = Inv-Applied-To
038000              move "Y" to WS-Found-Sw
038100              go to ZZ110-Exit.
038200 ZZ111-Exit. exit.
038300*
038400* Averages, collection rate and the eightieth percentile test,
038500* once the whole ledger has been accumulated.
038600 aa040-Finish-Clients.
038700     perform  ZZ200-Finish-One-Client thru ZZ200-Exit
038800              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cli-Count
038900     perform  ZZ210-Load-Due-Sample thru ZZ210-Exit
039000              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cli-Count
039100     perform  ZZ220-Sort-Due-Sample thru ZZ220-Exit.
039200     compute  WS-Pctl-Work = (80 * WS-Cli-Count) / 100.
039300     if       WS-Pctl-Work < 1
039400              move 1 to WS-Pctl-Rank
039500     else
039600              if   WS-Pctl-Work > WS-Cli-Count
039700                   move WS-Cli-Count to WS-Pctl-Rank
039800              else
039900                   move WS-Pctl-Work to WS-Pctl-Rank.
040000     move     WS-Due-Entry (WS-Pctl-Rank) to WS-Pctl-Value.
040100     perform  ZZ230-Flag-High-Risk thru ZZ230-Exit
040200              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cli-Count
040300 aa040-Exit. exit.
040400*
040500 ZZ200-Finish-One-Client.
040600     if       WS-Cli-Invoices (WS-Ix) not = zero
040700              compute WS-Cli-Avg-Amount (WS-Ix) rounded =
040800                 WS-Cli-Sum-Amount (WS-Ix) / WS-Cli-Invoices (WS-I
040900              compute WS-Cli-Avg-Delay (WS-Ix) rounded =
041000                 WS-Cli-Sum-Delay (WS-Ix) / WS-Cli-Invoices (WS-Ix
041100     if       WS-Cli-Sum-Amount (WS-Ix) not = zero
041200              compute WS-Cli-Coll-Rate (WS-Ix) rounded =
041300                 (WS-Cli-Sum-Paid (WS-Ix) /
041400                  WS-Cli-Sum-Amount (WS-Ix)) * 100
041500     else
041600              move zero to WS-Cli-Coll-Rate (WS-Ix).
041700     move     "N" to WS-Cli-Risk-Flag (WS-Ix).
041800 ZZ200-Exit. exit.
041900*
042000 ZZ210-Load-Due-Sample.
042100     move     WS-Cli-Sum-Due (WS-Ix) to WS-Due-Entry (WS-Ix).
042200 ZZ210-Exit. exit.
042300*
042400 ZZ220-Sort-Due-Sample.
042500     perform  ZZ221-Sample-Outer thru ZZ221-Exit
042600              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Cli-Coun
042700 ZZ220-Exit. exit.
042800*
042900 ZZ221-Sample-Outer.
043000     perform  ZZ222-Sample-Inner thru ZZ222-Exit
043100              varying WS-Ix2 from 1 by 1
043200              until WS-Ix2 > WS-Cli-Count - WS-Ix.
043300 ZZ221-Exit. exit.
043400*
043500 ZZ222-Sample-Inner.
043600     if       WS-Due-Entry (WS-Ix2) > WS-Due-Entry (WS-Ix2 + 1)
043700              move WS-Due-Entry (WS-Ix2)     to WS-Pctl-Value
043800              move WS-Due-Entry (WS-Ix2 + 1) to WS-Due-Entry (WS-I
043900              move WS-Pctl-Value             to WS-Due-Entry (WS-I
044000 ZZ222-Exit. exit.
044100*
044200 ZZ230-Flag-High-Risk.
044300     if       WS-Cli-Sum-Due (WS-Ix) > WS-Pctl-Value
044400       or     WS-Cli-Avg-Delay (WS-Ix) > 60
044500       or     WS-Cli-Coll-Rate (WS-Ix) < 50
044600              move "Y" to WS-Cli-Risk-Flag (WS-Ix).
044700 ZZ230-Exit. exit.
044800*
044900* Independent working copy for the performance view, taken before
045000* either sort touches the original risk-view table.
045100 aa050-Copy-For-Perf-View.
045200     move     WS-Cli-Count to WS-CliB-Count.
045300     perform  ZZ240-Copy-One-Client thru ZZ240-Exit
045400              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cli-Count
045500 aa050-Exit. exit.
045600*
045700 ZZ240-Copy-One-Client.
045800     move     WS-Cli-Entry (WS-Ix) to WS-CliB-Entry (WS-Ix).
045900 ZZ240-Exit. exit.
046000*
046100* Risk view - descending exchange sort on amount due, worst
046200* balance first, top ten written to FACLIRSK.
046300 aa060-Write-Risk-View.
046400     perform  ZZ121-Risk-Outer thru ZZ121-Exit
046500              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Cli-Coun
046600     perform  ZZ150-Write-Risk-Row thru ZZ150-Exit
046700              varying WS-Ix from 1 by 1
046800              until WS-Ix > 10 or WS-Ix > WS-Cli-Count.
046900 aa060-Exit. exit.
047000*
047100 ZZ121-Risk-Outer.
047200     perform  ZZ122-Risk-Inner thru ZZ122-Exit
047300              varying WS-Ix2 from 1 by 1
047400              until WS-Ix2 > WS-Cli-Count - WS-Ix.
047500 ZZ121-Exit. exit.
047600*
047700 ZZ122-Risk-Inner.
047800     if       WS-Cli-Sum-Due (WS-Ix2) < WS-Cli-Sum-Due (WS-Ix2 + 1
047900              move WS-Cli-Entry (WS-Ix2)     to WS-Entry-Swap
048000              move WS-Cli-Entry (WS-Ix2 + 1) to WS-Cli-Entry (WS-I
048100              move WS-Entry-Swap             to WS-Cli-Entry (WS-I
048200 ZZ122-Exit. exit.
048300*
048400 ZZ150-Write-Risk-Row.
048500     move     WS-Cli-Name (WS-Ix)      to Cli-Name.
048600     move     WS-Cli-Invoices (WS-Ix)  to Cli-Invoice-Count.
048700     move     WS-Cli-Sum-Amount (WS-Ix) to Cli-Total-Amount.
048800     move     WS-Cli-Avg-Amount (WS-Ix) to Cli-Avg-Amount.
048900     move     WS-Cli-Sum-Paid (WS-Ix)  to Cli-Total-Paid.
049000     move     WS-Cli-Sum-Due (WS-Ix)   to Cli-Total-Due.
049100     move     WS-Cli-Avg-Delay (WS-Ix) to Cli-Avg-Days-Past-Due.
049200     move     WS-Cli-Coll-Rate (WS-Ix) to Cli-Collection-Rate.
049300     move     WS-Cli-Risk-Flag (WS-Ix) to Cli-High-Risk-Flag.
049400     write    FA-Client-Risk-Record from FA-Client-Summary-Record.
049500 ZZ150-Exit. exit.
049600*
049700* Performance view - descending exchange sort on total amount
049800* billed, best client first, top ten written to FACLIPRF.
049900 aa070-Write-Perf-View.
050000     perform  ZZ126-Perf-Outer thru ZZ126-Exit
050100              varying WS-Ix from 1 by 1 until WS-Ix >= WS-CliB-Cou
050200     perform  ZZ155-Write-Perf-Row thru ZZ155-Exit
050300              varying WS-Ix from 1 by 1
050400              until WS-Ix > 10 or WS-Ix > WS-CliB-Count.
050500 aa070-Exit. exit.
050600*
050700 ZZ126-Perf-Outer.
050800     perform  ZZ127-Perf-Inner thru ZZ127-Exit
050900              varying WS-Ix2 from 1 by 1
051000              until WS-Ix2 > WS-CliB-Count - WS-Ix.
051100 ZZ126-Exit. exit.
051200*
051300 ZZ127-Perf-Inner.
051400     if       WS-CliB-Sum-Amount (WS-Ix2) <
051500              WS-CliB-Sum-Amount (WS-Ix2 + 1)
051600              move WS-CliB-Entry (WS-Ix2)     to WS-Entry-Swap
051700              move WS-CliB-Entry (WS-Ix2 + 1) to WS-CliB-Entry (WS
051800              move WS-Entry-Swap              to WS-CliB-Entry (WS
051900 ZZ127-Exit. exit.
052000*
052100 ZZ155-Write-Perf-Row.
052200     move     WS-CliB-Name (WS-Ix)      to Cli-Name.
052300     move     WS-CliB-Invoices (WS-Ix)  to Cli-Invoice-Count.
052400     move     WS-CliB-Sum-Amount (WS-Ix) to Cli-Total-Amount.
052500     move     WS-CliB-Avg-Amount (WS-Ix) to Cli-Avg-Amount.
052600     move     WS-CliB-Sum-Paid (WS-Ix)  to Cli-Total-Paid.
052700     move     WS-CliB-Sum-Due (WS-Ix)   to Cli-Total-Due.
052800     move     WS-CliB-Avg-Delay (WS-Ix) to Cli-Avg-Days-Past-Due.
052900     move     WS-CliB-Coll-Rate (WS-Ix) to Cli-Collection-Rate.
053000     move     WS-CliB-Risk-Flag (WS-Ix) to Cli-High-Risk-Flag.
053100     write    FA-Client-Perf-Record from FA-Client-Summary-Record.
053200 ZZ155-Exit. exit.
053300*
053400* Simple heading/detail print of the risk view for Credit
053500* Control's morning read - full Report Writer machinery is
053600* overkill for a ten line listing, plain WRITE is the shop's
053700* habit on the short ad-hoc reports (see FA010/FA020 summaries).
053800 aa080-Print-Risk-Report.
053900     move     spaces to WS-Print-Line.
054000     string   "TECHCARGO FACTORING - CLIENT RISK LISTING (TOP TEN)
054100              delimited by size into WS-Print-Line.
054200     write    FA-Client-Report-Record from WS-Print-Line.
054300     move     spaces to WS-Print-Line.
054400     string   "CLIENT                          AMT DUE     AVG DAY
054500              "  COLL RATE  RISK"
054600              delimited by size into WS-Print-Line.
054700     write    FA-Client-Report-Record from WS-Print-Line.
054800     perform  ZZ160-Print-Risk-Line thru ZZ160-Exit
054900              varying WS-Ix from 1 by 1
055000              until WS-Ix > 10 or WS-Ix > WS-Cli-Count.
055100     display  "FA042 Invoice numbers failing check digit verify "
055200              WS-Invalid-Inv-Nos.
055300 aa080-Exit. exit.
055400*
055500 ZZ160-Print-Risk-Line.
055600     move     spaces to WS-Print-Line.
055700     string   WS-Cli-Name (WS-Ix)       " "
055800              WS-Cli-Sum-Due (WS-Ix)    " "
055900              WS-Cli-Avg-Delay (WS-Ix)  " "
056000              WS-Cli-Coll-Rate (WS-Ix)  " "
056100              WS-Cli-Risk-Flag (WS-Ix)
056200              delimited by size into WS-Print-Line.
056300     write    FA-Client-Report-Record from WS-Print-Line.
056400 ZZ160-Exit. exit.
056500*
056600 ZZ060-Cleanse-Amount.
056700     inspect  WS-Raw-Amount replacing all "$" by space
056800                                       all "," by space
056900                                       all '"' by space.
057000     move     "N" to WS-Neg-Sw.
057100     if       WS-Raw-Amount = spaces
057200       or     WS-Raw-Amount = "nan"
057300       or     WS-Raw-Amount = "NAN"
057400              move zero to WS-Amount-Value
057500              go to ZZ060-Exit.
057600     if       WS-Raw-Amount (1:1) = "("
057700              move "Y" to WS-Neg-Sw.
057800     inspect  WS-Raw-Amount replacing all "(" by space
057900                                       all ")" by space.
058000     move     zero to WS-Amt-Whole WS-Amt-Frac.
058100     unstring WS-Raw-Amount delimited by "."
058200              into WS-Amt-Whole WS-Amt-Frac.
058300     compute  WS-Amount-Value rounded =
058400              WS-Amt-Whole + (WS-Amt-Frac / 100).
058500     if       WS-Neg-Sw = "Y"
058600              compute WS-Amount-Value = WS-Amount-Value * -1.
058700 ZZ060-Exit. exit.
058800*
058900 ZZ070-Parse-Date.
059000     move     zero to WS-Date-CCYYMMDD.
059100     if       WS-Raw-Date = spaces
059200              go to ZZ070-Exit.
059300     move     zero to WS-Prs-Mo WS-Prs-Dy WS-Prs-Yr.
059400     move     WS-Prs-Mo-A to WS-Prs-Mo.
059500     move     WS-Prs-Dy-A to WS-Prs-Dy.
059600     move     WS-Prs-Yr-A to WS-Prs-Yr.
059700     compute  WS-Date-CCYYMMDD =
059800              (WS-Prs-Yr * 10000) + (WS-Prs-Mo * 100) + WS-Prs-Dy.
059900 ZZ070-Exit. exit.
060000*
060100* Turns WS-Jul-CCYYMMDD into an absolute day count in WS-Jul-Days
060200* (proleptic Gregorian, day 1 is 0001-01-01) so aging delay is a
060300* true calendar-day difference, not two ccyymmdd integers
060400* subtracted straight.
060500 ZZ075-Calc-Abs-Day.
060600     if       WS-Jul-CCYYMMDD = zero
060700              move zero to WS-Jul-Days
060800              go to ZZ075-Exit.
060900     divide   WS-Jul-CCYYMMDD by 10000 giving WS-Jul-Yr
061000              remainder WS-Jul-MmDd.
061100     divide   WS-Jul-MmDd by 100 giving WS-Jul-Mo
061200              remainder WS-Jul-Dy.
061300     compute  WS-Jul-Yr-1 = WS-Jul-Yr - 1.
061400     divide   WS-Jul-Yr-1 by 4   giving WS-Jul-Quad.
061500     divide   WS-Jul-Yr-1 by 100 giving WS-Jul-Cent.
061600     divide   WS-Jul-Yr-1 by 400 giving WS-Jul-Quad4.
061700     compute  WS-Jul-Days = (WS-Jul-Yr-1 * 365) + WS-Jul-Quad
061800              - WS-Jul-Cent + WS-Jul-Quad4
061900              + WS-Cum-Days (WS-Jul-Mo) + WS-Jul-Dy.
062000*   Leap test is on the invoice year itself (not year-1) - every
062100*   4th year is leap, except centuries, except again every 4th
062200*   century - add the extra day once we are past February.
062300     move     "N" to WS-Jul-Leap-Sw.
062400     divide   WS-Jul-Yr by 4 giving WS-Jul-Quad
062500              remainder WS-Jul-Rem.
062600     if       WS-Jul-Rem = zero
062700              move "Y" to WS-Jul-Leap-Sw.
062800     divide   WS-Jul-Yr by 100 giving WS-Jul-Cent
062900              remainder WS-Jul-Rem.
063000     if       WS-Jul-Rem = zero
063100              move "N" to WS-Jul-Leap-Sw.
063200     divide   WS-Jul-Yr by 400 giving WS-Jul-Quad4
063300              remainder WS-Jul-Rem.
063400     if       WS-Jul-Rem = zero
063500              move "Y" to WS-Jul-Leap-Sw.
063600     if       WS-Jul-Leap and WS-Jul-Mo > 2
063700              add 1 to WS-Jul-Days.
063800 ZZ075-Exit. exit.
063900*
064000 aa090-Close-Files.
064100     close    FA-Invoice-File FA-Client-Risk FA-Client-Perf
064200              FA-Client-Report.
064300 aa090-Exit. exit.
064400*
064500 Main-Exit.  stop run.
064600**********   ********
064700
