000100*****************************************************************
000200*                                                               *
000300*      Invoice Payment Extract  -  Two Pass Monthly Roll-Up     *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa070.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       04/05/93.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1993-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Pass one pulls every invoice line off the
002500                         ledger into the payment extract, with sta
002600                         and a top ten largest payments listing.
002700                         two rereads that extract and rolls the pa
002800                         ones up by the month of Last Payment Date
002900                         the cash-flow reconciliation run.
003000**
003100     version.            1.00 of 04/05/93.
003200****
003300* Changes:
003400* 04/05/93 tcf -        Created, extract pass only, no monthly rol
003500* 17/08/96 jw  -        Pass two added, Treasury wanted payments l
003600                        up month by month against the bank deposit
003700* 25/11/98 tcf -    Y2K Pay-Yr confirmed four digit on both the ex
003800                        and the aggregate file, no windowing perfo
003900* 11/03/03 jw  -        Top ten largest payments listing added to
004000                        pass one report, Credit Control kept askin
004100                        which invoices moved the big money.
004200* 14/06/24 tcf -    FA7 Rebuilt from the weekly payroll extract/su
004300                        pair, Emp- fields renamed Pmx-/Pga- throug
004400* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004500                        swap block left over from the old payroll
004600                        neither pass of this extract has ever take
004700                        keyed date.
004800* 14/09/24 jw  -    FA1203 Pass one min/max/average and pass two g
004900                        totals now also confirmed to the console a
005000                        flat lines, and the month table traces eac
005100                        new slot as it opens, requested to make a
005200                        run easier to spot before the aggregate fi
005300                        goes to Treasury.
005400**
005500******************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration section.
006100 special-names.
006200     C01 is TOP-OF-FORM
006300     class FA-Numeric-Class is "0" thru "9"
006400     UPSI-0 is FA-Rerun-Switch.
006500*
006600 input-output            section.
006700 file-control.
006800     select FA-Invoice-File   assign       "FAINVLG"
006900                              organization line sequential
007000                              status       WS-Inv-Status.
007100     select FA-Payment-Extract assign      "FAPAYEXT"
007200                              organization line sequential
007300                              status       WS-Pmx-Status.
007400     select FA-Payment-Aggregate assign    "FAPAYAGG"
007500                              organization line sequential
007600                              status       WS-Pga-Status.
007700*
007800 data                    division.
007900*===============================
008000*
008100 file section.
008200*
008300 fd  FA-Invoice-File.
008400 01  FA-Invoice-File-Record   pic x(140).
008500*
008600 fd  FA-Payment-Extract.
008700 01  FA-Payment-Extract-File-Record pic x(60).
008800*
008900 fd  FA-Payment-Aggregate.
009000 01  FA-Payment-Aggregate-File-Record pic x(32).
009100*
009200 working-storage section.
009300*-----------------------
009400 77  Prog-Name               pic x(15) value "FA070 (1.0.00)".
009500*
009600 01  WS-Data.
009700     03  WS-Inv-Status       pic xx    value zero.
009800     03  WS-Pmx-Status       pic xx    value zero.
009900     03  WS-Pga-Status       pic xx    value zero.
010000     03  WS-EOF-Sw           pic x     value "N".
010100        88  WS-EOF                     value "Y".
010200*
010300     03  WS-Ix               pic 9(4)  comp.
010400     03  WS-Ix2              pic 9(4)  comp.
010500     03  WS-Top-Ix           pic 99    comp.
010600     03  WS-Mon-Found-Sw     pic x.
010700        88  WS-Mon-Found               value "Y".
010800     03  WS-Work-Month       pic x(7).
010900* Year/month breakdown of the month key just built, used only to
011000* trace the opening of a new calendar-month slot, ticket FA1203.
011100     03  WS-Work-Month-Parts redefines WS-Work-Month.
011200         05  WS-Work-Yr          pic x(4).
011300         05  filler              pic x.
011400         05  WS-Work-Mo          pic x(2).
011500*
011600* Pass one statistics, straight count/sum/min/max accumulators.
011700     03  WS-Ext-Count        pic 9(7)  comp value zero.
011800     03  WS-Ext-NonZero      pic 9(7)  comp value zero.
011900     03  WS-Ext-Sum          pic s9(11)v99 value zero.
012000     03  WS-Ext-Min          pic s9(9)v99.
012100     03  WS-Ext-Max          pic s9(9)v99.
012200     03  WS-Ext-Avg          pic s9(9)v99 value zero.
012300     03  WS-First-Rec-Sw     pic x     value "Y".
012400        88  WS-First-Rec               value "Y".
012500* Min/max/average grouped together purely so the close of pass one
012600* can confirm them to the console as a single flat line, ticket
012700* FA1203.
012800     03  WS-Ext-Range.
012900         05  WS-ER-Min       pic s9(9)v99.
013000         05  WS-ER-Max       pic s9(9)v99.
013100         05  WS-ER-Avg       pic s9(9)v99.
013200     03  WS-Ext-Range-Flat redefines WS-Ext-Range pic x(33).
013300*
013400* Full pass one population held in memory so the top ten can be
013500* bubble sorted out of it once end of file is reached.
013600     03  WS-Pmt-Count        pic 9(5)  comp value zero.
013700     03  WS-Pmt-Table.
013800         05  WS-Pmt-Entry occurs 5000.
013900             07  WS-Pmt-Number   pic x(10).
014000             07  WS-Pmt-Amount   pic s9(9)v99.
014100     03  WS-Pmt-Swap         pic x(19) value spaces.
014200*
014300* Pass two monthly accumulation, one row per calendar month a
014400* payment landed in, plus the trailing TOTAL row built separately.
014500     03  WS-Mon-Count        pic 9(4)  comp value zero.
014600     03  WS-Months.
014700         05  WS-Mon-Entry occurs 60.
014800             07  WS-Mon-Key          pic x(7).
014900             07  WS-Mon-Paid-Total   pic s9(11)v99.
015000             07  WS-Mon-Paid-Count   pic 9(7).
015100     03  WS-Mon-Swap         pic x(18) value spaces.
015200*
015300     03  WS-Unpaid-Count     pic 9(7)  comp value zero.
015400     03  WS-Grand-Months     pic 9(4)  comp value zero.
015500     03  WS-Grand-Paid       pic s9(11)v99 value zero.
015600     03  WS-Grand-Invoices   pic 9(7)  value zero.
015700     03  WS-Avg-Per-Month    pic s9(9)v99 value zero.
015800     03  WS-Avg-Invoices     pic s9(5)v99 value zero.
015900     03  WS-Max-Month-Amt    pic s9(11)v99 value zero.
016000     03  WS-Min-Month-Amt    pic s9(11)v99 value zero.
016100* Pass two grand totals grouped purely for the close-out console
016200* confirmation line, same technique as WS-Ext-Range above, ticket
016300* FA1203.
016400     03  WS-Grand-Summary.
016500         05  WS-GS-Months    pic 9(4).
016600         05  WS-GS-Paid      pic s9(11)v99.
016700         05  WS-GS-Invoices  pic 9(7).
016800     03  WS-Grand-Summary-Flat redefines WS-Grand-Summary pic x(24
016900*
017000 copy "wsfainv.cob".
017100 copy "wsfapmt.cob".
017200 copy "wsfapag.cob".
017300*
017400 01  Error-Messages.
017500     03  FA071-Msg pic x(40) value "FA071 Invoice ledger not avail
017600*
017700 procedure division.
017800*===================
017900*
018000 aa000-Main                  section.
018100*****************************************
018200     perform  aa010-Open-Pass-One thru aa010-Exit.
018300     perform  aa020-Pass-One thru aa020-Exit.
018400     perform  aa030-Report-Pass-One thru aa030-Exit.
018500     perform  aa040-Close-Pass-One thru aa040-Exit.
018600*
018700     perform  aa050-Open-Pass-Two thru aa050-Exit.
018800     perform  aa060-Pass-Two thru aa060-Exit.
018900     perform  aa070-Sort-Months thru aa070-Exit.
019000     perform  aa080-Write-Months thru aa080-Exit.
019100     perform  aa090-Report-Pass-Two thru aa090-Exit.
019200     perform  aa095-Close-Pass-Two thru aa095-Exit.
019300     go       to Main-Exit.
019400*
019500 aa010-Open-Pass-One.
019600     open     input  FA-Invoice-File.
019700     open     output FA-Payment-Extract.
019800 aa010-Exit. exit.
019900*
020000* Every invoice ledger row gets an extract row - the ledger is
020100* already cleansed by FA010 so no currency stripping is repeated
020200* here, we simply carry the fields across under the extract names.
020300 aa020-Pass-One.
020400     move     "N" to WS-EOF-Sw.
020500     perform  ZZ010-Read-Invoice thru ZZ010-Exit
020600              until WS-EOF.
020700 aa020-Exit. exit.
020800*
020900 ZZ010-Read-Invoice.
021000     read     FA-Invoice-File into FA-Invoice-File-Record
021100              at end
021200              move "Y" to WS-EOF-Sw
021300              go to ZZ010-Exit.
021400     move     FA-Invoice-File-Record to FA-Invoice-Record.
021500     if       Inv-Type not = "Invoice"
021600              go to ZZ010-Exit.
021700     move     "Invoice     " to Pmx-Type.
021800     move     Inv-Number       to Pmx-Number.
021900     move     Inv-Trans-Date   to Pmx-Trans-Date.
022000     move     Inv-Last-Pay-Date to Pmx-Last-Pay-Date.
022100     move     Inv-Amt-Paid     to Pmx-Amt-Paid.
022200     write    FA-Payment-Extract-File-Record from FA-Payment-Extra
022300     perform  ZZ020-Accum-Stats thru ZZ020-Exit.
022400     perform  ZZ030-Load-Pmt-Table thru ZZ030-Exit.
022500 ZZ010-Exit. exit.
022600*
022700 ZZ020-Accum-Stats.
022800     add      1 to WS-Ext-Count.
022900     add      Pmx-Amt-Paid to WS-Ext-Sum.
023000     if       Pmx-Amt-Paid not = zero
023100              add 1 to WS-Ext-NonZero.
023200     if       WS-First-Rec
023300              move Pmx-Amt-Paid to WS-Ext-Min
023400              move Pmx-Amt-Paid to WS-Ext-Max
023500              move "N" to WS-First-Rec-Sw
023600              go to ZZ020-Exit.
023700     if       Pmx-Amt-Paid < WS-Ext-Min
023800              move Pmx-Amt-Paid to WS-Ext-Min.
023900     if       Pmx-Amt-Paid > WS-Ext-Max
024000              move Pmx-Amt-Paid to WS-Ext-Max.
024100 ZZ020-Exit. exit.
024200*
024300 ZZ030-Load-Pmt-Table.
024400     if       WS-Pmt-Count >= 5000
024500              go to ZZ030-Exit.
024600     add      1 to WS-Pmt-Count.
024700     move     Pmx-Number     to WS-Pmt-Number (WS-Pmt-Count).
024800     move     Pmx-Amt-Paid   to WS-Pmt-Amount (WS-Pmt-Count).
024900 ZZ030-Exit. exit.
025000*
025100* Classic exchange sort, descending, then the top ten lines are
025200* simply the first ten entries of the sorted table.
025300 aa030-Report-Pass-One.
025400     if       WS-Ext-Count = zero
025500              go to aa030-Exit.
025600     compute  WS-Ext-Avg rounded = WS-Ext-Sum / WS-Ext-Count.
025700     perform  ZZ121-Outer-Pass thru ZZ121-Exit
025800              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Pmt-Coun
025900     display  "FA070 PASS ONE EXTRACT COUNT     " WS-Ext-Count.
026000     display  "FA070 PASS ONE NON ZERO COUNT    " WS-Ext-NonZero.
026100     display  "FA070 PASS ONE SUM OF PAYMENTS   " WS-Ext-Sum.
026200     display  "FA070 PASS ONE AVERAGE PAYMENT   " WS-Ext-Avg.
026300     display  "FA070 PASS ONE MIN PAYMENT       " WS-Ext-Min.
026400     display  "FA070 PASS ONE MAX PAYMENT       " WS-Ext-Max.
026500     move     WS-Ext-Min to WS-ER-Min.
026600     move     WS-Ext-Max to WS-ER-Max.
026700     move     WS-Ext-Avg to WS-ER-Avg.
026800     display  "FA070 PASS ONE MIN/MAX/AVG " WS-Ext-Range-Flat.
026900     display  "FA070 TOP TEN LARGEST PAYMENTS FOLLOW".
027000     move     10 to WS-Top-Ix.
027100     if       WS-Pmt-Count < 10
027200              move WS-Pmt-Count to WS-Top-Ix.
027300     perform  ZZ180-Display-Top-Row thru ZZ180-Exit
027400              varying WS-Ix from 1 by 1 until WS-Ix > WS-Top-Ix.
027500 aa030-Exit. exit.
027600*
027700 ZZ121-Outer-Pass.
027800     perform  ZZ122-Inner-Pass thru ZZ122-Exit
027900              varying WS-Ix2 from 1 by 1
028000              until WS-Ix2 > WS-Pmt-Count - WS-Ix.
028100 ZZ121-Exit. exit.
028200*
028300 ZZ122-Inner-Pass.
028400     if       WS-Pmt-Amount (WS-Ix2) < WS-Pmt-Amount (WS-Ix2 + 1)
028500              move WS-Pmt-Entry (WS-Ix2)     to WS-Pmt-Swap
028600              move WS-Pmt-Entry (WS-Ix2 + 1) to WS-Pmt-Entry (WS-I
028700              move WS-Pmt-Swap               to WS-Pmt-Entry (WS-I
028800 ZZ122-Exit. exit.
028900*
029000 ZZ180-Display-Top-Row.
029100     display  "FA070 TOP " WS-Ix " "
029200              WS-Pmt-Number (WS-Ix) " " WS-Pmt-Amount (WS-Ix).
029300 ZZ180-Exit. exit.
029400*
029500 aa040-Close-Pass-One.
029600     close    FA-Invoice-File FA-Payment-Extract.
029700 aa040-Exit. exit.
029800*
029900 aa050-Open-Pass-Two.
030000     open     input  FA-Payment-Extract.
030100     open     output FA-Payment-Aggregate.
030200 aa050-Exit. exit.
030300*
030400* Rereads the extract just written, picks up the ones with a Last
030500* Payment Date and rolls them into the monthly table.  Blank date
030600* means the invoice has not yet been paid and is excluded here.
030700 aa060-Pass-Two.
030800     move     "N" to WS-EOF-Sw.
030900     perform  ZZ040-Read-Extract thru ZZ040-Exit
031000              until WS-EOF.
031100 aa060-Exit. exit.
031200*
031300 ZZ040-Read-Extract.
031400     read     FA-Payment-Extract into FA-Payment-Extract-File-Reco
031500              at end
031600              move "Y" to WS-EOF-Sw
031700              go to ZZ040-Exit.
031800     move     FA-Payment-Extract-File-Record to FA-Payment-Extract
031900     if       Pmx-Last-Pay-Date = spaces
032000              add 1 to WS-Unpaid-Count
032100              go to ZZ040-Exit.
032200     perform  ZZ050-Find-Month thru ZZ050-Exit.
032300 ZZ040-Exit. exit.
032400*
032500 ZZ050-Find-Month.
032600     string   Pmx-Pay-Yr "-" Pmx-Pay-Mo delimited by size
032700              into WS-Work-Month.
032800     move     "N" to WS-Mon-Found-Sw.
032900     perform  ZZ051-Scan-Month thru ZZ051-Exit
033000              varying WS-Ix from 1 by 1 until WS-Ix > WS-Mon-Count
033100     if       WS-Mon-Found
033200              go to ZZ050-Exit.
033300     add      1 to WS-Mon-Count.
033400     move     WS-Mon-Count to WS-Ix.
033500     move     WS-Work-Month to WS-Mon-Key (WS-Ix).
033600     display  "FA070 NEW MONTH OPENED " WS-Work-Yr "-" WS-Work-Mo.
033700 ZZ050-Exit. exit.
033800*
033900 ZZ051-Scan-Month.
034000     if       WS-Mon-Key (WS-Ix) = WS-Work-Month
034100              add Pmx-Amt-Paid to WS-Mon-Paid-Total (WS-Ix)
034200              add 1 to WS-Mon-Paid-Count (WS-Ix)
034300              move "Y" to WS-Mon-Found-Sw
034400              go to ZZ050-Exit.
034500 ZZ051-Exit. exit.
034600*
034700 aa070-Sort-Months.
034800     if       WS-Mon-Count < 2
034900              go to aa070-Exit.
035000     perform  ZZ221-Outer-Pass thru ZZ221-Exit
035100              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Mon-Coun
035200 aa070-Exit. exit.
035300*
035400 ZZ221-Outer-Pass.
035500     perform  ZZ222-Inner-Pass thru ZZ222-Exit
035600              varying WS-Ix2 from 1 by 1
035700              until WS-Ix2 > WS-Mon-Count - WS-Ix.
035800 ZZ221-Exit. exit.
035900*
036000 ZZ222-Inner-Pass.
036100     if       WS-Mon-Key (WS-Ix2) > WS-Mon-Key (WS-Ix2 + 1)
036200              move WS-Mon-Entry (WS-Ix2)     to WS-Mon-Swap
036300              move WS-Mon-Entry (WS-Ix2 + 1) to WS-Mon-Entry (WS-I
036400              move WS-Mon-Swap               to WS-Mon-Entry (WS-I
036500 ZZ222-Exit. exit.
036600*
036700 aa080-Write-Months.
036800     perform  ZZ150-Write-Month-Row thru ZZ150-Exit
036900              varying WS-Ix from 1 by 1 until WS-Ix > WS-Mon-Count
037000*
037100     move     "TOTAL  "          to Pga-Month.
037200     move     WS-Grand-Paid      to Pga-Total-Payments.
037300     move     WS-Grand-Invoices  to Pga-Invoices-Paid.
037400     write    FA-Payment-Aggregate-File-Record
037500              from FA-Payment-Aggregate-Record.
037600 aa080-Exit. exit.
037700*
037800 ZZ150-Write-Month-Row.
037900     move     WS-Mon-Key (WS-Ix)        to Pga-Month.
038000     move     WS-Mon-Paid-Total (WS-Ix) to Pga-Total-Payments.
038100     move     WS-Mon-Paid-Count (WS-Ix) to Pga-Invoices-Paid.
038200     write    FA-Payment-Aggregate-File-Record
038300              from FA-Payment-Aggregate-Record.
038400     add      1 to WS-Grand-Months.
038500     add      WS-Mon-Paid-Total (WS-Ix) to WS-Grand-Paid.
038600     add      WS-Mon-Paid-Count (WS-Ix) to WS-Grand-Invoices.
038700     if       WS-Ix = 1
038800              move WS-Mon-Paid-Total (WS-Ix) to WS-Max-Month-Amt
038900              move WS-Mon-Paid-Total (WS-Ix) to WS-Min-Month-Amt
039000              go to ZZ150-Exit.
039100     if       WS-Mon-Paid-Total (WS-Ix) > WS-Max-Month-Amt
039200              move WS-Mon-Paid-Total (WS-Ix) to WS-Max-Month-Amt.
039300     if       WS-Mon-Paid-Total (WS-Ix) < WS-Min-Month-Amt
039400              move WS-Mon-Paid-Total (WS-Ix) to WS-Min-Month-Amt.
039500 ZZ150-Exit. exit.
039600*
039700 aa090-Report-Pass-Two.
039800     if       WS-Grand-Months = zero
039900              go to aa090-Exit.
040000     compute  WS-Avg-Per-Month rounded = WS-Grand-Paid / WS-Grand-
040100     compute  WS-Avg-Invoices  rounded =
040200              WS-Grand-Invoices / WS-Grand-Months.
040300     display  "FA070 PASS TWO MONTHS WITH PAYMENTS  " WS-Grand-Mon
040400     display  "FA070 PASS TWO TOTAL PAID            " WS-Grand-Pai
040500     display  "FA070 PASS TWO AVERAGE PER MONTH      " WS-Avg-Per-
040600     display  "FA070 PASS TWO MAX MONTHLY PAYMENT    " WS-Max-Mont
040700     display  "FA070 PASS TWO MIN MONTHLY PAYMENT    " WS-Min-Mont
040800     display  "FA070 PASS TWO TOTAL INVOICES PAID    " WS-Grand-In
040900     display  "FA070 PASS TWO AVG INVOICES PER MONTH " WS-Avg-Invo
041000     display  "FA070 PASS TWO UNPAID EXCLUDED COUNT  " WS-Unpaid-C
041100     move     WS-Grand-Months   to WS-GS-Months.
041200     move     WS-Grand-Paid     to WS-GS-Paid.
041300     move     WS-Grand-Invoices to WS-GS-Invoices.
041400     display  "FA070 PASS TWO GRAND SUMMARY " WS-Grand-Summary-Fla
041500 aa090-Exit. exit.
041600*
041700 aa095-Close-Pass-Two.
041800     close    FA-Payment-Extract FA-Payment-Aggregate.
041900 aa095-Exit. exit.
042000*
042100 Main-Exit.  stop run.
042200**********   ********
042300
