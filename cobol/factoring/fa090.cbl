000100*****************************************************************
000200*                                                               *
000300*     Factoring Management Report  -  Report Writer Print Run   *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa090.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       21/06/94.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1994-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Pulls together every file the rest of the
002500                         suite has written over the run - cash-in,
002600                         payment aggregate, cash-flow, ageing buck
002700                         customer matrices and the credit memo sum
002800                         - onto the one sectioned management repor
002900                         with the usual Report Writer page heading
003000                         and a closing insights/recommendations pa
003100                         for Credit Control and Treasury.
003200**
003300     version.            1.00 of 21/06/94.
003400****
003500* Changes:
003600* 21/06/94 tcf -        Created, cash-in and payment tables only.
003700* 09/02/97 jw  -        Ageing bucket tables 1.x/2.x added, Credit
003800                        Control were still rekeying FA020's print
003900                        file into a spreadsheet by hand.
004000* 30/11/98 tcf -    Y2K All month keys on every input file to this
004100                        report confirmed four digit year, no
004200                        windowing performed.
004300* 14/05/01 jw  -        Customer matrix tables 1.4/2.4 added.
004400* 22/08/04 tcf -        Insights panel added - bank share, payment
004500                        ratio, and the threshold driven risk/healt
004600                        delay assessments Treasury asked for.
004700* 14/06/24 tcf -    FA9 Rebuilt from the quarter-end management pa
004800                        print program, RD layouts and bridge recor
004900                        rebuilt around the factoring files through
005000**
005100******************************************************************
005200*
005300 environment             division.
005400*===============================
005500*
005600 configuration section.
005700 special-names.
005800     C01 is TOP-OF-FORM
005900     class FA-Numeric-Class is "0" thru "9"
006000     UPSI-0 is FA-Rerun-Switch.
006100*
006200 input-output            section.
006300 file-control.
006400     select FA-Param-File     assign       "FAPARMS"
006500                               organization line sequential
006600                               status       WS-Parm-Status.
006700     select FA-Invoice-File   assign       "FAINVLG"
006800                               organization line sequential
006900                               status       WS-Inv-Status.
007000     select FA-Cash-In        assign       "FACASHIN"
007100                               organization line sequential
007200                               status       WS-Cin-Status.
007300     select FA-Payment-Aggregate assign    "FAPAYAGG"
007400                               organization line sequential
007500                               status       WS-Pga-Status.
007600     select FA-Cash-Flow      assign       "FACFLOW"
007700                               organization line sequential
007800                               status       WS-Cfl-Status.
007900     select FA-Aged-Paid      assign       "FAAGEPD"
008000                               organization line sequential
008100                               status       WS-Agp-Status.
008200     select FA-Aged-Due       assign       "FAAGEDU"
008300                               organization line sequential
008400                               status       WS-Agd-Status.
008500     select FA-Matrix-Paid    assign       "FAMTXPD"
008600                               organization line sequential
008700                               status       WS-Mxp-Status.
008800     select FA-Matrix-Due     assign       "FAMTXDU"
008900                               organization line sequential
009000                               status       WS-Mxd-Status.
009100     select FA-Credit-Sum     assign       "FACRDSUM"
009200                               organization line sequential
009300                               status       WS-Crd-Status.
009400     select FA-Print-Report   assign       "FAPRINT"
009500                               organization line sequential
009600                               status       WS-Prt-Status.
009700*
009800 data                    division.
009900*===============================
010000*
010100 file section.
010200*
010300 fd  FA-Param-File.
010400 01  FA-Param-File-Record    pic x(200).
010500*
010600 fd  FA-Invoice-File.
010700 01  FA-Invoice-File-Record  pic x(140).
010800*
010900 fd  FA-Cash-In.
011000 01  FA-Cash-In-File-Record  pic x(65).
011100*
011200 fd  FA-Payment-Aggregate.
011300 01  FA-Payment-Aggregate-File-Record pic x(32).
011400*
011500 fd  FA-Cash-Flow.
011600 01  FA-Cash-Flow-File-Record pic x(47).
011700*
011800 fd  FA-Aged-Paid.
011900 01  FA-Aged-Paid-File-Record pic x(80).
012000*
012100 fd  FA-Aged-Due.
012200 01  FA-Aged-Due-File-Record  pic x(80).
012300*
012400 fd  FA-Matrix-Paid.
012500 01  FA-Matrix-Paid-File-Record pic x(140).
012600*
012700 fd  FA-Matrix-Due.
012800 01  FA-Matrix-Due-File-Record  pic x(140).
012900*
013000 fd  FA-Credit-Sum.
013100 01  FA-Credit-Sum-File-Record  pic x(120).
013200*
013300 fd  FA-Print-Report.
013400 01  FA-Print-Line            pic x(132).
013500*
013600 working-storage section.
013700*-----------------------
013800 77  Prog-Name               pic x(15) value "FA090 (1.0.00)".
013900*
014000 01  WS-Data.
014100     03  WS-Parm-Status      pic xx    value zero.
014200     03  WS-Inv-Status       pic xx    value zero.
014300     03  WS-Cin-Status       pic xx    value zero.
014400     03  WS-Pga-Status       pic xx    value zero.
014500     03  WS-Cfl-Status       pic xx    value zero.
014600     03  WS-Agp-Status       pic xx    value zero.
014700     03  WS-Agd-Status       pic xx    value zero.
014800     03  WS-Mxp-Status       pic xx    value zero.
014900     03  WS-Mxd-Status       pic xx    value zero.
015000     03  WS-Crd-Status       pic xx    value zero.
015100     03  WS-Prt-Status       pic xx    value zero.
015200     03  WS-EOF-Sw           pic x     value "N".
015300        88  WS-EOF                     value "Y".
015400     03  WS-Ix               pic 9(4)  comp.
015500     03  WS-Ix2              pic 99    comp.
015600     03  WS-Page-Lines       pic 99    comp value 56.
015700     03  WS-Today-CCYYMMDD   pic 9(8)  comp value zero.
015800*
015900* Today's run date, broken out for the title page the way the
016000* shop breaks every date out for printing - no intrinsic FUNCTION
016100* formatting used anywhere on this report.
016200 01  WS-Report-Date.
016300     03  WS-Rpt-Year         pic 9(4).
016400     03  WS-Rpt-Month        pic 99.
016500     03  WS-Rpt-Day          pic 99.
016600 01  WS-Report-Date-Ed.
016700     03  filler              pic x(2)   value spaces.
016800     03  WS-Rpt-Mo-Ed        pic 99.
016900     03  filler              pic x      value "/".
017000     03  WS-Rpt-Dy-Ed        pic 99.
017100     03  filler              pic x      value "/".
017200     03  WS-Rpt-Yr-Ed        pic 9(4).
017300*
017400 01  WS-Bank-List.
017500     03  WS-Bank-Name-1      pic x(15).
017600     03  WS-Bank-Name-2      pic x(15).
017700     03  WS-Bank-Name-3      pic x(15).
017800*
017900* Executive metrics - recomputed straight off the invoice ledger
018000* the same way FA020 does it, this report does not trust another
018100* program's working storage, only its output files.
018200     03  WS-Raw-Amount       pic x(20).
018300     03  WS-Neg-Sw           pic x.
018400     03  WS-Amt-Whole        pic 9(9).
018500     03  WS-Amt-Frac         pic 99.
018600     03  WS-Amount-Value     pic s9(9)v99.
018700     03  WS-Raw-Date         pic x(10).
018800* Alternate column view of the raw MM/DD/YYYY text, same shape
018900* the invoice ledger copybook already carries for Trans/Due -
019000* ZZ015 below reads the date apart through this view instead of
019100* an UNSTRING.
019200     03  WS-Raw-Date-Parts redefines WS-Raw-Date.
019300         05  WS-Parse-Mo-A   pic x(2).
019400         05  filler          pic x.
019500         05  WS-Parse-Dy-A   pic x(2).
019600         05  filler          pic x.
019700         05  WS-Parse-Yr-A   pic x(4).
019800     03  WS-Date-CCYYMMDD    pic 9(8)  comp.
019900     03  WS-Parse-Yr         pic 9(4).
020000     03  WS-Parse-Mo         pic 99.
020100     03  WS-Parse-Dy         pic 99.
020200     03  WS-Due-CCYYMMDD     pic 9(8)  comp.
020300     03  WS-LPay-CCYYMMDD    pic 9(8)  comp.
020400     03  WS-Cutoff-CCYYMMDD  pic 9(8)  comp value zero.
020500     03  WS-Delay-Days       pic s9(5) comp.
020600     03  WS-Cutoff-Date-Disp pic 9(8).
020700     03  WS-Cutoff-Date-Parts redefines WS-Cutoff-Date-Disp.
020800         05  WS-CD-Yr        pic 9(4).
020900         05  WS-CD-Mo        pic 99.
021000         05  WS-CD-Dy        pic 99.
021100*
021200     03  WS-Total-Invoices   pic 9(7)  comp value zero.
021300     03  WS-Paid-Count       pic 9(7)  comp value zero.
021400     03  WS-Total-Billed     pic s9(11)v99 value zero.
021500     03  WS-Total-Paid       pic s9(11)v99 value zero.
021600     03  WS-Total-Outstanding pic s9(11)v99 value zero.
021700     03  WS-Risk-Amount      pic s9(11)v99 value zero.
021800     03  WS-Risk-Pct         pic s9(5)v99 value zero.
021900     03  WS-Sum-Paid-Delay   pic s9(9)     value zero.
022000     03  WS-OnTime-Count     pic 9(7)  comp value zero.
022100     03  WS-Collection-Rate  pic s9(5)v99 value zero.
022200     03  WS-Avg-Payment-Delay pic s9(5)v99 value zero.
022300     03  WS-OnTime-Rate      pic s9(5)v99 value zero.
022400*
022500* Bank-by-bank and grand total figures held back for the insights
022600* panel at the very end of the run.
022700     03  WS-Cin-Bank-Total occurs 3 pic s9(11)v99 value zero.
022800     03  WS-Cin-Grand-Total  pic s9(11)v99 value zero.
022900     03  WS-Pga-Grand-Total  pic s9(11)v99 value zero.
023000     03  WS-Pga-Max          pic s9(11)v99 value zero.
023100     03  WS-Pga-Min          pic s9(11)v99 value zero.
023200     03  WS-Pga-Months       pic 9(4)  comp value zero.
023300     03  WS-Pga-First-Sw     pic x     value "Y".
023400        88  WS-Pga-First               value "Y".
023500     03  WS-Cfl-Total-Bank   pic s9(11)v99 value zero.
023600     03  WS-Cfl-Total-Pay    pic s9(11)v99 value zero.
023700     03  WS-Cfl-Ratio-Pct    pic s9(5)v99 value zero.
023800     03  WS-Cfl-Line-Count   pic 99    comp value zero.
023900     03  WS-Bank-Share-Pct occurs 3 pic s9(5)v99 value zero.
024000*
024100     03  WS-Risk-Level       pic x(10) value spaces.
024200     03  WS-Health-Assess    pic x(20) value spaces.
024300     03  WS-Delay-Assess     pic x(12) value spaces.
024400*
024500* Credit memo stats file, last record on FACRDSUM, carried here so
024600* it can be moved into the control footing bridge before TERMINATE
024700     03  WS-Crd-Final-Sw     pic x     value "N".
024800*
024900 01  WS-Julian-Work.
025000     03  WS-Jul-CCYYMMDD     pic 9(8)  comp.
025100     03  WS-Jul-Yr           pic 9(4)  comp.
025200     03  WS-Jul-Yr-1         pic 9(4)  comp.
025300     03  WS-Jul-MmDd         pic 9(4)  comp.
025400     03  WS-Jul-Mo           pic 99    comp.
025500     03  WS-Jul-Dy           pic 99    comp.
025600     03  WS-Jul-Quad         pic 9(4)  comp.
025700     03  WS-Jul-Cent         pic 9(4)  comp.
025800     03  WS-Jul-Quad4        pic 9(4)  comp.
025900     03  WS-Jul-Rem          pic 9(4)  comp.
026000     03  WS-Jul-Leap-Sw      pic x.
026100         88  WS-Jul-Leap             value "Y".
026200     03  WS-Jul-Days         pic 9(7)  comp.
026300     03  WS-Due-Julian       pic 9(7)  comp.
026400*
026500* Cumulative days before each month, Jan thru Dec, compiled in
026600* by redefinition rather than built at run time - used by
026700* ZZ020 below to turn a ccyymmdd into an absolute day count so
026800* aging delay is a true calendar-day difference, not a straight
026900* subtraction of the ccyymmdd digits (that was flattering
027000* invoices that cross a month or year end and got fixed under
027100* ticket FA-1142).
027200 01  WS-Cum-Days-Values.
027300     03  filler pic 9(3) value 000.
027400     03  filler pic 9(3) value 031.
027500     03  filler pic 9(3) value 059.
027600     03  filler pic 9(3) value 090.
027700     03  filler pic 9(3) value 120.
027800     03  filler pic 9(3) value 151.
027900     03  filler pic 9(3) value 181.
028000     03  filler pic 9(3) value 212.
028100     03  filler pic 9(3) value 243.
028200     03  filler pic 9(3) value 273.
028300     03  filler pic 9(3) value 304.
028400     03  filler pic 9(3) value 334.
028500 01  WS-Cum-Days-Table redefines WS-Cum-Days-Values.
028600     03  WS-Cum-Days         pic 9(3) occurs 12.
028700*
028800* Bridge records - the current record off whichever input file is
028900* being reported moved here so the report section always sources
029000* from the one stable set of working-storage names.
029100 01  WS-Cin-Bridge.
029200     03  Brg-Cin-Month       pic x(7).
029300     03  Brg-Cin-Amt         pic s9(11)v99 occurs 3.
029400     03  Brg-Cin-Total       pic s9(11)v99.
029500*
029600 01  WS-Pga-Bridge.
029700     03  Brg-Pga-Month       pic x(7).
029800     03  Brg-Pga-Total       pic s9(11)v99.
029900     03  Brg-Pga-Count       pic 9(7).
030000*
030100 01  WS-Cfl-Bridge.
030200     03  Brg-Cfl-Month       pic x(7).
030300     03  Brg-Cfl-Bank        pic s9(11)v99.
030400     03  Brg-Cfl-Pay         pic s9(11)v99.
030500     03  Brg-Cfl-Invoices    pic 9(7).
030600     03  Brg-Cfl-Diff        pic s9(11)v99.
030700*
030800 01  WS-Bkt-Bridge.
030900     03  Brg-Bkt-Name        pic x(12).
031000     03  Brg-Bkt-Count       pic 9(7).
031100     03  Brg-Bkt-Amount      pic s9(11)v99.
031200     03  Brg-Bkt-Pct         pic s9(3)v99.
031300     03  Brg-Bkt-Avg-Days    pic s9(5)v99.
031400     03  Brg-Bkt-Max-Days    pic s9(5).
031500 01  WS-Bkt-Set-Title        pic x(20) value spaces.
031600*
031700 01  WS-Crd-Bridge.
031800     03  Brg-Crd-Customer    pic x(30).
031900     03  Brg-Crd-Count       pic 9(7).
032000     03  Brg-Crd-Amount      pic s9(11)v99.
032100     03  Brg-Crd-Pct         pic s9(3)v99.
032200 01  WS-Crs-Bridge.
032300     03  Brg-Crs-Count       pic 9(7).
032400     03  Brg-Crs-Amount      pic s9(11)v99.
032500     03  Brg-Crs-Avg         pic s9(9)v99.
032600     03  Brg-Crs-Max         pic s9(9)v99.
032700     03  Brg-Crs-Distinct    pic 9(5).
032800*
032900 01  WS-Print-Line           pic x(132).
033000*
033100 copy "wsfaparm.cob".
033200 copy "wsfainv.cob".
033300 copy "wsfacin.cob".
033400 copy "wsfapag.cob".
033500 copy "wsfacfl.cob".
033600 copy "wsfaage.cob".
033700 copy "wsfamtx.cob".
033800 copy "wsfacrd.cob".
033900*
034000 01  Error-Messages.
034100     03  FA091-Msg pic x(40) value "FA091 Parameter file not avail
034200*
034300 report                  section.
034400*================================
034500*
034600 RD  Bank-Inflow-Report
034700     control      Final
034800     Page Limit   WS-Page-Lines
034900     Heading      1
035000     First Detail 5
035100     Last  Detail WS-Page-Lines.
035200*
035300 01  Bir-Page-Head type page heading.
035400     03  line  1.
035500         05  col   2    pic x(30)  value "TECHCARGO FACTORING".
035600         05  col  90    pic x(10)  source WS-Report-Date-Ed.
035700     03  line  2.
035800         05  col   2    pic x(40)  value
035900             "MONTHLY CASH INFLOW BY BANK - JAN 2024 TO MAY 2025".
036000     03  line  4.
036100         05  col   2    value "MONTH  ".
036200         05  col  16    value "CHASE".
036300         05  col  33    value "POPULAR".
036400         05  col  50    value "WELLS FARGO".
036500         05  col  68    value "MONTHLY TOTAL".
036600 01  Bir-Detail         type detail.
036700     03  line + 2.
036800         05  col   2    pic x(7)           source Brg-Cin-Month.
036900         05  col  14    pic z,zzz,zzz,zz9.99- source Brg-Cin-Amt (
037000         05  col  31    pic z,zzz,zzz,zz9.99- source Brg-Cin-Amt (
037100         05  col  48    pic z,zzz,zzz,zz9.99- source Brg-Cin-Amt (
037200         05  col  66    pic z,zzz,zzz,zz9.99- source Brg-Cin-Total
037300*
037400 RD  Payment-Report
037500     control      Final
037600     Page Limit   WS-Page-Lines
037700     Heading      1
037800     First Detail 5
037900     Last  Detail WS-Page-Lines.
038000*
038100 01  Pyr-Page-Head type page heading.
038200     03  line  1.
038300         05  col   2    pic x(40)  value
038400             "MONTHLY INVOICE PAYMENTS - JAN 2024 TO MAY 2025".
038500     03  line  3.
038600         05  col   2    value "MONTH  ".
038700         05  col  16    value "TOTAL PAID".
038800         05  col  36    value "INVOICES PAID".
038900 01  Pyr-Detail         type detail.
039000     03  line + 2.
039100         05  col   2    pic x(7)           source Brg-Pga-Month.
039200         05  col  14    pic z,zzz,zzz,zz9.99- source Brg-Pga-Total
039300         05  col  36    pic zzz,zz9         source Brg-Pga-Count.
039400*
039500 RD  Cashflow-Report
039600     control      Final
039700     Page Limit   WS-Page-Lines
039800     Heading      1
039900     First Detail 5
040000     Last  Detail WS-Page-Lines.
040100*
040200 01  Cfr-Page-Head type page heading.
040300     03  line  1.
040400         05  col   2    pic x(60)  source WS-Print-Line.
040500     03  line  3.
040600         05  col   2    value "MONTH  ".
040700         05  col  14    value "BANK INFLOW".
040800         05  col  33    value "PAYMENTS".
040900         05  col  50    value "DIFFERENCE".
041000         05  col  68    value "INVOICES PAID".
041100 01  Cfr-Detail         type detail.
041200     03  line + 2.
041300         05  col   2    pic x(7)           source Brg-Cfl-Month.
041400         05  col  12    pic z,zzz,zzz,zz9.99- source Brg-Cfl-Bank.
041500         05  col  31    pic z,zzz,zzz,zz9.99- source Brg-Cfl-Pay.
041600         05  col  48    pic z,zzz,zzz,zz9.99- source Brg-Cfl-Diff.
041700         05  col  68    pic zzz,zz9           source Brg-Cfl-Invoi
041800*
041900 RD  Bucket-Report
042000     control      Final
042100     Page Limit   WS-Page-Lines
042200     Heading      1
042300     First Detail 5
042400     Last  Detail WS-Page-Lines.
042500*
042600 01  Bkr-Page-Head type page heading.
042700     03  line  1.
042800         05  col   2    pic x(20)  source WS-Bkt-Set-Title.
042900         05  col  24    pic x(56)  value
043000             "(TABLES 1.1-1.3 COUNT/AMOUNT/PCT COMBINED ON ONE LIN
043100     03  line  3.
043200         05  col   2    value "BUCKET".
043300         05  col  16    value "COUNT".
043400         05  col  27    value "AMOUNT".
043500         05  col  46    value "PCT OF SET".
043600         05  col  60    value "AVG DAYS".
043700         05  col  72    value "MAX DAYS".
043800 01  Bkr-Detail         type detail.
043900     03  line + 2.
044000         05  col   2    pic x(12)          source Brg-Bkt-Name.
044100         05  col  15    pic zzz,zz9        source Brg-Bkt-Count.
044200         05  col  25    pic z,zzz,zz9.99-  source Brg-Bkt-Amount.
044300         05  col  46    pic zz9.99-        source Brg-Bkt-Pct.
044400         05  col  60    pic zz9.99-        source Brg-Bkt-Avg-Days
044500         05  col  72    pic zz9-           source Brg-Bkt-Max-Days
044600*
044700 RD  Credit-Report
044800     control      Final
044900     Page Limit   WS-Page-Lines
045000     Heading      1
045100     First Detail 5
045200     Last  Detail WS-Page-Lines.
045300*
045400 01  Cdr-Page-Head type page heading.
045500     03  line  1.
045600         05  col   2    pic x(50)  value
045700             "CREDIT MEMOS BY CUSTOMER (TABLE 3.1)".
045800     03  line  3.
045900         05  col   2    value "CUSTOMER".
046000         05  col  34    value "COUNT".
046100         05  col  45    value "TOTAL AMOUNT".
046200         05  col  65    value "PCT OF CREDITS".
046300 01  Cdr-Detail         type detail.
046400     03  line + 2.
046500         05  col   2    pic x(30)          source Brg-Crd-Customer
046600         05  col  34    pic zzz,zz9        source Brg-Crd-Count.
046700         05  col  45    pic z,zzz,zz9.99-  source Brg-Crd-Amount.
046800         05  col  65    pic zz9.99-        source Brg-Crd-Pct.
046900 01  Cdr-Stats type control footing final line plus 2.
047000     03  col   2  pic x(25)        value "CREDIT MEMO STATS (3.2):
047100     03  col  28  pic x(7)         value "COUNT ".
047200     03  col  35  pic zzz,zz9      source Brg-Crs-Count.
047300     03  col  45  pic x(6)         value "TOTAL ".
047400     03  col  51  pic z,zzz,zz9.99- source Brg-Crs-Amount.
047500     03  col  68  pic x(5)         value "AVG  ".
047600     03  col  73  pic zzz,zz9.99-  source Brg-Crs-Avg.
047700     03  col  88  pic x(5)         value "MAX  ".
047800     03  col  93  pic zzz,zz9.99-  source Brg-Crs-Max.
047900     03  col 108  pic x(12)        value "CUSTOMERS ".
048000     03  col 120  pic zz,zz9       source Brg-Crs-Distinct.
048100*
048200 procedure division.
048300*===================
048400*
048500 aa000-Main                  section.
048600*****************************************
048700     perform  aa005-Load-Parameters thru aa005-Exit.
048800     perform  aa010-Open-Files thru aa010-Exit.
048900     perform  aa020-Compute-Exec-Metrics thru aa020-Exit.
049000     perform  aa030-Print-Title-Page thru aa030-Exit.
049100     perform  aa040-Print-Bank-Inflow-Table thru aa040-Exit.
049200     perform  aa050-Print-Payment-Table thru aa050-Exit.
049300     perform  aa060-Print-Cashflow-Table thru aa060-Exit.
049400     perform  aa070-Print-Bucket-Tables thru aa070-Exit.
049500     perform  aa080-Print-Matrix-Tables thru aa080-Exit.
049600     perform  aa090-Print-Credit-Tables thru aa090-Exit.
049700     perform  aa100-Print-Insights thru aa100-Exit.
049800     perform  aa900-Close-Files thru aa900-Exit.
049900     go       to Main-Exit.
050000*
050100 aa005-Load-Parameters.
050200     open     input FA-Param-File.
050300     read     FA-Param-File into FA-Param-File-Record
050400              at end
050500              go to aa005-Exit.
050600     move     FA-Param-File-Record to FA-Param-Record.
050700     move     FA-PR-Cutoff-Date    to WS-Cutoff-CCYYMMDD.
050800     move     FA-PR-Page-Lines     to WS-Page-Lines.
050900     move     FA-PR-Bank-Name (1)  to WS-Bank-Name-1.
051000     move     FA-PR-Bank-Name (2)  to WS-Bank-Name-2.
051100     move     FA-PR-Bank-Name (3)  to WS-Bank-Name-3.
051200     move     WS-Cutoff-CCYYMMDD   to WS-Cutoff-Date-Disp.
051300     display  "FA090 MGMT REPORT AS OF " WS-CD-Mo "/" WS-CD-Dy "/"
051400     close    FA-Param-File.
051500 aa005-Exit. exit.
051600*
051700 aa010-Open-Files.
051800     open     input  FA-Invoice-File FA-Cash-In FA-Payment-Aggrega
051900                     FA-Cash-Flow FA-Aged-Paid FA-Aged-Due
052000                     FA-Matrix-Paid FA-Matrix-Due FA-Credit-Sum.
052100     open     output FA-Print-Report.
052200     accept   WS-Today-CCYYMMDD from date YYYYMMDD.
052300     move     WS-Today-CCYYMMDD to WS-Report-Date.
052400     move     WS-Rpt-Month to WS-Rpt-Mo-Ed.
052500     move     WS-Rpt-Day   to WS-Rpt-Dy-Ed.
052600     move     WS-Rpt-Year  to WS-Rpt-Yr-Ed.
052700 aa010-Exit. exit.
052800*
052900* Same executive metrics FA020 computes, worked out fresh here off
053000* the ledger rather than trusted from another program's run - ever
053100* step in this suite stands on its own file input, never another
053200* program's working storage.
053300 aa020-Compute-Exec-Metrics.
053400     move     "N" to WS-EOF-Sw.
053500     perform  ZZ010-Read-Invoice thru ZZ010-Exit
053600              until WS-EOF.
053700     if       WS-Total-Billed not = zero
053800              compute WS-Collection-Rate rounded =
053900                 (WS-Total-Paid / WS-Total-Billed) * 100.
054000     if       WS-Total-Outstanding not = zero
054100              compute WS-Risk-Pct rounded =
054200                 (WS-Risk-Amount / WS-Total-Outstanding) * 100.
054300     if       WS-Paid-Count not = zero
054400              compute WS-Avg-Payment-Delay rounded =
054500                 WS-Sum-Paid-Delay / WS-Paid-Count
054600              compute WS-OnTime-Rate rounded =
054700                 (WS-OnTime-Count / WS-Paid-Count) * 100.
054800*
054900     evaluate true
055000       when   WS-Risk-Pct < 10             move "LOW"       to WS-
055100       when   WS-Risk-Pct < 20             move "MODERATE"  to WS-
055200       when   other                        move "HIGH"      to WS-
055300     end-evaluate.
055400     evaluate true
055500       when   WS-Collection-Rate > 90
055600              move "EXCELLENT"           to WS-Health-Assess
055700       when   WS-Collection-Rate > 80
055800              move "GOOD"                to WS-Health-Assess
055900       when   other
056000              move "NEEDS IMPROVEMENT"   to WS-Health-Assess
056100     end-evaluate.
056200     evaluate true
056300       when   WS-Avg-Payment-Delay < 15    move "EXCELLENT"  to WS
056400       when   WS-Avg-Payment-Delay < 30    move "ACCEPTABLE" to WS
056500       when   other                        move "CONCERNING" to WS
056600     end-evaluate.
056700 aa020-Exit. exit.
056800*
056900 ZZ010-Read-Invoice.
057000     read     FA-Invoice-File into FA-Invoice-File-Record
057100              at end
057200              move "Y" to WS-EOF-Sw
057300              go to ZZ010-Exit.
057400     move     FA-Invoice-File-Record to FA-Invoice-Record.
057500     if       Inv-Type not = "Invoice"
057600              go to ZZ010-Exit.
057700     add      1 to WS-Total-Invoices.
057800     add      Inv-Amount to WS-Total-Billed.
057900     add      Inv-Amt-Paid to WS-Total-Paid.
058000*
058100     move     Inv-Due-Date to WS-Raw-Date.
058200     perform  ZZ015-Parse-Date thru ZZ015-Exit.
058300     move     WS-Date-CCYYMMDD to WS-Due-CCYYMMDD.
058400     move     Inv-Last-Pay-Date to WS-Raw-Date.
058500     perform  ZZ015-Parse-Date thru ZZ015-Exit.
058600     move     WS-Date-CCYYMMDD to WS-LPay-CCYYMMDD.
058700*
058800* Aging Delay Days, same dual formula as FA020/FA040 - paid
058900* invoices measure from last payment, outstanding from the
059000* cutoff date.
059100     if       Inv-Amt-Due = zero
059200              add 1 to WS-Paid-Count
059300     else
059400              add  Inv-Amt-Due to WS-Total-Outstanding.
059500*
059600     if       Inv-Amt-Due = zero
059700              if     WS-LPay-CCYYMMDD = zero
059800                     move zero to WS-Delay-Days
059900              else
060000                     move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
060100                     perform ZZ020-Calc-Abs-Day thru ZZ020-Exit
060200                     move WS-Jul-Days to WS-Due-Julian
060300                     move WS-LPay-CCYYMMDD to WS-Jul-CCYYMMDD
060400                     perform ZZ020-Calc-Abs-Day thru ZZ020-Exit
060500                     subtract WS-Due-Julian from WS-Jul-Days
060600                             giving WS-Delay-Days
060700     else
060800              if     WS-Due-CCYYMMDD = zero
060900                     move zero to WS-Delay-Days
061000              else
061100                     move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
061200                     perform ZZ020-Calc-Abs-Day thru ZZ020-Exit
061300                     move WS-Jul-Days to WS-Due-Julian
061400                     move WS-Cutoff-CCYYMMDD to WS-Jul-CCYYMMDD
061500                     perform ZZ020-Calc-Abs-Day thru ZZ020-Exit
061600                     subtract WS-Due-Julian from WS-Jul-Days
061700                             giving WS-Delay-Days.
061800*
061900     if       Inv-Amt-Due = zero
062000              add WS-Delay-Days to WS-Sum-Paid-Delay
062100              if   WS-Delay-Days <= 0
062200                   add 1 to WS-OnTime-Count
062300     else
062400              if   WS-Delay-Days > 90
062500                   add Inv-Amt-Due to WS-Risk-Amount.
062600 ZZ010-Exit. exit.
062700*
062800* Date parse, shared shape with every program in the suite -
062900* MM/DD/YYYY text into a working ccyymmdd comp field, read apart
063000* through the column redefines rather than an UNSTRING.
063100 ZZ015-Parse-Date.
063200     move     zero to WS-Date-CCYYMMDD.
063300     if       WS-Raw-Date = spaces
063400              go to ZZ015-Exit.
063500     move     WS-Parse-Mo-A to WS-Parse-Mo.
063600     move     WS-Parse-Dy-A to WS-Parse-Dy.
063700     move     WS-Parse-Yr-A to WS-Parse-Yr.
063800     compute  WS-Date-CCYYMMDD =
063900              WS-Parse-Yr * 10000 + WS-Parse-Mo * 100 + WS-Parse-D
064000 ZZ015-Exit. exit.
064100*
064200* Turns WS-Jul-CCYYMMDD into an absolute day count in WS-Jul-Days
064300* (proleptic Gregorian, day 1 is 0001-01-01) so aging delay is a
064400* true calendar-day difference, not two ccyymmdd integers
064500* subtracted straight.
064600 ZZ020-Calc-Abs-Day.
064700     if       WS-Jul-CCYYMMDD = zero
064800              move zero to WS-Jul-Days
064900              go to ZZ020-Exit.
065000     divide   WS-Jul-CCYYMMDD by 10000 giving WS-Jul-Yr
065100              remainder WS-Jul-MmDd.
065200     divide   WS-Jul-MmDd by 100 giving WS-Jul-Mo
065300              remainder WS-Jul-Dy.
065400     compute  WS-Jul-Yr-1 = WS-Jul-Yr - 1.
065500     divide   WS-Jul-Yr-1 by 4   giving WS-Jul-Quad.
065600     divide   WS-Jul-Yr-1 by 100 giving WS-Jul-Cent.
065700     divide   WS-Jul-Yr-1 by 400 giving WS-Jul-Quad4.
065800     compute  WS-Jul-Days = (WS-Jul-Yr-1 * 365) + WS-Jul-Quad
065900              - WS-Jul-Cent + WS-Jul-Quad4
066000              + WS-Cum-Days (WS-Jul-Mo) + WS-Jul-Dy.
066100*   Leap test is on the invoice year itself (not year-1) - every
066200*   4th year is leap, except centuries, except again every 4th
066300*   century - add the extra day once we are past February.
066400     move     "N" to WS-Jul-Leap-Sw.
066500     divide   WS-Jul-Yr by 4 giving WS-Jul-Quad
066600              remainder WS-Jul-Rem.
066700     if       WS-Jul-Rem = zero
066800              move "Y" to WS-Jul-Leap-Sw.
066900     divide   WS-Jul-Yr by 100 giving WS-Jul-Cent
067000              remainder WS-Jul-Rem.
067100     if       WS-Jul-Rem = zero
067200              move "N" to WS-Jul-Leap-Sw.
067300     divide   WS-Jul-Yr by 400 giving WS-Jul-Quad4
067400              remainder WS-Jul-Rem.
067500     if       WS-Jul-Rem = zero
067600              move "Y" to WS-Jul-Leap-Sw.
067700     if       WS-Jul-Leap and WS-Jul-Mo > 2
067800              add 1 to WS-Jul-Days.
067900 ZZ020-Exit. exit.
068000*
068100* Title page is a plain print, the column layout changes too much
068200* page to page on this first sheet to be worth a Report Writer RD.
068300 aa030-Print-Title-Page.
068400     move     spaces to WS-Print-Line.
068500     string   "TECHCARGO FACTORING - MANAGEMENT REPORT"
068600              delimited by size into WS-Print-Line.
068700     write    FA-Print-Line from WS-Print-Line.
068800     move     spaces to WS-Print-Line.
068900     string   "REPORT DATE " WS-Rpt-Mo-Ed "/" WS-Rpt-Dy-Ed "/"
069000              WS-Rpt-Yr-Ed "   PERIOD JANUARY 2024 - MAY 2025"
069100              delimited by size into WS-Print-Line.
069200     write    FA-Print-Line from WS-Print-Line.
069300     move     spaces to WS-Print-Line.
069400     string   "BANKS  " WS-Bank-Name-1 " " WS-Bank-Name-2 " "
069500              WS-Bank-Name-3
069600              delimited by size into WS-Print-Line.
069700     write    FA-Print-Line from WS-Print-Line.
069800     move     spaces to WS-Print-Line.
069900     write    FA-Print-Line from WS-Print-Line.
070000     move     spaces to WS-Print-Line.
070100     string   "EXECUTIVE SUMMARY - TOTAL BANK INFLOW "
070200              WS-Cin-Grand-Total " TOTAL INVOICE PAYMENTS "
070300              WS-Pga-Grand-Total " TOTAL INVOICES PROCESSED "
070400              WS-Total-Invoices
070500              delimited by size into WS-Print-Line.
070600*
070700* Grand totals for the summary line above are not known yet on the
070800* first pass - filled in again once the bank and payment tables
070900* have been read, the line is re-written from aa100 at the end.
071000     write    FA-Print-Line from WS-Print-Line.
071100 aa030-Exit. exit.
071200*
071300* Reads the cash-in table straight through to the RD, a record at
071400* a time via the bridge - the TOTAL row already on the file prints
071500* like any other detail line.
071600 aa040-Print-Bank-Inflow-Table.
071700     initiate Bank-Inflow-Report.
071800     move     "N" to WS-EOF-Sw.
071900     perform  ZZ040-Read-Cash-In thru ZZ040-Exit
072000              until WS-EOF.
072100     terminate Bank-Inflow-Report.
072200 aa040-Exit. exit.
072300*
072400 ZZ040-Read-Cash-In.
072500     read     FA-Cash-In into FA-Cash-In-File-Record
072600              at end
072700              move "Y" to WS-EOF-Sw
072800              go to ZZ040-Exit.
072900     move     Cin-Month        to Brg-Cin-Month.
073000     move     Cin-Bank-Amt (1) to Brg-Cin-Amt (1).
073100     move     Cin-Bank-Amt (2) to Brg-Cin-Amt (2).
073200     move     Cin-Bank-Amt (3) to Brg-Cin-Amt (3).
073300     move     Cin-Monthly-Total to Brg-Cin-Total.
073400     if       Cin-Month = "TOTAL  "
073500              move Cin-Bank-Amt (1) to WS-Cin-Bank-Total (1)
073600              move Cin-Bank-Amt (2) to WS-Cin-Bank-Total (2)
073700              move Cin-Bank-Amt (3) to WS-Cin-Bank-Total (3)
073800              move Cin-Monthly-Total to WS-Cin-Grand-Total.
073900     generate Bir-Detail.
074000 ZZ040-Exit. exit.
074100*
074200 aa050-Print-Payment-Table.
074300     initiate Payment-Report.
074400     move     "N" to WS-EOF-Sw.
074500     perform  ZZ050-Read-Pay-Agg thru ZZ050-Exit
074600              until WS-EOF.
074700     terminate Payment-Report.
074800*
074900     if       WS-Pga-Months not = zero
075000              compute WS-Pga-Grand-Total rounded = WS-Pga-Grand-To
075100 aa050-Exit. exit.
075200*
075300 ZZ050-Read-Pay-Agg.
075400     read     FA-Payment-Aggregate into FA-Payment-Aggregate-File-
075500              at end
075600              move "Y" to WS-EOF-Sw
075700              go to ZZ050-Exit.
075800     move     Pga-Month          to Brg-Pga-Month.
075900     move     Pga-Total-Payments to Brg-Pga-Total.
076000     move     Pga-Invoices-Paid  to Brg-Pga-Count.
076100     if       Pga-Month = "TOTAL  "
076200              move Pga-Total-Payments to WS-Pga-Grand-Total
076300              generate Pyr-Detail
076400              go to ZZ050-Exit.
076500     add      1 to WS-Pga-Months.
076600     if       WS-Pga-First
076700              move Pga-Total-Payments to WS-Pga-Max
076800              move Pga-Total-Payments to WS-Pga-Min
076900              move "N" to WS-Pga-First-Sw.
077000     if       Pga-Total-Payments > WS-Pga-Max
077100              move Pga-Total-Payments to WS-Pga-Max.
077200     if       Pga-Total-Payments < WS-Pga-Min
077300              move Pga-Total-Payments to WS-Pga-Min.
077400     generate Pyr-Detail.
077500 ZZ050-Exit. exit.
077600*
077700* Combined monthly analysis, printed in two parts as the spec asks
077800* - Part A is calendar 2024 (the first twelve rows on the file),
077900* Part B is the five 2025 months plus the TOTAL row, two separate
078000* INITIATE/TERMINATE cycles force the page break between the parts
078100 aa060-Print-Cashflow-Table.
078200     move     "PART A - 2024 (JAN-DEC)" to WS-Print-Line (1:24).
078300     initiate Cashflow-Report.
078400     move     "N" to WS-EOF-Sw.
078500     move     zero to WS-Cfl-Line-Count.
078600     perform  ZZ060-Read-Cashflow-A thru ZZ060-Exit
078700              until WS-EOF or WS-Cfl-Line-Count > 12.
078800     terminate Cashflow-Report.
078900*
079000     move     "PART B - 2025 (JAN-MAY) PLUS TOTAL" to WS-Print-Lin
079100     initiate Cashflow-Report.
079200     perform  ZZ060-Read-Cashflow-B thru ZZ060-Exit
079300              until WS-EOF.
079400     terminate Cashflow-Report.
079500 aa060-Exit. exit.
079600*
079700 ZZ060-Read-Cashflow-A.
079800     read     FA-Cash-Flow into FA-Cash-Flow-File-Record
079900              at end
080000              move "Y" to WS-EOF-Sw
080100              go to ZZ060-Exit.
080200     add      1 to WS-Cfl-Line-Count.
080300     perform  ZZ065-Move-Cashflow-Bridge thru ZZ065-Exit.
080400     generate Cfr-Detail.
080500 ZZ060-Exit. exit.
080600*
080700 ZZ060-Read-Cashflow-B.
080800     read     FA-Cash-Flow into FA-Cash-Flow-File-Record
080900              at end
081000              move "Y" to WS-EOF-Sw
081100              go to ZZ060-Exit.
081200     perform  ZZ065-Move-Cashflow-Bridge thru ZZ065-Exit.
081300     generate Cfr-Detail.
081400 ZZ060-Exit. exit.
081500*
081600 ZZ065-Move-Cashflow-Bridge.
081700     move     Cfl-Month            to Brg-Cfl-Month.
081800     move     Cfl-Bank-Inflow      to Brg-Cfl-Bank.
081900     move     Cfl-Invoice-Payments to Brg-Cfl-Pay.
082000     move     Cfl-Invoices-Paid    to Brg-Cfl-Invoices.
082100     subtract Cfl-Invoice-Payments from Cfl-Bank-Inflow
082200              giving Brg-Cfl-Diff.
082300     if       Cfl-Month = "TOTAL  "
082400              move Cfl-Bank-Inflow      to WS-Cfl-Total-Bank
082500              move Cfl-Invoice-Payments to WS-Cfl-Total-Pay
082600              if   Cfl-Bank-Inflow not = zero
082700                   compute WS-Cfl-Ratio-Pct rounded =
082800                           Cfl-Invoice-Payments / Cfl-Bank-Inflow
082900 ZZ065-Exit. exit.
083000*
083100* Ageing bucket listing run twice, once for each set - the same
083200* RD is reused both times, only the heading literal and the input
083300* file change between passes, rows with a zero count are skipped
083400* per the fixed bucket print order rule.
083500 aa070-Print-Bucket-Tables.
083600     move     "PAID INVOICES (1.1-1.3)" to WS-Bkt-Set-Title.
083700     initiate Bucket-Report.
083800     move     "N" to WS-EOF-Sw.
083900     perform  ZZ070-Read-Paid-Bucket thru ZZ070-Exit
084000              until WS-EOF.
084100     terminate Bucket-Report.
084200*
084300     move     "OUTSTANDING (2.1-2.3)" to WS-Bkt-Set-Title.
084400     initiate Bucket-Report.
084500     move     "N" to WS-EOF-Sw.
084600     perform  ZZ075-Read-Due-Bucket thru ZZ075-Exit
084700              until WS-EOF.
084800     terminate Bucket-Report.
084900 aa070-Exit. exit.
085000*
085100 ZZ070-Read-Paid-Bucket.
085200     read     FA-Aged-Paid into FA-Aged-Paid-File-Record
085300              at end
085400              move "Y" to WS-EOF-Sw
085500              go to ZZ070-Exit.
085600     if       Agb-Invoice-Count = zero
085700              go to ZZ070-Exit.
085800     move     Agb-Bucket-Name       to Brg-Bkt-Name.
085900     move     Agb-Invoice-Count     to Brg-Bkt-Count.
086000     move     Agb-Total-Amount      to Brg-Bkt-Amount.
086100     move     Agb-Pct-Of-Total      to Brg-Bkt-Pct.
086200     move     Agb-Avg-Days-Past-Due to Brg-Bkt-Avg-Days.
086300     move     Agb-Max-Days-Past-Due to Brg-Bkt-Max-Days.
086400     generate Bkr-Detail.
086500 ZZ070-Exit. exit.
086600*
086700 ZZ075-Read-Due-Bucket.
086800     read     FA-Aged-Due into FA-Aged-Due-File-Record
086900              at end
087000              move "Y" to WS-EOF-Sw
087100              go to ZZ075-Exit.
087200     if       Agb-Invoice-Count = zero
087300              go to ZZ075-Exit.
087400     move     Agb-Bucket-Name       to Brg-Bkt-Name.
087500     move     Agb-Invoice-Count     to Brg-Bkt-Count.
087600     move     Agb-Total-Amount      to Brg-Bkt-Amount.
087700     move     Agb-Pct-Of-Total      to Brg-Bkt-Pct.
087800     move     Agb-Avg-Days-Past-Due to Brg-Bkt-Avg-Days.
087900     move     Agb-Max-Days-Past-Due to Brg-Bkt-Max-Days.
088000     generate Bkr-Detail.
088100 ZZ075-Exit. exit.
088200*
088300* Customer x bucket matrices (tables 1.4/2.4) print two lines per
088400* customer, dollar row then percentage row - too irregular a shape
088500* for Report Writer so it is built the plain print-line way, the
088600* same habit the shop already uses on FACLIRPT.
088700 aa080-Print-Matrix-Tables.
088800     move     spaces to WS-Print-Line.
088900     string   "TOP 15 CUSTOMERS X AGEING BUCKET - PAID SET (TABLE
089000              delimited by size into WS-Print-Line.
089100     write    FA-Print-Line from WS-Print-Line.
089200     move     "N" to WS-EOF-Sw.
089300     perform  ZZ080-Print-Paid-Matrix-Row thru ZZ080-Exit
089400              until WS-EOF.
089500*
089600     move     spaces to WS-Print-Line.
089700     string   "TOP 15 CUSTOMERS X AGEING BUCKET - OUTSTANDING (TAB
089800              delimited by size into WS-Print-Line.
089900     write    FA-Print-Line from WS-Print-Line.
090000     move     "N" to WS-EOF-Sw.
090100     perform  ZZ085-Print-Due-Matrix-Row thru ZZ085-Exit
090200              until WS-EOF.
090300 aa080-Exit. exit.
090400*
090500 ZZ080-Print-Paid-Matrix-Row.
090600     read     FA-Matrix-Paid into FA-Matrix-Paid-File-Record
090700              at end
090800              move "Y" to WS-EOF-Sw
090900              go to ZZ080-Exit.
091000     move     spaces to WS-Print-Line.
091100     string   "$  " Mtx-Customer " "
091200              Mtx-Bucket-Amt (1) " " Mtx-Bucket-Amt (2) " "
091300              Mtx-Bucket-Amt (3) " " Mtx-Bucket-Amt (4) " "
091400              Mtx-Bucket-Amt (5) " TOTAL " Mtx-Row-Total
091500              delimited by size into WS-Print-Line.
091600     write    FA-Print-Line from WS-Print-Line.
091700     move     spaces to WS-Print-Line.
091800     string   "%  " Mtx-Customer " "
091900              Mtx-Row-Pct (1) " " Mtx-Row-Pct (2) " "
092000              Mtx-Row-Pct (3) " " Mtx-Row-Pct (4) " "
092100              Mtx-Row-Pct (5)
092200              delimited by size into WS-Print-Line.
092300     write    FA-Print-Line from WS-Print-Line.
092400 ZZ080-Exit. exit.
092500*
092600 ZZ085-Print-Due-Matrix-Row.
092700     read     FA-Matrix-Due into FA-Matrix-Due-File-Record
092800              at end
092900              move "Y" to WS-EOF-Sw
093000              go to ZZ085-Exit.
093100     move     spaces to WS-Print-Line.
093200     string   "$  " Mtx-Customer " "
093300              Mtx-Bucket-Amt (1) " " Mtx-Bucket-Amt (2) " "
093400              Mtx-Bucket-Amt (3) " " Mtx-Bucket-Amt (4) " "
093500              Mtx-Bucket-Amt (5) " TOTAL " Mtx-Row-Total
093600              delimited by size into WS-Print-Line.
093700     write    FA-Print-Line from WS-Print-Line.
093800     move     spaces to WS-Print-Line.
093900     string   "%  " Mtx-Customer " "
094000              Mtx-Row-Pct (1) " " Mtx-Row-Pct (2) " "
094100              Mtx-Row-Pct (3) " " Mtx-Row-Pct (4) " "
094200              Mtx-Row-Pct (5)
094300              delimited by size into WS-Print-Line.
094400     write    FA-Print-Line from WS-Print-Line.
094500 ZZ085-Exit. exit.
094600*
094700* FACRDSUM carries the per customer rows (3.1) followed by one
094800* trailing statistics record (3.2) - the read-ahead buffer below
094900* holds the current record back a step so the one actually at end
095000* of file is recognised as the stats record and routed to the
095100* control footing instead of being generated as another detail.
095200 aa090-Print-Credit-Tables.
095300     initiate Credit-Report.
095400     move     "N" to WS-EOF-Sw.
095500     read     FA-Credit-Sum into FA-Credit-Sum-File-Record
095600              at end move "Y" to WS-EOF-Sw.
095700     perform  ZZ090-Roll-Credit-Row thru ZZ090-Exit
095800              until WS-EOF.
095900     terminate Credit-Report.
096000 aa090-Exit. exit.
096100*
096200 ZZ090-Roll-Credit-Row.
096300     move     FA-Credit-Sum-File-Record to WS-Print-Line (1:120).
096400     read     FA-Credit-Sum into FA-Credit-Sum-File-Record
096500              at end move "Y" to WS-EOF-Sw.
096600     if       WS-EOF
096700              move WS-Print-Line (1:120) to FA-Credit-Stats-Record
096800              move Crs-Total-Count       to Brg-Crs-Count
096900              move Crs-Total-Amt         to Brg-Crs-Amount
097000              move Crs-Avg-Amt           to Brg-Crs-Avg
097100              move Crs-Max-Amt           to Brg-Crs-Max
097200              move Crs-Distinct-Customers to Brg-Crs-Distinct
097300              go to ZZ090-Exit.
097400     move     WS-Print-Line (1:120) to FA-Credit-Memo-Record.
097500     move     Crd-Customer     to Brg-Crd-Customer.
097600     move     Crd-Count        to Brg-Crd-Count.
097700     move     Crd-Total-Amt    to Brg-Crd-Amount.
097800     move     Crd-Pct-Of-Total to Brg-Crd-Pct.
097900     generate Cdr-Detail.
098000 ZZ090-Exit. exit.
098100*
098200* Closing insights panel - bank share, payment ratio, payment
098300* pattern stats and the threshold driven assessments/recommendatio
098400* Treasury and Credit Control read before anything else on the pac
098500 aa100-Print-Insights.
098600     move     spaces to WS-Print-Line.
098700     write    FA-Print-Line from WS-Print-Line.
098800     move     spaces to WS-Print-Line.
098900     string   "INSIGHTS AND RECOMMENDATIONS"
099000              delimited by size into WS-Print-Line.
099100     write    FA-Print-Line from WS-Print-Line.
099200*
099300     perform  ZZ100-Calc-Bank-Share thru ZZ100-Exit
099400              varying WS-Ix2 from 1 by 1 until WS-Ix2 > 3.
099500*
099600     move     spaces to WS-Print-Line.
099700     string   "BANK SHARE - " WS-Bank-Name-1 " " WS-Bank-Share-Pct
099800              "PCT  " WS-Bank-Name-2 " " WS-Bank-Share-Pct (2)
099900              "PCT  " WS-Bank-Name-3 " " WS-Bank-Share-Pct (3) "PC
100000              delimited by size into WS-Print-Line.
100100     write    FA-Print-Line from WS-Print-Line.
100200*
100300     move     spaces to WS-Print-Line.
100400     string   "OVERALL PAYMENT RATIO (PAYMENTS/DEPOSITS) "
100500              WS-Cfl-Ratio-Pct "PCT"
100600              delimited by size into WS-Print-Line.
100700     write    FA-Print-Line from WS-Print-Line.
100800*
100900     move     spaces to WS-Print-Line.
101000     string   "MONTHLY PAYMENT PATTERN - MAX " WS-Pga-Max
101100              " MIN " WS-Pga-Min " MONTHS WITH PAYMENTS "
101200              WS-Pga-Months " OF 17"
101300              delimited by size into WS-Print-Line.
101400     write    FA-Print-Line from WS-Print-Line.
101500*
101600     move     spaces to WS-Print-Line.
101700     string   "RISK LEVEL " WS-Risk-Level
101800              "   PORTFOLIO HEALTH " WS-Health-Assess
101900              "   DELAY ASSESSMENT " WS-Delay-Assess
102000              delimited by size into WS-Print-Line.
102100     write    FA-Print-Line from WS-Print-Line.
102200*
102300     if       WS-Risk-Pct > 20
102400              move spaces to WS-Print-Line
102500              string "RECOMMENDATION - URGENT ATTENTION NEEDED ON
102600                     "90+ DAY ACCOUNTS"
102700                     delimited by size into WS-Print-Line
102800              write  FA-Print-Line from WS-Print-Line.
102900     if       WS-Collection-Rate < 80
103000              move spaces to WS-Print-Line
103100              string "RECOMMENDATION - PURSUE MORE AGGRESSIVE "
103200                     "COLLECTION ACTIVITY"
103300                     delimited by size into WS-Print-Line
103400              write  FA-Print-Line from WS-Print-Line.
103500     if       WS-Avg-Payment-Delay > 45
103600              move spaces to WS-Print-Line
103700              string "RECOMMENDATION - REVIEW CREDIT POLICIES"
103800                     delimited by size into WS-Print-Line
103900              write  FA-Print-Line from WS-Print-Line.
104000     if       WS-Collection-Rate > 90
104100              move spaces to WS-Print-Line
104200              string "RECOMMENDATION - MAINTAIN CURRENT COLLECTION
104300                     "PROCEDURES"
104400                     delimited by size into WS-Print-Line
104500              write  FA-Print-Line from WS-Print-Line.
104600 aa100-Exit. exit.
104700*
104800 ZZ100-Calc-Bank-Share.
104900     if       WS-Cin-Grand-Total = zero
105000              move zero to WS-Bank-Share-Pct (WS-Ix2)
105100     else
105200              compute WS-Bank-Share-Pct (WS-Ix2) rounded =
105300                      WS-Cin-Bank-Total (WS-Ix2) / WS-Cin-Grand-To
105400 ZZ100-Exit. exit.
105500*
105600 aa900-Close-Files.
105700     close    FA-Invoice-File FA-Cash-In FA-Payment-Aggregate
105800              FA-Cash-Flow FA-Aged-Paid FA-Aged-Due
105900              FA-Matrix-Paid FA-Matrix-Due FA-Credit-Sum FA-Print-
106000 aa900-Exit. exit.
106100*
106200 Main-Exit.  stop run.
106300**********   ********
106400
