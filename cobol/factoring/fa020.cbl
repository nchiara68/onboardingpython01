000100*****************************************************************
000200*                                                               *
000300*           Accounts Receivable  -  Ageing Engine                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa020.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       11/09/90.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1990-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Classifies every invoice into an ageing
002500                         bucket (paid and outstanding use differen
002600                         delay formulas), accumulates bucket total
002700                         the customer by bucket matrix (top fiftee
002800                         and the executive metrics used on the
002900                         printed report.  Credit memos are totalle
003000                         separately by customer.
003100**
003200     version.            1.00 of 11/09/90.
003300****
003400* Changes:
003500* 11/09/90 tcf -        Created, five bucket scheme.
003600* 04/03/95 jw  -        Customer x bucket matrix added, top fiftee
003700                        by value, Credit Control were keeping this
003800                        on a spreadsheet by hand before.
003900* 22/08/97 tcf -        Credit memo side added as its own pass ove
004000                        the same read loop rather than a second ru
004100* 27/11/98 tcf -    Y2K Cutoff date and all parsed dates confirmed
004200                        four digit year, risk window (90+ days) re
004300                        checked across the century boundary, no
004400                        change needed.
004500* 09/02/04 jw  -        On-time rate added to the executive block,
004600                        had been computed off-line in a spreadshee
004700                        until Credit Control asked for it on the
004800                        report itself.
004900* 14/06/24 tcf -    FA2 Rebuilt from the withholding-table shape f
005000                        the customer/bucket matrix, field names
005100                        moved from Emp-/Wh- to Mtx-/Agb- throughou
005200**
005300******************************************************************
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration section.
005900 special-names.
006000     C01 is TOP-OF-FORM
006100     class FA-Numeric-Class is "0" thru "9"
006200     UPSI-0 is FA-Rerun-Switch.
006300*
006400 input-output            section.
006500 file-control.
006600     select FA-Invoice-File  assign       "FAINVLG"
006700                             organization line sequential
006800                             status       WS-Inv-Status.
006900*
007000     select FA-Param-File    assign       "FAPARMS"
007100                             organization line sequential
007200                             status       WS-Parm-Status.
007300*
007400     select FA-Aged-Paid     assign       "FAAGEPD"
007500                             organization line sequential
007600                             status       WS-Agp-Status.
007700*
007800     select FA-Aged-Due      assign       "FAAGEDU"
007900                             organization line sequential
008000                             status       WS-Agd-Status.
008100*
008200     select FA-Matrix-Paid   assign       "FAMTXPD"
008300                             organization line sequential
008400                             status       WS-Mxp-Status.
008500*
008600     select FA-Matrix-Due    assign       "FAMTXDU"
008700                             organization line sequential
008800                             status       WS-Mxd-Status.
008900*
009000     select FA-Credit-Sum    assign       "FACRDSUM"
009100                             organization line sequential
009200                             status       WS-Crd-Status.
009300*
009400     select FA-Exec-Summary  assign       "FAEXECM"
009500                             organization line sequential
009600                             status       WS-Exc-Status.
009700*
009800 data                    division.
009900*===============================
010000*
010100 file section.
010200*
010300 fd  FA-Invoice-File.
010400 01  FA-Invoice-File-Record  pic x(200).
010500*
010600 fd  FA-Param-File.
010700 01  FA-Param-File-Record    pic x(200).
010800*
010900 fd  FA-Aged-Paid.
011000 01  FA-Aged-Paid-Record     pic x(80).
011100*
011200 fd  FA-Aged-Due.
011300 01  FA-Aged-Due-Record      pic x(80).
011400*
011500 fd  FA-Matrix-Paid.
011600 01  FA-Matrix-Paid-Record   pic x(140).
011700*
011800 fd  FA-Matrix-Due.
011900 01  FA-Matrix-Due-Record    pic x(140).
012000*
012100 fd  FA-Credit-Sum.
012200 01  FA-Credit-Sum-Record    pic x(120).
012300*
012400 fd  FA-Exec-Summary.
012500 01  FA-Exec-Summary-Record  pic x(132).
012600*
012700 working-storage section.
012800*-----------------------
012900 77  Prog-Name               pic x(15) value "FA020 (1.0.00)".
013000*
013100 01  WS-Data.
013200     03  WS-Inv-Status       pic xx    value zero.
013300     03  WS-Parm-Status      pic xx    value zero.
013400     03  WS-Agp-Status       pic xx    value zero.
013500     03  WS-Agd-Status       pic xx    value zero.
013600     03  WS-Mxp-Status       pic xx    value zero.
013700     03  WS-Mxd-Status       pic xx    value zero.
013800     03  WS-Crd-Status       pic xx    value zero.
013900     03  WS-Exc-Status       pic xx    value zero.
014000     03  WS-EOF-Sw           pic x     value "N".
014100        88  WS-EOF                     value "Y".
014200*
014300     03  WS-Cutoff-CCYYMMDD  pic 9(8)  comp value zero.
014400*
014500* Cleansing/parse work fields, same shape as FA010.
014600     03  WS-Raw-Amount       pic x(15).
014700     03  WS-Neg-Sw           pic x.
014800     03  WS-Amt-Whole        pic 9(9).
014900     03  WS-Amt-Frac         pic 99.
015000     03  WS-Amount-Value     pic s9(9)v99.
015100     03  WS-Raw-Date         pic x(10).
015200* Alternate column view of the raw MM/DD/YYYY text, same shape
015300* the invoice ledger copybook already carries for Trans/Due -
015400* ZZ070 below reads the date apart through this view instead of
015500* an UNSTRING.
015600     03  WS-Raw-Date-Parts redefines WS-Raw-Date.
015700         05  WS-Prs-Mo-A     pic x(2).
015800         05  filler          pic x.
015900         05  WS-Prs-Dy-A     pic x(2).
016000         05  filler          pic x.
016100         05  WS-Prs-Yr-A     pic x(4).
016200     03  WS-Prs-Mo           pic 99.
016300     03  WS-Prs-Dy           pic 99.
016400     03  WS-Prs-Yr           pic 9(4).
016500     03  WS-Date-CCYYMMDD    pic 9(8)  comp.
016600     03  WS-Due-CCYYMMDD     pic 9(8)  comp.
016700     03  WS-LPay-CCYYMMDD    pic 9(8)  comp.
016800     03  WS-Cutoff-Date-Disp pic 9(8).
016900     03  WS-Cutoff-Date-Parts redefines WS-Cutoff-Date-Disp.
017000         05  WS-CD-Yr        pic 9(4).
017100         05  WS-CD-Mo        pic 99.
017200         05  WS-CD-Dy        pic 99.
017300*
017400     03  WS-Delay-Days       pic s9(5) comp.
017500     03  WS-Bucket-Ix        pic 9     comp.
017600     03  WS-Bucket-Name      pic x(12).
017700     03  WS-Ix               pic 9(4)  comp.
017800     03  WS-Ix2              pic 9(4)  comp.
017900     03  WS-Found-Sw         pic x.
018000        88  WS-Found                   value "Y".
018100*
018200* Five slot bucket tables, one for the paid set one for the
018300* outstanding set - slot 1 is On-time/Current, 2 thru 5 the
018400* four overdue bands common to both.
018500     03  WS-Paid-Buckets.
018600         05  WS-PB-Entry occurs 5.
018700             07  WS-PB-Name      pic x(12).
018800             07  WS-PB-Count     pic 9(7) comp.
018900             07  WS-PB-Amount    pic s9(11)v99.
019000             07  WS-PB-Due       pic s9(11)v99.
019100             07  WS-PB-Paid      pic s9(11)v99.
019200             07  WS-PB-Sum-Days  pic s9(9) comp.
019300             07  WS-PB-Max-Days  pic s9(5) comp.
019400*
019500     03  WS-Due-Buckets.
019600         05  WS-DB-Entry occurs 5.
019700             07  WS-DB-Name      pic x(12).
019800             07  WS-DB-Count     pic 9(7) comp.
019900             07  WS-DB-Amount    pic s9(11)v99.
020000             07  WS-DB-Due       pic s9(11)v99.
020100             07  WS-DB-Paid      pic s9(11)v99.
020200             07  WS-DB-Sum-Days  pic s9(9) comp.
020300             07  WS-DB-Max-Days  pic s9(5) comp.
020400*
020500     03  WS-Paid-Count        pic 9(7)  comp value zero.
020600     03  WS-Due-Count         pic 9(7)  comp value zero.
020700     03  WS-Total-Billed      pic s9(11)v99 value zero.
020800     03  WS-Total-Paid        pic s9(11)v99 value zero.
020900     03  WS-Total-Outstanding pic s9(11)v99 value zero.
021000     03  WS-Risk-Amount       pic s9(11)v99 value zero.
021100     03  WS-Collection-Rate   pic s9(3)v99  value zero.
021200     03  WS-Risk-Pct          pic s9(3)v99  value zero.
021300     03  WS-Sum-Paid-Delay    pic s9(9) comp value zero.
021400     03  WS-Avg-Payment-Delay pic s9(5)v99  value zero.
021500     03  WS-OnTime-Count      pic 9(7)  comp value zero.
021600     03  WS-OnTime-Rate       pic s9(3)v99  value zero.
021700*
021800* Customer x bucket working table, top fifteen kept after a
021900* descending sort-in-place on row total.
022000     03  WS-Cust-Count        pic 9(4)  comp value zero.
022100     03  WS-Customers.
022200         05  WS-Cust-Entry occurs 300.
022300             07  WS-Cust-Name      pic x(30).
022400             07  WS-Cust-Bkt-Amt   pic s9(9)v99 occurs 5.
022500             07  WS-Cust-Row-Total pic s9(9)v99.
022600* second, parallel table for the outstanding side of the matrix
022700     03  WS-DCust-Count       pic 9(4)  comp value zero.
022800     03  WS-DCustomers.
022900         05  WS-DCust-Entry occurs 300.
023000             07  WS-DCust-Name      pic x(30).
023100             07  WS-DCust-Bkt-Amt   pic s9(9)v99 occurs 5.
023200             07  WS-DCust-Row-Total pic s9(9)v99.
023300*
023400* Credit memo side - separate customer table and overall stats.
023500     03  WS-Crd-Count         pic 9(4)  comp value zero.
023600     03  WS-Crd-Customers.
023700         05  WS-Crd-Entry occurs 300.
023800             07  WS-Crd-Name       pic x(30).
023900             07  WS-Crd-Total      pic s9(11)v99.
024000             07  WS-Crd-Cust-Count pic 9(7) comp.
024100     03  WS-Crd-Grand-Count   pic 9(7)  comp value zero.
024200     03  WS-Crd-Grand-Total   pic s9(11)v99 value zero.
024300     03  WS-Crd-Grand-Max     pic s9(9)v99  value zero.
024400     03  WS-Temp-Amt          pic s9(9)v99.
024500     03  WS-Temp-Name         pic x(30).
024600     03  WS-Temp-Cnt          pic 9(7)  comp.
024700     03  WS-Entry-Swap        pic x(100) value spaces.
024800*
024900 01  WS-Julian-Work.
025000     03  WS-Jul-CCYYMMDD     pic 9(8)  comp.
025100     03  WS-Jul-Yr           pic 9(4)  comp.
025200     03  WS-Jul-Yr-1         pic 9(4)  comp.
025300     03  WS-Jul-MmDd         pic 9(4)  comp.
025400     03  WS-Jul-Mo           pic 99    comp.
025500     03  WS-Jul-Dy           pic 99    comp.
025600     03  WS-Jul-Quad         pic 9(4)  comp.
025700     03  WS-Jul-Cent         pic 9(4)  comp.
025800     03  WS-Jul-Quad4        pic 9(4)  comp.
025900     03  WS-Jul-Rem          pic 9(4)  comp.
026000     03  WS-Jul-Leap-Sw      pic x.
026100         88  WS-Jul-Leap             value "Y".
026200     03  WS-Jul-Days         pic 9(7)  comp.
026300     03  WS-Due-Julian       pic 9(7)  comp.
026400*
026500* Cumulative days before each month, Jan thru Dec, compiled in
026600* by redefinition rather than built at run time - used by
026700* ZZ075 below to turn a ccyymmdd into an absolute day count so
026800* aging delay is a true calendar-day difference, not a straight
026900* subtraction of the ccyymmdd digits (that was flattering invoices
027000* that cross a month or year end and got fixed under ticket
027100* FA-1142).
027200 01  WS-Cum-Days-Values.
027300     03  filler pic 9(3) value 000.
027400     03  filler pic 9(3) value 031.
027500     03  filler pic 9(3) value 059.
027600     03  filler pic 9(3) value 090.
027700     03  filler pic 9(3) value 120.
027800     03  filler pic 9(3) value 151.
027900     03  filler pic 9(3) value 181.
028000     03  filler pic 9(3) value 212.
028100     03  filler pic 9(3) value 243.
028200     03  filler pic 9(3) value 273.
028300     03  filler pic 9(3) value 304.
028400     03  filler pic 9(3) value 334.
028500 01  WS-Cum-Days-Table redefines WS-Cum-Days-Values.
028600     03  WS-Cum-Days         pic 9(3) occurs 12.
028700*
028800 copy "wsfainv.cob".
028900 copy "wsfaparm.cob".
029000 copy "wsfaage.cob".
029100 copy "wsfamtx.cob".
029200 copy "wsfacrd.cob".
029300*
029400 01  Error-Messages.
029500     03  FA021-Msg pic x(40) value "FA021 Invoice ledger file not
029600*
029700 01  WS-Print-Line            pic x(132) value spaces.
029800*
029900 procedure division.
030000*===================
030100*
030200 aa000-Main                  section.
030300*****************************************
030400     perform  aa005-Load-Parameters thru aa005-Exit.
030500     perform  aa010-Open-Files thru aa010-Exit.
030600     perform  aa020-Read-Record thru aa020-Exit
030700              until WS-EOF.
030800     perform  aa040-Finish-Buckets thru aa040-Exit.
030900     perform  aa050-Sort-And-Write-Matrix thru aa050-Exit.
031000     perform  aa060-Compute-Exec-Metrics thru aa060-Exit.
031100     perform  aa070-Write-Credit-Summary thru aa070-Exit.
031200     perform  aa090-Close-Files thru aa090-Exit.
031300     go       to Main-Exit.
031400*
031500 aa005-Load-Parameters.
031600     open     input FA-Param-File.
031700     read     FA-Param-File into FA-Param-File-Record
031800              at end move zero to WS-Cutoff-CCYYMMDD
031900              go to aa005-Exit.
032000     move     FA-Param-File-Record to FA-Param-Record.
032100     move     FA-PR-Cutoff-Date    to WS-Cutoff-CCYYMMDD.
032200     close    FA-Param-File.
032300 aa005-Exit. exit.
032400*
032500 aa010-Open-Files.
032600     open     input  FA-Invoice-File.
032700     if       WS-Inv-Status not = "00"
032800              display FA021-Msg
032900              go to   aa010-Exit.
033000     open     output FA-Aged-Paid FA-Aged-Due
033100                      FA-Matrix-Paid FA-Matrix-Due
033200                      FA-Credit-Sum FA-Exec-Summary.
033300     move     "On-time"    to WS-PB-Name (1).
033400     move     "1-30 Days"  to WS-PB-Name (2).
033500     move     "31-60 Days" to WS-PB-Name (3).
033600     move     "61-90 Days" to WS-PB-Name (4).
033700     move     "90+ Days"   to WS-PB-Name (5).
033800     move     "Current"    to WS-DB-Name (1).
033900     move     "1-30 Days"  to WS-DB-Name (2).
034000     move     "31-60 Days" to WS-DB-Name (3).
034100     move     "61-90 Days" to WS-DB-Name (4).
034200     move     "90+ Days"   to WS-DB-Name (5).
034300 aa010-Exit. exit.
034400*
034500 aa020-Read-Record.
034600     read     FA-Invoice-File into FA-Invoice-File-Record
034700              at end
034800              move "Y" to WS-EOF-Sw
034900              go to aa020-Exit.
035000     unstring FA-Invoice-File-Record delimited by ","
035100              into Inv-Type       Inv-Number
035200                   Inv-Trans-Date Inv-Applied-To
035300                   Inv-Amount     Inv-Due-Date
035400                   Inv-Status     Inv-Last-Pay-Date
035500                   Inv-Amt-Paid   Inv-Amt-Due.
035600*
035700     move     Inv-Amount   to WS-Raw-Amount.
035800     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
035900     move     WS-Amount-Value to Inv-Amount.
036000     move     Inv-Amt-Paid to WS-Raw-Amount.
036100     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
036200     move     WS-Amount-Value to Inv-Amt-Paid.
036300     move     Inv-Amt-Due  to WS-Raw-Amount.
036400     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
036500     move     WS-Amount-Value to Inv-Amt-Due.
036600*
036700     if       Inv-Type = "Credit Memo"
036800              perform ZZ090-Accum-Credit thru ZZ090-Exit
036900              go to aa020-Exit.
037000*
037100     if       Inv-Type not = "Invoice"
037200              go to aa020-Exit.
037300*
037400     move     Inv-Due-Date to WS-Raw-Date.
037500     perform  ZZ070-Parse-Date thru ZZ070-Exit.
037600     move     WS-Date-CCYYMMDD to WS-Due-CCYYMMDD.
037700     move     Inv-Last-Pay-Date to WS-Raw-Date.
037800     perform  ZZ070-Parse-Date thru ZZ070-Exit.
037900     move     WS-Date-CCYYMMDD to WS-LPay-CCYYMMDD.
038000*
038100     if       Inv-Amt-Due = zero
038200              perform ZZ080-Paid-Bucket   thru ZZ080-Exit
038300     else
038400              perform ZZ085-Due-Bucket    thru ZZ085-Exit.
038500 aa020-Exit. exit.
038600*
038700* Paid invoice - delay is Last Payment Date minus Due Date,
038800* negative means paid early, missing payment date is zero
038900* delay (rare, treated as on-time).
039000 ZZ080-Paid-Bucket.
039100     add      1 to WS-Paid-Count.
039200     if       WS-LPay-CCYYMMDD = zero
039300              move zero to WS-Delay-Days
039400     else
039500              move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
039600              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
039700              move WS-Jul-Days to WS-Due-Julian
039800              move WS-LPay-CCYYMMDD to WS-Jul-CCYYMMDD
039900              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
040000              subtract WS-Due-Julian from WS-Jul-Days
040100                      giving WS-Delay-Days.
040200     add      WS-Delay-Days to WS-Sum-Paid-Delay.
040300     if       WS-Delay-Days <= 0
040400              add 1 to WS-OnTime-Count.
040500     evaluate true
040600       when   WS-Delay-Days <= 0           move 1 to WS-Bucket-Ix
040700       when   WS-Delay-Days <= 30          move 2 to WS-Bucket-Ix
040800       when   WS-Delay-Days <= 60          move 3 to WS-Bucket-Ix
040900       when   WS-Delay-Days <= 90          move 4 to WS-Bucket-Ix
041000       when   other                        move 5 to WS-Bucket-Ix
041100     end-evaluate.
041200     add      1 to WS-PB-Count (WS-Bucket-Ix).
041300     add      Inv-Amount to WS-PB-Amount (WS-Bucket-Ix).
041400     add      Inv-Amt-Due to WS-PB-Due (WS-Bucket-Ix).
041500     add      Inv-Amt-Paid to WS-PB-Paid (WS-Bucket-Ix).
041600     add      WS-Delay-Days to WS-PB-Sum-Days (WS-Bucket-Ix).
041700     if       WS-Delay-Days > WS-PB-Max-Days (WS-Bucket-Ix)
041800              move WS-Delay-Days to WS-PB-Max-Days (WS-Bucket-Ix).
041900     add      Inv-Amount to WS-Total-Billed.
042000     add      Inv-Amt-Paid to WS-Total-Paid.
042100     perform  ZZ110-Find-Customer thru ZZ110-Exit.
042200     add      Inv-Amount to WS-Cust-Bkt-Amt (WS-Ix WS-Bucket-Ix).
042300     add      Inv-Amount to WS-Cust-Row-Total (WS-Ix).
042400 ZZ080-Exit. exit.
042500*
042600* Outstanding invoice - delay is the cutoff date minus Due
042700* Date, missing due date is zero delay (Current).
042800 ZZ085-Due-Bucket.
042900     add      1 to WS-Due-Count.
043000     if       WS-Due-CCYYMMDD = zero
043100              move zero to WS-Delay-Days
043200     else
043300              move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
043400              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
043500              move WS-Jul-Days to WS-Due-Julian
043600              move WS-Cutoff-CCYYMMDD to WS-Jul-CCYYMMDD
043700              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
043800              subtract WS-Due-Julian from WS-Jul-Days
043900                      giving WS-Delay-Days.
044000     evaluate true
044100       when   WS-Delay-Days <= 0           move 1 to WS-Bucket-Ix
044200       when   WS-Delay-Days <= 30          move 2 to WS-Bucket-Ix
044300       when   WS-Delay-Days <= 60          move 3 to WS-Bucket-Ix
044400       when   WS-Delay-Days <= 90          move 4 to WS-Bucket-Ix
044500       when   other                        move 5 to WS-Bucket-Ix
044600     end-evaluate.
044700     add      1 to WS-DB-Count (WS-Bucket-Ix).
044800     add      Inv-Amount to WS-DB-Amount (WS-Bucket-Ix).
044900     add      Inv-Amt-Due to WS-DB-Due (WS-Bucket-Ix).
045000     add      Inv-Amt-Paid to WS-DB-Paid (WS-Bucket-Ix).
045100     add      WS-Delay-Days to WS-DB-Sum-Days (WS-Bucket-Ix).
045200     if       WS-Delay-Days > WS-DB-Max-Days (WS-Bucket-Ix)
045300              move WS-Delay-Days to WS-DB-Max-Days (WS-Bucket-Ix).
045400     add      Inv-Amt-Due to WS-Total-Outstanding.
045500     if       WS-Delay-Days > 90
045600              add Inv-Amt-Due to WS-Risk-Amount.
045700     add      Inv-Amount to WS-Total-Billed.
045800     add      Inv-Amt-Paid to WS-Total-Paid.
045900     perform  ZZ115-Find-DCustomer thru ZZ115-Exit.
046000     add      Inv-Amt-Due to WS-DCust-Bkt-Amt (WS-Ix WS-Bucket-Ix)
046100     add      Inv-Amt-Due to WS-DCust-Row-Total (WS-Ix).
046200 ZZ085-Exit. exit.
046300*
046400 aa040-Finish-Buckets.
046500     perform  ZZ140-Write-Paid-Bucket thru ZZ140-Exit
046600              varying WS-Ix from 1 by 1 until WS-Ix > 5.
046700     perform  ZZ145-Write-Due-Bucket thru ZZ145-Exit
046800              varying WS-Ix from 1 by 1 until WS-Ix > 5.
046900 aa040-Exit. exit.
047000*
047100 ZZ140-Write-Paid-Bucket.
047200     if       WS-Paid-Count not = zero
047300              compute Agb-Pct-Of-Total rounded =
047400                 (WS-PB-Count (WS-Ix) / WS-Paid-Count) * 100
047500     else
047600              move zero to Agb-Pct-Of-Total.
047700     if       WS-PB-Count (WS-Ix) not = zero
047800              compute WS-PB-Sum-Days (WS-Ix) rounded =
047900                 WS-PB-Sum-Days (WS-Ix) / WS-PB-Count (WS-Ix).
048000     move     WS-PB-Name (WS-Ix)      to Agb-Bucket-Name.
048100     move     WS-PB-Count (WS-Ix)     to Agb-Invoice-Count.
048200     move     WS-PB-Amount (WS-Ix)    to Agb-Total-Amount.
048300     move     WS-PB-Due (WS-Ix)       to Agb-Total-Due.
048400     move     WS-PB-Paid (WS-Ix)      to Agb-Total-Paid.
048500     move     WS-PB-Sum-Days (WS-Ix)  to Agb-Avg-Days-Past-Due.
048600     move     WS-PB-Max-Days (WS-Ix)  to Agb-Max-Days-Past-Due.
048700     write    FA-Aged-Paid-Record from FA-Ageing-Bucket-Record.
048800 ZZ140-Exit. exit.
048900*
049000 ZZ145-Write-Due-Bucket.
049100     if       WS-Due-Count not = zero
049200              compute Agb-Pct-Of-Total rounded =
049300                 (WS-DB-Count (WS-Ix) / WS-Due-Count) * 100
049400     else
049500              move zero to Agb-Pct-Of-Total.
049600     if       WS-DB-Count (WS-Ix) not = zero
049700              compute WS-DB-Sum-Days (WS-Ix) rounded =
049800                 WS-DB-Sum-Days (WS-Ix) / WS-DB-Count (WS-Ix).
049900     move     WS-DB-Name (WS-Ix)      to Agb-Bucket-Name.
050000     move     WS-DB-Count (WS-Ix)     to Agb-Invoice-Count.
050100     move     WS-DB-Amount (WS-Ix)    to Agb-Total-Amount.
050200     move     WS-DB-Due (WS-Ix)       to Agb-Total-Due.
050300     move     WS-DB-Paid (WS-Ix)      to Agb-Total-Paid.
050400     move     WS-DB-Sum-Days (WS-Ix)  to Agb-Avg-Days-Past-Due.
050500     move     WS-DB-Max-Days (WS-Ix)  to Agb-Max-Days-Past-Due.
050600     write    FA-Aged-Due-Record from FA-Ageing-Bucket-Record.
050700 ZZ145-Exit. exit.
050800*
050900* Descending bubble sort on row total, classic exchange sort,
051000* then the first fifteen rows of each table are written.
051100 aa050-Sort-And-Write-Matrix.
051200     perform  ZZ120-Bubble-Paid-Matrix  thru ZZ120-Exit.
051300     perform  ZZ125-Bubble-Due-Matrix   thru ZZ125-Exit.
051400*
051500     perform  ZZ150-Write-Paid-Matrix-Row thru ZZ150-Exit
051600              varying WS-Ix from 1 by 1
051700              until WS-Ix > 15 or WS-Ix > WS-Cust-Count.
051800*
051900     perform  ZZ155-Write-Due-Matrix-Row thru ZZ155-Exit
052000              varying WS-Ix from 1 by 1
052100              until WS-Ix > 15 or WS-Ix > WS-DCust-Count.
052200 aa050-Exit. exit.
052300*
052400 ZZ150-Write-Paid-Matrix-Row.
052500     move     WS-Cust-Name (WS-Ix) to Mtx-Customer.
052600     move     WS-Cust-Row-Total (WS-Ix) to Mtx-Row-Total.
052700     perform  ZZ160-Fill-Paid-Matrix-Cell thru ZZ160-Exit
052800              varying WS-Ix2 from 1 by 1 until WS-Ix2 > 5.
052900     write    FA-Matrix-Paid-Record from FA-Customer-Matrix-Record
053000 ZZ150-Exit. exit.
053100*
053200 ZZ160-Fill-Paid-Matrix-Cell.
053300     move     WS-Cust-Bkt-Amt (WS-Ix WS-Ix2) to Mtx-Bucket-Amt (WS
053400     if       WS-Cust-Row-Total (WS-Ix) = zero
053500              move zero to Mtx-Row-Pct (WS-Ix2)
053600     else
053700              compute Mtx-Row-Pct (WS-Ix2) rounded =
053800                 (WS-Cust-Bkt-Amt (WS-Ix WS-Ix2) /
053900                  WS-Cust-Row-Total (WS-Ix)) * 100.
054000 ZZ160-Exit. exit.
054100*
054200 ZZ155-Write-Due-Matrix-Row.
054300     move     WS-DCust-Name (WS-Ix) to Mtx-Customer.
054400     move     WS-DCust-Row-Total (WS-Ix) to Mtx-Row-Total.
054500     perform  ZZ165-Fill-Due-Matrix-Cell thru ZZ165-Exit
054600              varying WS-Ix2 from 1 by 1 until WS-Ix2 > 5.
054700     write    FA-Matrix-Due-Record from FA-Customer-Matrix-Record.
054800 ZZ155-Exit. exit.
054900*
055000 ZZ165-Fill-Due-Matrix-Cell.
055100     move     WS-DCust-Bkt-Amt (WS-Ix WS-Ix2) to Mtx-Bucket-Amt (W
055200     if       WS-DCust-Row-Total (WS-Ix) = zero
055300              move zero to Mtx-Row-Pct (WS-Ix2)
055400     else
055500              compute Mtx-Row-Pct (WS-Ix2) rounded =
055600                 (WS-DCust-Bkt-Amt (WS-Ix WS-Ix2) /
055700                  WS-DCust-Row-Total (WS-Ix)) * 100.
055800 ZZ165-Exit. exit.
055900*
056000 aa060-Compute-Exec-Metrics.
056100     if       WS-Total-Billed not = zero
056200              compute WS-Collection-Rate rounded =
056300                 (WS-Total-Paid / WS-Total-Billed) * 100.
056400     if       WS-Total-Outstanding not = zero
056500              compute WS-Risk-Pct rounded =
056600                 (WS-Risk-Amount / WS-Total-Outstanding) * 100.
056700     if       WS-Paid-Count not = zero
056800              compute WS-Avg-Payment-Delay rounded =
056900                 WS-Sum-Paid-Delay / WS-Paid-Count
057000              compute WS-OnTime-Rate rounded =
057100                 (WS-OnTime-Count / WS-Paid-Count) * 100.
057200*
057300     move     spaces to WS-Print-Line.
057400     string   "TOTAL BILLED "       WS-Total-Billed
057500              " TOTAL PAID "        WS-Total-Paid
057600              " TOTAL OUTSTANDING " WS-Total-Outstanding
057700              delimited by size into WS-Print-Line.
057800     write    FA-Exec-Summary-Record from WS-Print-Line.
057900*
058000     move     spaces to WS-Print-Line.
058100     string   "COLLECTION RATE "    WS-Collection-Rate
058200              " RISK AMOUNT "       WS-Risk-Amount
058300              " RISK PCT "          WS-Risk-Pct
058400              delimited by size into WS-Print-Line.
058500     write    FA-Exec-Summary-Record from WS-Print-Line.
058600*
058700     move     spaces to WS-Print-Line.
058800     string   "AVG PAYMENT DELAY "  WS-Avg-Payment-Delay
058900              " ON-TIME RATE "      WS-OnTime-Rate
059000              delimited by size into WS-Print-Line.
059100     write    FA-Exec-Summary-Record from WS-Print-Line.
059200*
059300     move     WS-Cutoff-CCYYMMDD to WS-Cutoff-Date-Disp.
059400     move     spaces to WS-Print-Line.
059500     string   "AGED AS OF "  WS-CD-Mo "/" WS-CD-Dy "/" WS-CD-Yr
059600              delimited by size into WS-Print-Line.
059700     write    FA-Exec-Summary-Record from WS-Print-Line.
059800 aa060-Exit. exit.
059900*
060000* Credit memo customer table descending bubble sort on total,
060100* then every row plus one trailing statistics record.
060200 aa070-Write-Credit-Summary.
060300     if       WS-Crd-Count = zero
060400              go to aa070-Exit.
060500     perform  ZZ130-Bubble-Credit-Table thru ZZ130-Exit.
060600     perform  ZZ170-Write-Credit-Row thru ZZ170-Exit
060700              varying WS-Ix from 1 by 1 until WS-Ix > WS-Crd-Count
060800     move     WS-Crd-Grand-Count  to Crs-Total-Count.
060900     move     WS-Crd-Grand-Total  to Crs-Total-Amt.
061000     if       WS-Crd-Grand-Count not = zero
061100              compute Crs-Avg-Amt rounded =
061200                 WS-Crd-Grand-Total / WS-Crd-Grand-Count.
061300     move     WS-Crd-Grand-Max    to Crs-Max-Amt.
061400     move     WS-Crd-Count        to Crs-Distinct-Customers.
061500     write    FA-Credit-Sum-Record from FA-Credit-Stats-Record.
061600 aa070-Exit. exit.
061700*
061800 ZZ170-Write-Credit-Row.
061900     move     WS-Crd-Name (WS-Ix)  to Crd-Customer.
062000     move     WS-Crd-Cust-Count (WS-Ix) to Crd-Count.
062100     move     WS-Crd-Total (WS-Ix) to Crd-Total-Amt.
062200     if       WS-Crd-Grand-Total not = zero
062300              compute Crd-Pct-Of-Total rounded =
062400                 (WS-Crd-Total (WS-Ix) / WS-Crd-Grand-Total) * 100
062500     else
062600              move zero to Crd-Pct-Of-Total.
062700     write    FA-Credit-Sum-Record from FA-Credit-Memo-Record.
062800 ZZ170-Exit. exit.
062900*
063000* Linear scan of the paid-side customer table, new name gets
063100* a new slot appended at the end, classic out-of-line
063200* VARYING/UNTIL scan, GO TO drops out the moment it is found.
063300 ZZ110-Find-Customer.
063400     move     "N" to WS-Found-Sw.
063500     perform  ZZ111-Scan-Customer thru ZZ111-Exit
063600              varying WS-Ix from 1 by 1 until WS-Ix > WS-Cust-Coun
063700     add      1 to WS-Cust-Count.
063800     move     WS-Cust-Count to WS-Ix.
063900     move     Inv-Applied-To to WS-Cust-Name (WS-Ix).
064000 ZZ110-Exit. exit.
064100*
064200 ZZ111-Scan-Customer.
064300     if       WS-Cust-Name (WS-Ix) = Inv-Applied-To
064400              move "Y" to WS-Found-Sw
064500              go to ZZ110-Exit.
064600 ZZ111-Exit. exit.
064700*
064800 ZZ115-Find-DCustomer.
064900     move     "N" to WS-Found-Sw.
065000     perform  ZZ116-Scan-DCustomer thru ZZ116-Exit
065100              varying WS-Ix from 1 by 1 until WS-Ix > WS-DCust-Cou
065200     add      1 to WS-DCust-Count.
065300     move     WS-DCust-Count to WS-Ix.
065400     move     Inv-Applied-To to WS-DCust-Name (WS-Ix).
065500 ZZ115-Exit. exit.
065600*
065700 ZZ116-Scan-DCustomer.
065800     if       WS-DCust-Name (WS-Ix) = Inv-Applied-To
065900              move "Y" to WS-Found-Sw
066000              go to ZZ115-Exit.
066100 ZZ116-Exit. exit.
066200*
066300* Descending exchange sort, classic nested out-of-line PERFORM,
066400* row zero of each table doubles as the swap holding area.
066500 ZZ120-Bubble-Paid-Matrix.
066600     perform  ZZ121-Paid-Outer-Pass thru ZZ121-Exit
066700              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Cust-Cou
066800 ZZ120-Exit. exit.
066900*
067000 ZZ121-Paid-Outer-Pass.
067100     perform  ZZ122-Paid-Inner-Pass thru ZZ122-Exit
067200              varying WS-Ix2 from 1 by 1
067300              until WS-Ix2 > WS-Cust-Count - WS-Ix.
067400 ZZ121-Exit. exit.
067500*
067600 ZZ122-Paid-Inner-Pass.
067700     if       WS-Cust-Row-Total (WS-Ix2) <
067800              WS-Cust-Row-Total (WS-Ix2 + 1)
067900              move WS-Cust-Entry (WS-Ix2)   to WS-Entry-Swap
068000              move WS-Cust-Entry (WS-Ix2+1) to WS-Cust-Entry (WS-I
068100              move WS-Entry-Swap            to WS-Cust-Entry (WS-I
068200 ZZ122-Exit. exit.
068300*
068400 ZZ125-Bubble-Due-Matrix.
068500     perform  ZZ126-Due-Outer-Pass thru ZZ126-Exit
068600              varying WS-Ix from 1 by 1 until WS-Ix >= WS-DCust-Co
068700 ZZ125-Exit. exit.
068800*
068900 ZZ126-Due-Outer-Pass.
069000     perform  ZZ127-Due-Inner-Pass thru ZZ127-Exit
069100              varying WS-Ix2 from 1 by 1
069200              until WS-Ix2 > WS-DCust-Count - WS-Ix.
069300 ZZ126-Exit. exit.
069400*
069500 ZZ127-Due-Inner-Pass.
069600     if       WS-DCust-Row-Total (WS-Ix2) <
069700              WS-DCust-Row-Total (WS-Ix2 + 1)
069800              move WS-DCust-Entry (WS-Ix2)   to WS-Entry-Swap
069900              move WS-DCust-Entry (WS-Ix2+1) to WS-DCust-Entry (WS
070000              move WS-Entry-Swap             to WS-DCust-Entry (WS
070100 ZZ127-Exit. exit.
070200*
070300 ZZ130-Bubble-Credit-Table.
070400     perform  ZZ131-Credit-Outer-Pass thru ZZ131-Exit
070500              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Crd-Coun
070600 ZZ130-Exit. exit.
070700*
070800 ZZ131-Credit-Outer-Pass.
070900     perform  ZZ132-Credit-Inner-Pass thru ZZ132-Exit
071000              varying WS-Ix2 from 1 by 1
071100              until WS-Ix2 > WS-Crd-Count - WS-Ix.
071200 ZZ131-Exit. exit.
071300*
071400 ZZ132-Credit-Inner-Pass.
071500     if       WS-Crd-Total (WS-Ix2) < WS-Crd-Total (WS-Ix2 + 1)
071600              move WS-Crd-Entry (WS-Ix2)   to WS-Entry-Swap
071700              move WS-Crd-Entry (WS-Ix2+1) to WS-Crd-Entry (WS-Ix2
071800              move WS-Entry-Swap           to WS-Crd-Entry (WS-Ix2
071900 ZZ132-Exit. exit.
072000*
072100* Credit memo accumulation, run against the same read loop as
072200* the invoice side so the file is only ever read once.
072300 ZZ090-Accum-Credit.
072400     add      1 to WS-Crd-Grand-Count.
072500     add      Inv-Amount to WS-Crd-Grand-Total.
072600     if       Inv-Amount > WS-Crd-Grand-Max
072700              move Inv-Amount to WS-Crd-Grand-Max.
072800     move     "N" to WS-Found-Sw.
072900     perform  ZZ091-Scan-Credit-Cust thru ZZ091-Exit
073000              varying WS-Ix from 1 by 1 until WS-Ix > WS-Crd-Count
073100     if       WS-Found
073200              go to ZZ090-Exit.
073300     add      1 to WS-Crd-Count.
073400     move     WS-Crd-Count to WS-Ix.
073500     move     Inv-Applied-To to WS-Crd-Name (WS-Ix).
073600     move     Inv-Amount to WS-Crd-Total (WS-Ix).
073700     move     1 to WS-Crd-Cust-Count (WS-Ix).
073800 ZZ090-Exit. exit.
073900*
074000 ZZ091-Scan-Credit-Cust.
074100     if       WS-Crd-Name (WS-Ix) = Inv-Applied-To
074200              add Inv-Amount to WS-Crd-Total (WS-Ix)
074300              add 1 to WS-Crd-Cust-Count (WS-Ix)
074400              move "Y" to WS-Found-Sw
074500              go to ZZ090-Exit.
074600 ZZ091-Exit. exit.
074700*
074800 ZZ060-Cleanse-Amount.
074900     inspect  WS-Raw-Amount replacing all "$" by space
075000                                       all "," by space
075100                                       all '"' by space.
075200     move     "N" to WS-Neg-Sw.
075300     if       WS-Raw-Amount = spaces
075400       or     WS-Raw-Amount = "nan"
075500       or     WS-Raw-Amount = "NAN"
075600              move zero to WS-Amount-Value
075700              go to ZZ060-Exit.
075800     if       WS-Raw-Amount (1:1) = "("
075900              move "Y" to WS-Neg-Sw.
076000     inspect  WS-Raw-Amount replacing all "(" by space
076100                                       all ")" by space.
076200     move     zero to WS-Amt-Whole WS-Amt-Frac.
076300     unstring WS-Raw-Amount delimited by "."
076400              into WS-Amt-Whole WS-Amt-Frac.
076500     compute  WS-Amount-Value rounded =
076600              WS-Amt-Whole + (WS-Amt-Frac / 100).
076700     if       WS-Neg-Sw = "Y"
076800              compute WS-Amount-Value = WS-Amount-Value * -1.
076900 ZZ060-Exit. exit.
077000*
077100 ZZ070-Parse-Date.
077200     move     zero to WS-Date-CCYYMMDD.
077300     if       WS-Raw-Date = spaces
077400              go to ZZ070-Exit.
077500     move     zero to WS-Prs-Mo WS-Prs-Dy WS-Prs-Yr.
077600     move     WS-Prs-Mo-A to WS-Prs-Mo.
077700     move     WS-Prs-Dy-A to WS-Prs-Dy.
077800     move     WS-Prs-Yr-A to WS-Prs-Yr.
077900     compute  WS-Date-CCYYMMDD =
078000              (WS-Prs-Yr * 10000) + (WS-Prs-Mo * 100) + WS-Prs-Dy.
078100 ZZ070-Exit. exit.
078200*
078300* Turns WS-Jul-CCYYMMDD into an absolute day count in WS-Jul-Days
078400* (proleptic Gregorian, day 1 is 0001-01-01) so the bucket
078500* routines can subtract two real calendar days instead of two
078600* ccyymmdd integers.
078700 ZZ075-Calc-Abs-Day.
078800     if       WS-Jul-CCYYMMDD = zero
078900              move zero to WS-Jul-Days
079000              go to ZZ075-Exit.
079100     divide   WS-Jul-CCYYMMDD by 10000 giving WS-Jul-Yr
079200              remainder WS-Jul-MmDd.
079300     divide   WS-Jul-MmDd by 100 giving WS-Jul-Mo
079400              remainder WS-Jul-Dy.
079500     compute  WS-Jul-Yr-1 = WS-Jul-Yr - 1.
079600     divide   WS-Jul-Yr-1 by 4   giving WS-Jul-Quad.
079700     divide   WS-Jul-Yr-1 by 100 giving WS-Jul-Cent.
079800     divide   WS-Jul-Yr-1 by 400 giving WS-Jul-Quad4.
079900     compute  WS-Jul-Days = (WS-Jul-Yr-1 * 365) + WS-Jul-Quad
080000              - WS-Jul-Cent + WS-Jul-Quad4
080100              + WS-Cum-Days (WS-Jul-Mo) + WS-Jul-Dy.
080200*   Leap test is on the invoice year itself (not year-1) - every
080300*   4th year is leap, except centuries, except again every 4th
080400*   century - add the extra day once we are past February.
080500     move     "N" to WS-Jul-Leap-Sw.
080600     divide   WS-Jul-Yr by 4 giving WS-Jul-Quad
080700              remainder WS-Jul-Rem.
080800     if       WS-Jul-Rem = zero
080900              move "Y" to WS-Jul-Leap-Sw.
081000     divide   WS-Jul-Yr by 100 giving WS-Jul-Cent
081100              remainder WS-Jul-Rem.
081200     if       WS-Jul-Rem = zero
081300              move "N" to WS-Jul-Leap-Sw.
081400     divide   WS-Jul-Yr by 400 giving WS-Jul-Quad4
081500              remainder WS-Jul-Rem.
081600     if       WS-Jul-Rem = zero
081700              move "Y" to WS-Jul-Leap-Sw.
081800     if       WS-Jul-Leap and WS-Jul-Mo > 2
081900              add 1 to WS-Jul-Days.
082000 ZZ075-Exit. exit.
082100*
082200 aa090-Close-Files.
082300     close    FA-Invoice-File FA-Aged-Paid FA-Aged-Due
082400              FA-Matrix-Paid FA-Matrix-Due FA-Credit-Sum
082500              FA-Exec-Summary.
082600 aa090-Exit. exit.
082700*
082800 Main-Exit.  stop run.
082900**********   ********
083000
