000100*****************************************************************
000200*                                                               *
000300*        Invoice Ledger  -  Load, Cleanse And Validate          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa010.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       04/04/89.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1989-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Reads the raw invoice ledger export, stri
002500                         the currency punctuation off the three
002600                         money fields, parses the three date field
002700                         counts records by document Type and repor
002800                         field totals/averages for Credit Control
002900                         reconcile against the client's own figure
003000**
003100     version.            1.00 of 04/04/89.
003200****
003300* Changes:
003400* 04/04/89 tcf -        Created.
003500* 17/10/93 jw  -        Non-zero counts added per money field, Cre
003600                        Control wanted to know how many lines actu
003700                        carried an amount, not just the grand tota
003800* 09/02/98 tcf -        Accounting-negative parens handling added,
003900                        client switched export tools and started
004000                        sending "(1,250.00)" style credits.
004100* 26/11/98 tcf -    Y2K All three date fields confirmed four digit
004200                        year on read, no two digit year ever seen
004300                        this file, windowing not required.
004400* 14/06/24 tcf -    FA1 Rebuilt from the weekly timesheet load pgm
004500                        for the invoice ledger, Type/Number/Amount
004600                        fields replace Emp-No/Hours.
004700* 01/07/24 tcf -    FA1 Applied-To widened, see wsfainv.cob histor
004800* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004900                        swap block left over from the old timeshee
005000                        copy - this load never took an operator-ke
005100                        date. Date parse now reads off an alpha vi
005200                        of the raw field instead of an UNSTRING.
005300* 14/09/24 jw  -    FA1203 Added an unrecognised-amount trace and
005400                        flat run-totals line at close, onboarding
005500                        wanted the bad rows flagged on the console
005600                        without opening the summary report file.
005700**
005800******************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration section.
006400 special-names.
006500     C01 is TOP-OF-FORM
006600     class FA-Numeric-Class is "0" thru "9"
006700     UPSI-0 is FA-Rerun-Switch.
006800*
006900 input-output            section.
007000 file-control.
007100     select FA-Invoice-File  assign       "FAINVLG"
007200                             organization line sequential
007300                             status       WS-Inv-Status.
007400*
007500     select FA-Valid-Summary assign       "FAVALSUM"
007600                             organization line sequential
007700                             status       WS-Sum-Status.
007800*
007900 data                    division.
008000*===============================
008100*
008200 file section.
008300*
008400 fd  FA-Invoice-File.
008500 01  FA-Invoice-File-Record  pic x(200).
008600*
008700 fd  FA-Valid-Summary.
008800 01  FA-Valid-Summary-Record pic x(132).
008900*
009000 working-storage section.
009100*-----------------------
009200 77  Prog-Name               pic x(15) value "FA010 (1.0.00)".
009300*
009400 01  WS-Data.
009500     03  WS-Inv-Status       pic xx    value zero.
009600     03  WS-Sum-Status       pic xx    value zero.
009700     03  WS-EOF-Sw           pic x     value "N".
009800        88  WS-EOF                     value "Y".
009900*
010000     03  WS-Recs-Read        pic 9(7)  comp value zero.
010100     03  WS-Recs-Invoice     pic 9(7)  comp value zero.
010200     03  WS-Recs-Credit      pic 9(7)  comp value zero.
010300     03  WS-Recs-Other       pic 9(7)  comp value zero.
010400*
010500     03  WS-Amount-Total     pic s9(11)v99 value zero.
010600     03  WS-Amount-NZ-Count  pic 9(7)  comp value zero.
010700     03  WS-Amount-Average   pic s9(9)v99  value zero.
010800*
010900     03  WS-AmtPaid-Total    pic s9(11)v99 value zero.
011000     03  WS-AmtPaid-NZ-Count pic 9(7)  comp value zero.
011100     03  WS-AmtPaid-Average  pic s9(9)v99  value zero.
011200*
011300     03  WS-AmtDue-Total     pic s9(11)v99 value zero.
011400     03  WS-AmtDue-NZ-Count  pic 9(7)  comp value zero.
011500     03  WS-AmtDue-Average   pic s9(9)v99  value zero.
011600*
011700* Monetary cleansing work fields - shared by the three amount
011800* columns, one column processed at a time through ZZ060.
011900     03  WS-Raw-Amount       pic x(15).
012000* Flat text view of the amount column kept only so an unrecognised
012100* row can be traced back to what the client's export actually sent
012200* added after the "nan" fields started turning up, ticket FA1203.
012300     03  WS-Raw-Amount-Text redefines WS-Raw-Amount pic x(15).
012400     03  WS-Amt-Scrub        pic x(15).
012500     03  WS-Amount-Bad-Count pic 9(5)  comp value zero.
012600     03  WS-Neg-Sw           pic x.
012700     03  WS-Amt-Whole        pic 9(9).
012800     03  WS-Amt-Frac         pic 99.
012900     03  WS-Amount-Value     pic s9(9)v99.
013000*
013100* Date parse work fields, shared by the three date columns.
013200     03  WS-Raw-Date         pic x(10).
013300* Alpha breakdown of the raw date field, replaces the old UNSTRING
013400* in ZZ070 below - ticket FA12.
013500     03  WS-Raw-Date-Parts redefines WS-Raw-Date.
013600         05  WS-Raw-Mo-A     pic xx.
013700         05  filler          pic x.
013800         05  WS-Raw-Dy-A     pic xx.
013900         05  filler          pic x.
014000         05  WS-Raw-Yr-A     pic x(4).
014100     03  WS-Prs-Mo           pic 99.
014200     03  WS-Prs-Dy           pic 99.
014300     03  WS-Prs-Yr           pic 9(4).
014400     03  WS-Date-CCYYMMDD    pic 9(8)  comp.
014500*
014600* Flat confirmation line built at close so the operator can read
014700* the record counts off the console without opening the summary
014800* report file.
014900     03  WS-Run-Totals.
015000         05  WS-RT-Read      pic 9(7).
015100         05  WS-RT-Invoice   pic 9(7).
015200         05  WS-RT-Credit    pic 9(7).
015300         05  WS-RT-Other     pic 9(7).
015400     03  WS-Run-Totals-Flat redefines WS-Run-Totals pic x(28).
015500*
015600 copy "wsfainv.cob".
015700*
015800 01  Error-Messages.
015900     03  FA011-Msg pic x(40) value "FA011 Invoice ledger file not
016000*
016100 01  WS-Print-Line             pic x(132) value spaces.
016200*
016300 procedure division.
016400*===================
016500*
016600 aa000-Main                  section.
016700*****************************************
016800     perform  aa010-Open-Files thru aa010-Exit.
016900     perform  aa020-Read-Record thru aa020-Exit
017000              until WS-EOF.
017100     perform  aa030-Write-Summary thru aa030-Exit.
017200     perform  aa090-Close-Files thru aa090-Exit.
017300     go       to Main-Exit.
017400*
017500 aa010-Open-Files.
017600     open     input  FA-Invoice-File.
017700     if       WS-Inv-Status not = "00"
017800              display FA011-Msg
017900              go to   aa010-Exit.
018000     open     output FA-Valid-Summary.
018100 aa010-Exit. exit.
018200*
018300 aa020-Read-Record.
018400     read     FA-Invoice-File into FA-Invoice-File-Record
018500              at end
018600              move "Y" to WS-EOF-Sw
018700              go to aa020-Exit.
018800     add      1 to WS-Recs-Read.
018900     perform  aa025-Unstring-Fields thru aa025-Exit.
019000*
019100     if       Inv-Type = "Invoice"
019200              add 1 to WS-Recs-Invoice
019300     else
019400       if     Inv-Type = "Credit Memo"
019500              add 1 to WS-Recs-Credit
019600       else
019700              add 1 to WS-Recs-Other.
019800*
019900     move     Inv-Amount  to WS-Raw-Amount.
020000     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
020100     move     WS-Amount-Value to Inv-Amount.
020200     add      WS-Amount-Value to WS-Amount-Total.
020300     if       WS-Amount-Value not = zero
020400              add 1 to WS-Amount-NZ-Count.
020500*
020600     move     Inv-Amt-Paid to WS-Raw-Amount.
020700     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
020800     move     WS-Amount-Value to Inv-Amt-Paid.
020900     add      WS-Amount-Value to WS-AmtPaid-Total.
021000     if       WS-Amount-Value not = zero
021100              add 1 to WS-AmtPaid-NZ-Count.
021200*
021300     move     Inv-Amt-Due  to WS-Raw-Amount.
021400     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
021500     move     WS-Amount-Value to Inv-Amt-Due.
021600     add      WS-Amount-Value to WS-AmtDue-Total.
021700     if       WS-Amount-Value not = zero
021800              add 1 to WS-AmtDue-NZ-Count.
021900*
022000     move     Inv-Trans-Date     to WS-Raw-Date.
022100     perform  ZZ070-Parse-Date thru ZZ070-Exit.
022200*
022300     move     Inv-Due-Date       to WS-Raw-Date.
022400     perform  ZZ070-Parse-Date thru ZZ070-Exit.
022500*
022600     move     Inv-Last-Pay-Date  to WS-Raw-Date.
022700     perform  ZZ070-Parse-Date thru ZZ070-Exit.
022800 aa020-Exit. exit.
022900*
023000* Raw ledger lines are comma delimited text, one field position
023100* per R1 column, in the order the client's export tool lays
023200* them down.
023300 aa025-Unstring-Fields.
023400     unstring FA-Invoice-File-Record delimited by ","
023500              into Inv-Type       Inv-Number
023600                   Inv-Trans-Date Inv-Applied-To
023700                   Inv-Amount     Inv-Due-Date
023800                   Inv-Status     Inv-Last-Pay-Date
023900                   Inv-Amt-Paid   Inv-Amt-Due.
024000 aa025-Exit. exit.
024100*
024200 aa030-Write-Summary.
024300     compute  WS-Amount-Average rounded =
024400              WS-Amount-Total / WS-Recs-Invoice.
024500     compute  WS-AmtPaid-Average rounded =
024600              WS-AmtPaid-Total / WS-Recs-Invoice.
024700     compute  WS-AmtDue-Average rounded =
024800              WS-AmtDue-Total / WS-Recs-Invoice.
024900*
025000     move     spaces to WS-Print-Line.
025100     string   "FA010 VALIDATION SUMMARY - RECORDS READ "
025200              WS-Recs-Read
025300              delimited by size into WS-Print-Line.
025400     write    FA-Valid-Summary-Record from WS-Print-Line.
025500*
025600     move     spaces to WS-Print-Line.
025700     string   "  INVOICE "     WS-Recs-Invoice
025800              "  CREDIT MEMO " WS-Recs-Credit
025900              "  OTHER "       WS-Recs-Other
026000              delimited by size into WS-Print-Line.
026100     write    FA-Valid-Summary-Record from WS-Print-Line.
026200*
026300     move     spaces to WS-Print-Line.
026400     string   "  AMOUNT TOTAL "      WS-Amount-Total
026500              "  NONZERO "           WS-Amount-NZ-Count
026600              "  AVERAGE "           WS-Amount-Average
026700              delimited by size into WS-Print-Line.
026800     write    FA-Valid-Summary-Record from WS-Print-Line.
026900*
027000     move     spaces to WS-Print-Line.
027100     string   "  AMT PAID TOTAL "    WS-AmtPaid-Total
027200              "  NONZERO "           WS-AmtPaid-NZ-Count
027300              "  AVERAGE "           WS-AmtPaid-Average
027400              delimited by size into WS-Print-Line.
027500     write    FA-Valid-Summary-Record from WS-Print-Line.
027600*
027700     move     spaces to WS-Print-Line.
027800     string   "  AMT DUE TOTAL "     WS-AmtDue-Total
027900              "  NONZERO "           WS-AmtDue-NZ-Count
028000              "  AVERAGE "           WS-AmtDue-Average
028100              delimited by size into WS-Print-Line.
028200     write    FA-Valid-Summary-Record from WS-Print-Line.
028300*
028400     move     spaces to WS-Print-Line.
028500     string   "  BAD AMOUNT TEXT "   WS-Amount-Bad-Count
028600              delimited by size into WS-Print-Line.
028700     write    FA-Valid-Summary-Record from WS-Print-Line.
028800 aa030-Exit. exit.
028900*
029000 aa090-Close-Files.
029100     move     WS-Recs-Read    to WS-RT-Read.
029200     move     WS-Recs-Invoice to WS-RT-Invoice.
029300     move     WS-Recs-Credit  to WS-RT-Credit.
029400     move     WS-Recs-Other   to WS-RT-Other.
029500     display  "FA010 RUN TOTALS " WS-Run-Totals-Flat.
029600     close    FA-Invoice-File FA-Valid-Summary.
029700 aa090-Exit. exit.
029800*
029900* Monetary cleansing - strip $ , " and spaces, accounting style
030000* parens become a leading minus, blank or literal nan becomes
030100* zero, result carries two implied decimals. Anything left over
030200* once digits, dot and sign punctuation are scrubbed out is
030300* flagged rather than silently unstrung into garbage, ticket
030400* FA1203.
030500 ZZ060-Cleanse-Amount.
030600     inspect  WS-Raw-Amount replacing all "$" by space
030700                                       all "," by space
030800                                       all '"' by space.
030900     move     "N" to WS-Neg-Sw.
031000     if       WS-Raw-Amount = spaces
031100       or     WS-Raw-Amount = "nan"
031200       or     WS-Raw-Amount = "NAN"
031300              move zero to WS-Amount-Value
031400              go to ZZ060-Exit.
031500     if       WS-Raw-Amount (1:1) = "("
031600              move "Y" to WS-Neg-Sw.
031700     inspect  WS-Raw-Amount replacing all "(" by space
031800                                       all ")" by space.
031900     move     WS-Raw-Amount to WS-Amt-Scrub.
032000     inspect  WS-Amt-Scrub replacing all "0" by space
032100                                      all "1" by space
032200                                      all "2" by space
032300                                      all "3" by space
032400                                      all "4" by space
032500                                      all "5" by space
032600                                      all "6" by space
032700                                      all "7" by space
032800                                      all "8" by space
032900                                      all "9" by space
033000                                      all "." by space.
033100     if       WS-Amt-Scrub not = spaces
033200              add 1 to WS-Amount-Bad-Count
033300              display "FA010 UNRECOGNISED AMOUNT TEXT "
033400                      WS-Raw-Amount-Text.
033500     move     zero to WS-Amt-Whole WS-Amt-Frac.
033600     unstring WS-Raw-Amount delimited by "."
033700              into WS-Amt-Whole WS-Amt-Frac.
033800     compute  WS-Amount-Value rounded =
033900              WS-Amt-Whole + (WS-Amt-Frac / 100).
034000     if       WS-Neg-Sw = "Y"
034100              compute WS-Amount-Value = WS-Amount-Value * -1.
034200 ZZ060-Exit. exit.
034300*
034400* Date parse, MM/DD/YYYY external text to an internal ccyymmdd
034500* working value, missing date leaves the value at zero. Reads
034600* straight off the alpha breakdown above instead of an UNSTRING,
034700* ticket FA12.
034800 ZZ070-Parse-Date.
034900     move     zero to WS-Date-CCYYMMDD.
035000     if       WS-Raw-Date = spaces
035100              go to ZZ070-Exit.
035200     move     zero to WS-Prs-Mo WS-Prs-Dy WS-Prs-Yr.
035300     move     WS-Raw-Mo-A to WS-Prs-Mo.
035400     move     WS-Raw-Dy-A to WS-Prs-Dy.
035500     move     WS-Raw-Yr-A to WS-Prs-Yr.
035600     compute  WS-Date-CCYYMMDD =
035700              (WS-Prs-Yr * 10000) + (WS-Prs-Mo * 100) + WS-Prs-Dy.
035800 ZZ070-Exit. exit.
035900*
036000 Main-Exit.  stop run.
036100**********   ********
036200
