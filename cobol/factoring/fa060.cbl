000100*****************************************************************
000200*                                                               *
000300*        Monthly Cash-In  -  Bank Deposit Merge By Month        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa060.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       17/02/92.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1992-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Reads the three bank deposit files FA050
002500                         built, accumulates each bank's deposits b
002600                         calendar month, then merges the three ser
002700                         side by side into one cash-in table with
002800                         monthly total column and a trailing grand
002900                         total row.
003000**
003100     version.            1.00 of 17/02/92.
003200****
003300* Changes:
003400* 17/02/92 tcf -        Created, Chase only.
003500* 14/06/94 tcf -        Popular and Wells Fargo columns added when
003600                        FA050 started splitting all three banks.
003700* 19/09/97 jw  -        Invalid date counter added per bank, the
003800                        Popular feed was carrying a handful of bla
003900                        dated memo lines every month.
004000* 24/11/98 tcf -    Y2K Month key confirmed built from a four digi
004100                        year throughout, no windowing performed.
004200* 14/06/24 tcf -    FA6 Rebuilt from the quarterly cheque roll-up
004300                        shape, Chk- fields renamed Cin- throughout
004400* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004500                        swap block left over from the old cheque
004600                        roll-up copy - this merge has never taken
004700                        keyed date.
004800* 14/09/24 jw  -    FA1203 Invalid date counts and the grand total
004900                        now confirmed to the console as flat lines
005000                        and a trace added when a new calendar mont
005100                        opened in the table, requested after a run
005200                        showed one extra month than Credit Control
005300                        expected.
005400**
005500******************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration section.
006100 special-names.
006200     C01 is TOP-OF-FORM
006300     class FA-Numeric-Class is "0" thru "9"
006400     UPSI-0 is FA-Rerun-Switch.
006500*
006600 input-output            section.
006700 file-control.
006800     select FA-Dep-Chase     assign       "FADEPCHS"
006900                             organization line sequential
007000                             status       WS-Dpc-Status.
007100     select FA-Dep-Popular   assign       "FADEPPOP"
007200                             organization line sequential
007300                             status       WS-Dpp-Status.
007400     select FA-Dep-WFargo    assign       "FADEPWFB"
007500                             organization line sequential
007600                             status       WS-Dpw-Status.
007700*
007800     select FA-Cash-In       assign       "FACASHIN"
007900                             organization line sequential
008000                             status       WS-Cin-Status.
008100*
008200 data                    division.
008300*===============================
008400*
008500 file section.
008600*
008700 fd  FA-Dep-Chase.
008800 01  FA-Dep-Chase-Record     pic x(70).
008900 fd  FA-Dep-Popular.
009000 01  FA-Dep-Popular-Record   pic x(70).
009100 fd  FA-Dep-WFargo.
009200 01  FA-Dep-WFargo-Record    pic x(70).
009300*
009400 fd  FA-Cash-In.
009500 01  FA-Cash-In-File-Record  pic x(65).
009600*
009700 working-storage section.
009800*-----------------------
009900 77  Prog-Name               pic x(15) value "FA060 (1.0.00)".
010000*
010100 01  WS-Data.
010200     03  WS-Dpc-Status       pic xx    value zero.
010300     03  WS-Dpp-Status       pic xx    value zero.
010400     03  WS-Dpw-Status       pic xx    value zero.
010500     03  WS-Cin-Status       pic xx    value zero.
010600     03  WS-EOF-Sw           pic x     value "N".
010700        88  WS-EOF                     value "Y".
010800*
010900     03  WS-Bank-Ix          pic 9     comp.
011000     03  WS-Chk-Mo           pic 99.
011100     03  WS-Valid-Sw         pic x.
011200        88  WS-Valid-Date              value "Y".
011300*
011400     03  WS-Chs-Invalid      pic 9(5)  comp value zero.
011500     03  WS-Pop-Invalid      pic 9(5)  comp value zero.
011600     03  WS-Wfb-Invalid      pic 9(5)  comp value zero.
011700* Flat confirmation line of the three invalid-date counts above,
011800* built at report time so the operator reads them off the console
011900* in one line instead of three separate displays, ticket FA1203.
012000     03  WS-Invalid-Totals.
012100         05  WS-IT-Chs       pic 9(5).
012200         05  WS-IT-Pop       pic 9(5).
012300         05  WS-IT-Wfb       pic 9(5).
012400     03  WS-Invalid-Totals-Flat redefines WS-Invalid-Totals pic x(
012500*
012600     03  WS-Ix               pic 9(4)  comp.
012700     03  WS-Ix2              pic 9(4)  comp.
012800     03  WS-Found-Sw         pic x.
012900        88  WS-Found                   value "Y".
013000     03  WS-Work-Month       pic x(7).
013100* Year/month breakdown of the month key just built, used only to
013200* trace the opening of a new calendar-month slot, ticket FA1203.
013300     03  WS-Work-Month-Parts redefines WS-Work-Month.
013400         05  WS-Work-Yr          pic x(4).
013500         05  filler              pic x.
013600         05  WS-Work-Mo          pic x(2).
013700*
013800* One row per calendar month seen across the three feeds, built
013900* up as each bank file is read in turn.
014000     03  WS-Mon-Count        pic 9(4)  comp value zero.
014100     03  WS-Months.
014200         05  WS-Mon-Entry occurs 60.
014300             07  WS-Mon-Key          pic x(7).
014400             07  WS-Mon-Bank-Amt     pic s9(11)v99 occurs 3.
014500             07  WS-Mon-Total        pic s9(11)v99.
014600*
014700     03  WS-Entry-Swap        pic x(60) value spaces.
014800* Grand totals accumulated at write time, grouped so the close-out
014900* confirmation can read them off as one flat line, ticket FA1203.
015000     03  WS-Grand-Totals.
015100         05  WS-Grand-Bank-Amt    pic s9(11)v99 occurs 3 value zer
015200         05  WS-Grand-Total       pic s9(11)v99 value zero.
015300     03  WS-Grand-Totals-Flat redefines WS-Grand-Totals pic x(52).
015400*
015500 copy "wsfadep.cob".
015600 copy "wsfacin.cob".
015700*
015800 01  Error-Messages.
015900     03  FA061-Msg pic x(40) value "FA061 Deposit file not availab
016000*
016100 procedure division.
016200*===================
016300*
016400 aa000-Main                  section.
016500*****************************************
016600     perform  aa010-Open-Files thru aa010-Exit.
016700     perform  ZZ100-Accum-Chase thru ZZ100-Exit.
016800     perform  ZZ200-Accum-Popular thru ZZ200-Exit.
016900     perform  ZZ300-Accum-WFargo thru ZZ300-Exit.
017000     perform  aa040-Sort-Months thru aa040-Exit.
017100     perform  aa050-Write-Months thru aa050-Exit.
017200     perform  aa080-Report-Counts thru aa080-Exit.
017300     perform  aa090-Close-Files thru aa090-Exit.
017400     go       to Main-Exit.
017500*
017600 aa010-Open-Files.
017700     open     input  FA-Dep-Chase FA-Dep-Popular FA-Dep-WFargo.
017800     open     output FA-Cash-In.
017900 aa010-Exit. exit.
018000*
018100 ZZ100-Accum-Chase.
018200     move     1 to WS-Bank-Ix.
018300     move     "N" to WS-EOF-Sw.
018400     perform  ZZ101-Read-Chase thru ZZ101-Exit
018500              until WS-EOF.
018600 ZZ100-Exit. exit.
018700*
018800 ZZ101-Read-Chase.
018900     read     FA-Dep-Chase into FA-Dep-Chase-Record
019000              at end
019100              move "Y" to WS-EOF-Sw
019200              go to ZZ101-Exit.
019300     move     FA-Dep-Chase-Record to FA-Deposit-Record.
019400     perform  ZZ070-Validate-Date thru ZZ070-Exit.
019500     if       not WS-Valid-Date
019600              add 1 to WS-Chs-Invalid
019700              go to ZZ101-Exit.
019800     perform  ZZ110-Find-Month thru ZZ110-Exit.
019900     add      Dep-Amount to WS-Mon-Bank-Amt (WS-Ix WS-Bank-Ix).
020000 ZZ101-Exit. exit.
020100*
020200 ZZ200-Accum-Popular.
020300     move     2 to WS-Bank-Ix.
020400     move     "N" to WS-EOF-Sw.
020500     perform  ZZ201-Read-Popular thru ZZ201-Exit
020600              until WS-EOF.
020700 ZZ200-Exit. exit.
020800*
020900 ZZ201-Read-Popular.
021000     read     FA-Dep-Popular into FA-Dep-Popular-Record
021100              at end
021200              move "Y" to WS-EOF-Sw
021300              go to ZZ201-Exit.
021400     move     FA-Dep-Popular-Record to FA-Deposit-Record.
021500     perform  ZZ070-Validate-Date thru ZZ070-Exit.
021600     if       not WS-Valid-Date
021700              add 1 to WS-Pop-Invalid
021800              go to ZZ201-Exit.
021900     perform  ZZ110-Find-Month thru ZZ110-Exit.
022000     add      Dep-Amount to WS-Mon-Bank-Amt (WS-Ix WS-Bank-Ix).
022100 ZZ201-Exit. exit.
022200*
022300 ZZ300-Accum-WFargo.
022400     move     3 to WS-Bank-Ix.
022500     move     "N" to WS-EOF-Sw.
022600     perform  ZZ301-Read-WFargo thru ZZ301-Exit
022700              until WS-EOF.
022800 ZZ300-Exit. exit.
022900*
023000 ZZ301-Read-WFargo.
023100     read     FA-Dep-WFargo into FA-Dep-WFargo-Record
023200              at end
023300              move "Y" to WS-EOF-Sw
023400              go to ZZ301-Exit.
023500     move     FA-Dep-WFargo-Record to FA-Deposit-Record.
023600     perform  ZZ070-Validate-Date thru ZZ070-Exit.
023700     if       not WS-Valid-Date
023800              add 1 to WS-Wfb-Invalid
023900              go to ZZ301-Exit.
024000     perform  ZZ110-Find-Month thru ZZ110-Exit.
024100     add      Dep-Amount to WS-Mon-Bank-Amt (WS-Ix WS-Bank-Ix).
024200 ZZ301-Exit. exit.
024300*
024400* A deposit row needs a clean two digit month (01-12), two digit
024500* day and four digit year to build a usable month key - anything
024600* else is an invalid date and the row is dropped from the merge.
024700 ZZ070-Validate-Date.
024800     move     "N" to WS-Valid-Sw.
024900     if       Dep-Mo not numeric
025000       or     Dep-Dy not numeric
025100       or     Dep-Yr not numeric
025200              go to ZZ070-Exit.
025300     move     Dep-Mo to WS-Chk-Mo.
025400     if       WS-Chk-Mo < 1 or WS-Chk-Mo > 12
025500              go to ZZ070-Exit.
025600     move     "Y" to WS-Valid-Sw.
025700 ZZ070-Exit. exit.
025800*
025900* Linear scan of the month table, new calendar month gets a new
026000* slot appended at the end, classic out-of-line VARYING/UNTIL scan
026100 ZZ110-Find-Month.
026200     string   Dep-Yr "-" Dep-Mo delimited by size into WS-Work-Mon
026300     move     "N" to WS-Found-Sw.
026400     perform  ZZ111-Scan-Month thru ZZ111-Exit
026500              varying WS-Ix from 1 by 1 until WS-Ix > WS-Mon-Count
026600     if       WS-Found
026700              go to ZZ110-Exit.
026800     add      1 to WS-Mon-Count.
026900     move     WS-Mon-Count to WS-Ix.
027000     move     WS-Work-Month to WS-Mon-Key (WS-Ix).
027100     display  "FA060 NEW MONTH OPENED " WS-Work-Yr "-" WS-Work-Mo.
027200 ZZ110-Exit. exit.
027300*
027400 ZZ111-Scan-Month.
027500     if       WS-Mon-Key (WS-Ix) = WS-Work-Month
027600              move "Y" to WS-Found-Sw
027700              go to ZZ110-Exit.
027800 ZZ111-Exit. exit.
027900*
028000* Ascending exchange sort on the month key, classic nested
028100* out-of-line PERFORM, oldest month first on the output file.
028200 aa040-Sort-Months.
028300     perform  ZZ121-Outer-Pass thru ZZ121-Exit
028400              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Mon-Coun
028500 aa040-Exit. exit.
028600*
028700 ZZ121-Outer-Pass.
028800     perform  ZZ122-Inner-Pass thru ZZ122-Exit
028900              varying WS-Ix2 from 1 by 1
029000              until WS-Ix2 > WS-Mon-Count - WS-Ix.
029100 ZZ121-Exit. exit.
029200*
029300 ZZ122-Inner-Pass.
029400     if       WS-Mon-Key (WS-Ix2) > WS-Mon-Key (WS-Ix2 + 1)
029500              move WS-Mon-Entry (WS-Ix2)     to WS-Entry-Swap
029600              move WS-Mon-Entry (WS-Ix2 + 1) to WS-Mon-Entry (WS-I
029700              move WS-Entry-Swap             to WS-Mon-Entry (WS-I
029800 ZZ122-Exit. exit.
029900*
030000 aa050-Write-Months.
030100     perform  ZZ150-Write-Month-Row thru ZZ150-Exit
030200              varying WS-Ix from 1 by 1 until WS-Ix > WS-Mon-Count
030300*
030400     move     "TOTAL  " to Cin-Month.
030500     move     WS-Grand-Bank-Amt (1) to Cin-Bank-Amt (1).
030600     move     WS-Grand-Bank-Amt (2) to Cin-Bank-Amt (2).
030700     move     WS-Grand-Bank-Amt (3) to Cin-Bank-Amt (3).
030800     move     WS-Grand-Total        to Cin-Monthly-Total.
030900     write    FA-Cash-In-File-Record from FA-Cash-In-Record.
031000     display  "FA060 GRAND TOTALS " WS-Grand-Totals-Flat.
031100 aa050-Exit. exit.
031200*
031300 ZZ150-Write-Month-Row.
031400     compute  WS-Mon-Total (WS-Ix) =
031500              WS-Mon-Bank-Amt (WS-Ix 1) + WS-Mon-Bank-Amt (WS-Ix 2
031600              + WS-Mon-Bank-Amt (WS-Ix 3).
031700     move     WS-Mon-Key (WS-Ix)      to Cin-Month.
031800     move     WS-Mon-Bank-Amt (WS-Ix 1) to Cin-Bank-Amt (1).
031900     move     WS-Mon-Bank-Amt (WS-Ix 2) to Cin-Bank-Amt (2).
032000     move     WS-Mon-Bank-Amt (WS-Ix 3) to Cin-Bank-Amt (3).
032100     move     WS-Mon-Total (WS-Ix)     to Cin-Monthly-Total.
032200     write    FA-Cash-In-File-Record from FA-Cash-In-Record.
032300     add      WS-Mon-Bank-Amt (WS-Ix 1) to WS-Grand-Bank-Amt (1).
032400     add      WS-Mon-Bank-Amt (WS-Ix 2) to WS-Grand-Bank-Amt (2).
032500     add      WS-Mon-Bank-Amt (WS-Ix 3) to WS-Grand-Bank-Amt (3).
032600     add      WS-Mon-Total (WS-Ix)      to WS-Grand-Total.
032700 ZZ150-Exit. exit.
032800*
032900 aa080-Report-Counts.
033000     move     WS-Chs-Invalid to WS-IT-Chs.
033100     move     WS-Pop-Invalid to WS-IT-Pop.
033200     move     WS-Wfb-Invalid to WS-IT-Wfb.
033300     display  "FA060 INVALID DATE COUNTS " WS-Invalid-Totals-Flat.
033400     display  "FA060 INVALID DATES - CHASE " WS-Chs-Invalid
033500              " POPULAR " WS-Pop-Invalid
033600              " WELLS FB " WS-Wfb-Invalid.
033700 aa080-Exit. exit.
033800*
033900 aa090-Close-Files.
034000     close    FA-Dep-Chase FA-Dep-Popular FA-Dep-WFargo FA-Cash-In
034100 aa090-Exit. exit.
034200*
034300 Main-Exit.  stop run.
034400**********   ********
034500
