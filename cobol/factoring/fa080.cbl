000100*****************************************************************
000200*                                                               *
000300*       Cash-Flow Reconciliation  -  Bank Inflow vs Payments    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa080.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       02/09/93.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1993-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Lines the FA060 bank cash-in table and th
002500                         FA070 payment aggregate up against a fixe
002600                         seventeen month window, January 2024 thro
002700                         May 2025, works out the month by month ga
002800                         between the two, and writes a one line in
002900                         telling Credit Control which side is ahea
003000**
003100     version.            1.00 of 02/09/93.
003200****
003300* Changes:
003400* 02/09/93 tcf -        Created, twelve month window, calendar yea
003500* 05/01/98 jw  -        Window widened to run across a year bounda
003600                        Finance wanted the January roll forward ke
003700                        on the one report instead of two separate
003800                        runs.
003900* 27/11/98 tcf -    Y2K Month keys confirmed four digit year both
004000                        sides, window table rebuilt to match.
004100* 14/06/24 tcf -    FA8 Rebuilt for the seventeen month factoring
004200                        reconciliation window, Qtr- fields renamed
004300                        Cfl- throughout.
004400* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004500                        swap block left over from the old quarterl
004600                        copy - the window here is built from liter
004700                        never from a keyed date.
004800* 14/09/24 jw  -    FA1203 Coverage and grand total figures now al
004900                        confirmed to the console as flat lines, an
005000                        trace added when a cash-in or payment row
005100                        outside the seventeen month window, reques
005200                        after a late FA060 run once carried a stra
005300                        June 2025 row.
005400**
005500******************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration section.
006100 special-names.
006200     C01 is TOP-OF-FORM
006300     class FA-Numeric-Class is "0" thru "9"
006400     UPSI-0 is FA-Rerun-Switch.
006500*
006600 input-output            section.
006700 file-control.
006800     select FA-Cash-In        assign       "FACASHIN"
006900                              organization line sequential
007000                              status       WS-Cin-Status.
007100     select FA-Payment-Aggregate assign    "FAPAYAGG"
007200                              organization line sequential
007300                              status       WS-Pga-Status.
007400     select FA-Cash-Flow      assign       "FACFLOW"
007500                              organization line sequential
007600                              status       WS-Cfl-Status.
007700*
007800 data                    division.
007900*===============================
008000*
008100 file section.
008200*
008300 fd  FA-Cash-In.
008400 01  FA-Cash-In-File-Record   pic x(65).
008500*
008600 fd  FA-Payment-Aggregate.
008700 01  FA-Payment-Aggregate-File-Record pic x(32).
008800*
008900 fd  FA-Cash-Flow.
009000 01  FA-Cash-Flow-File-Record pic x(47).
009100*
009200 working-storage section.
009300*-----------------------
009400 77  Prog-Name               pic x(15) value "FA080 (1.0.00)".
009500*
009600 01  WS-Data.
009700     03  WS-Cin-Status       pic xx    value zero.
009800     03  WS-Pga-Status       pic xx    value zero.
009900     03  WS-Cfl-Status       pic xx    value zero.
010000     03  WS-EOF-Sw           pic x     value "N".
010100        88  WS-EOF                     value "Y".
010200     03  WS-Ix               pic 99    comp.
010300     03  WS-Found-Sw         pic x.
010400        88  WS-Found                   value "Y".
010500     03  WS-Search-Month     pic x(7).
010600* Year/month breakdown of the month key being looked up, used only
010700* to trace a row that falls outside the window below, ticket FA120
010800     03  WS-Search-Month-Parts redefines WS-Search-Month.
010900         05  WS-Search-Yr        pic x(4).
011000         05  filler              pic x.
011100         05  WS-Search-Mo        pic x(2).
011200*
011300* Fixed seventeen month window, January 2024 through May 2025,
011400* built once at start of run and never resorted - the bank table
011500* and the payment table are simply matched into it by month key.
011600     03  WS-Win-Count        pic 99    comp value 17.
011700     03  WS-Window.
011800         05  WS-Win-Entry occurs 17.
011900             07  WS-Win-Month        pic x(7).
012000             07  WS-Win-Bank-Inflow  pic s9(11)v99 value zero.
012100             07  WS-Win-Invoice-Pay  pic s9(11)v99 value zero.
012200             07  WS-Win-Invoices     pic 9(7)      value zero.
012300     03  WS-Win-Difference       pic s9(11)v99.
012400     03  WS-Win-Ratio-Pct        pic s9(5)v99.
012500*
012600     03  WS-Months-With-Bank     pic 9(4)  comp value zero.
012700     03  WS-Months-With-Pay      pic 9(4)  comp value zero.
012800* Coverage pair grouped purely so the summary report can confirm
012900* them to the console as one flat line, ticket FA1203.
013000     03  WS-Coverage.
013100         05  WS-Cv-Bank          pic 9(4).
013200         05  WS-Cv-Pay           pic 9(4).
013300     03  WS-Coverage-Flat redefines WS-Coverage pic x(8).
013400*
013500     03  WS-Max-Inflow-Amt       pic s9(11)v99 value zero.
013600     03  WS-Max-Inflow-Month     pic x(7)  value spaces.
013700     03  WS-Max-Pay-Amt          pic s9(11)v99 value zero.
013800     03  WS-Max-Pay-Month        pic x(7)  value spaces.
013900*
014000     03  WS-Grand-Bank           pic s9(11)v99 value zero.
014100     03  WS-Grand-Pay            pic s9(11)v99 value zero.
014200     03  WS-Grand-Invoices       pic 9(7)  value zero.
014300     03  WS-Grand-Difference     pic s9(11)v99 value zero.
014400     03  WS-Grand-Ratio-Pct      pic s9(5)v99 value zero.
014500     03  WS-Avg-Bank             pic s9(11)v99 value zero.
014600     03  WS-Avg-Pay              pic s9(11)v99 value zero.
014700* Grand bank/pay/difference figures grouped purely so the close of
014800* run can confirm them to the console as one flat line, ticket
014900* FA1203.
015000     03  WS-Grand-Flat-Work.
015100         05  WS-GF-Bank          pic s9(11)v99.
015200         05  WS-GF-Pay           pic s9(11)v99.
015300         05  WS-GF-Difference    pic s9(11)v99.
015400     03  WS-Grand-Flat-Text redefines WS-Grand-Flat-Work pic x(39)
015500*
015600     03  WS-Insight-Amt          pic s9(11)v99.
015700     03  WS-Insight-Line.
015800         05  filler              pic x(40) value
015900             "BANK DEPOSITS EXCEED INVOICE PAYMENTS BY".
016000         05  WS-Insight-Amt-Ed   pic z,zzz,zzz,zz9.99-.
016100         05  filler              pic x(45) value
016200             "  - SUGGESTS ADDITIONAL REVENUE SOURCES".
016300*
016400 copy "wsfacin.cob".
016500 copy "wsfapag.cob".
016600 copy "wsfacfl.cob".
016700*
016800 01  Error-Messages.
016900     03  FA081-Msg pic x(40) value "FA081 Cash-in table not availa
017000*
017100 procedure division.
017200*===================
017300*
017400 aa000-Main                  section.
017500*****************************************
017600     perform  aa010-Open-Files thru aa010-Exit.
017700     perform  aa020-Build-Window thru aa020-Exit.
017800     perform  aa030-Load-Bank-Side thru aa030-Exit.
017900     perform  aa040-Load-Invoice-Side thru aa040-Exit.
018000     perform  aa050-Write-Window thru aa050-Exit.
018100     perform  aa060-Report-Summary thru aa060-Exit.
018200     perform  aa090-Close-Files thru aa090-Exit.
018300     go       to Main-Exit.
018400*
018500 aa010-Open-Files.
018600     open     input  FA-Cash-In FA-Payment-Aggregate.
018700     open     output FA-Cash-Flow.
018800 aa010-Exit. exit.
018900*
019000* The seventeen months run January 2024 through May 2025 - written
019100* out one literal per slot the way the shop lists its fixed period
019200* tables rather than computing the run of year/month pairs.
019300 aa020-Build-Window.
019400     move     "2024-01" to WS-Win-Month (1).
019500     move     "2024-02" to WS-Win-Month (2).
019600     move     "2024-03" to WS-Win-Month (3).
019700     move     "2024-04" to WS-Win-Month (4).
019800     move     "2024-05" to WS-Win-Month (5).
019900     move     "2024-06" to WS-Win-Month (6).
020000     move     "2024-07" to WS-Win-Month (7).
020100     move     "2024-08" to WS-Win-Month (8).
020200     move     "2024-09" to WS-Win-Month (9).
020300     move     "2024-10" to WS-Win-Month (10).
020400     move     "2024-11" to WS-Win-Month (11).
020500     move     "2024-12" to WS-Win-Month (12).
020600     move     "2025-01" to WS-Win-Month (13).
020700     move     "2025-02" to WS-Win-Month (14).
020800     move     "2025-03" to WS-Win-Month (15).
020900     move     "2025-04" to WS-Win-Month (16).
021000     move     "2025-05" to WS-Win-Month (17).
021100 aa020-Exit. exit.
021200*
021300* Reads every row of the FA060 cash-in table except the TOTAL row
021400* and slots the bank inflow figure into the matching window month,
021500* a month outside the window (should not occur but guarded anyway)
021600* is simply ignored.
021700 aa030-Load-Bank-Side.
021800     move     "N" to WS-EOF-Sw.
021900     perform  ZZ010-Read-Cash-In thru ZZ010-Exit
022000              until WS-EOF.
022100 aa030-Exit. exit.
022200*
022300 ZZ010-Read-Cash-In.
022400     read     FA-Cash-In into FA-Cash-In-File-Record
022500              at end
022600              move "Y" to WS-EOF-Sw
022700              go to ZZ010-Exit.
022800     if       Cin-Month = "TOTAL  "
022900              go to ZZ010-Exit.
023000     move     Cin-Month to WS-Search-Month.
023100     perform  ZZ020-Find-Window thru ZZ020-Exit.
023200     if       not WS-Found
023300              display "FA080 OUTSIDE WINDOW (BANK) "
023400                      WS-Search-Yr "-" WS-Search-Mo
023500              go to ZZ010-Exit.
023600     move     Cin-Monthly-Total to WS-Win-Bank-Inflow (WS-Ix).
023700     add      1 to WS-Months-With-Bank.
023800 ZZ010-Exit. exit.
023900*
024000 aa040-Load-Invoice-Side.
024100     move     "N" to WS-EOF-Sw.
024200     perform  ZZ030-Read-Pay-Agg thru ZZ030-Exit
024300              until WS-EOF.
024400 aa040-Exit. exit.
024500*
024600 ZZ030-Read-Pay-Agg.
024700     read     FA-Payment-Aggregate into FA-Payment-Aggregate-File-
024800              at end
024900              move "Y" to WS-EOF-Sw
025000              go to ZZ030-Exit.
025100     if       Pga-Month = "TOTAL  "
025200              go to ZZ030-Exit.
025300     move     Pga-Month to WS-Search-Month.
025400     perform  ZZ020-Find-Window thru ZZ020-Exit.
025500     if       not WS-Found
025600              display "FA080 OUTSIDE WINDOW (PAYMENT) "
025700                      WS-Search-Yr "-" WS-Search-Mo
025800              go to ZZ030-Exit.
025900     move     Pga-Total-Payments to WS-Win-Invoice-Pay (WS-Ix).
026000     move     Pga-Invoices-Paid  to WS-Win-Invoices (WS-Ix).
026100     add      1 to WS-Months-With-Pay.
026200 ZZ030-Exit. exit.
026300*
026400* Straight linear scan of the seventeen slot window - small enough
026500* that a bubble sort or indexed lookup would be overkill.
026600 ZZ020-Find-Window.
026700     move     "N" to WS-Found-Sw.
026800     perform  ZZ021-Scan-Window thru ZZ021-Exit
026900              varying WS-Ix from 1 by 1 until WS-Ix > WS-Win-Count
027000 ZZ020-Exit. exit.
027100*
027200 ZZ021-Scan-Window.
027300     if       WS-Win-Month (WS-Ix) = WS-Search-Month
027400              move "Y" to WS-Found-Sw
027500              go to ZZ020-Exit.
027600 ZZ021-Exit. exit.
027700*
027800 aa050-Write-Window.
027900     perform  ZZ150-Write-Window-Row thru ZZ150-Exit
028000              varying WS-Ix from 1 by 1 until WS-Ix > WS-Win-Count
028100*
028200     move     "TOTAL  "            to Cfl-Month.
028300     move     WS-Grand-Bank        to Cfl-Bank-Inflow.
028400     move     WS-Grand-Pay         to Cfl-Invoice-Payments.
028500     move     WS-Grand-Invoices    to Cfl-Invoices-Paid.
028600     write    FA-Cash-Flow-File-Record from FA-Cash-Flow-Record.
028700 aa050-Exit. exit.
028800*
028900 ZZ150-Write-Window-Row.
029000     subtract WS-Win-Invoice-Pay (WS-Ix) from WS-Win-Bank-Inflow (
029100              giving WS-Win-Difference.
029200     if       WS-Win-Bank-Inflow (WS-Ix) = zero
029300              move zero to WS-Win-Ratio-Pct
029400     else
029500              compute WS-Win-Ratio-Pct rounded =
029600                      WS-Win-Invoice-Pay (WS-Ix) /
029700                      WS-Win-Bank-Inflow (WS-Ix) * 100.
029800*
029900     move     WS-Win-Month (WS-Ix)       to Cfl-Month.
030000     move     WS-Win-Bank-Inflow (WS-Ix) to Cfl-Bank-Inflow.
030100     move     WS-Win-Invoice-Pay (WS-Ix) to Cfl-Invoice-Payments.
030200     move     WS-Win-Invoices (WS-Ix)    to Cfl-Invoices-Paid.
030300     write    FA-Cash-Flow-File-Record from FA-Cash-Flow-Record.
030400*
030500     add      WS-Win-Bank-Inflow (WS-Ix) to WS-Grand-Bank.
030600     add      WS-Win-Invoice-Pay (WS-Ix) to WS-Grand-Pay.
030700     add      WS-Win-Invoices (WS-Ix)    to WS-Grand-Invoices.
030800     if       WS-Ix = 1
030900              move WS-Win-Bank-Inflow (WS-Ix) to WS-Max-Inflow-Amt
031000              move WS-Win-Month (WS-Ix)       to WS-Max-Inflow-Mon
031100              move WS-Win-Invoice-Pay (WS-Ix) to WS-Max-Pay-Amt
031200              move WS-Win-Month (WS-Ix)       to WS-Max-Pay-Month
031300              go to ZZ150-Exit.
031400     if       WS-Win-Bank-Inflow (WS-Ix) > WS-Max-Inflow-Amt
031500              move WS-Win-Bank-Inflow (WS-Ix) to WS-Max-Inflow-Amt
031600              move WS-Win-Month (WS-Ix)       to WS-Max-Inflow-Mon
031700     if       WS-Win-Invoice-Pay (WS-Ix) > WS-Max-Pay-Amt
031800              move WS-Win-Invoice-Pay (WS-Ix) to WS-Max-Pay-Amt
031900              move WS-Win-Month (WS-Ix)       to WS-Max-Pay-Month.
032000 ZZ150-Exit. exit.
032100*
032200 aa060-Report-Summary.
032300     compute  WS-Avg-Bank rounded = WS-Grand-Bank / WS-Win-Count.
032400     compute  WS-Avg-Pay  rounded = WS-Grand-Pay  / WS-Win-Count.
032500     subtract WS-Grand-Pay from WS-Grand-Bank giving WS-Grand-Diff
032600     if       WS-Grand-Bank = zero
032700              move zero to WS-Grand-Ratio-Pct
032800     else
032900              compute WS-Grand-Ratio-Pct rounded =
033000                      WS-Grand-Pay / WS-Grand-Bank * 100.
033100     move     WS-Months-With-Bank to WS-Cv-Bank.
033200     move     WS-Months-With-Pay  to WS-Cv-Pay.
033300     display  "FA080 WINDOW MONTHS                 " WS-Win-Count.
033400     display  "FA080 COVERAGE (BANK/PAYMENT)        " WS-Coverage-
033500     display  "FA080 MONTHS WITH BANK DATA          " WS-Months-Wi
033600     display  "FA080 MONTHS WITH PAYMENT DATA       " WS-Months-Wi
033700     display  "FA080 AVERAGE BANK INFLOW            " WS-Avg-Bank.
033800     display  "FA080 AVERAGE INVOICE PAYMENTS       " WS-Avg-Pay.
033900     display  "FA080 HIGHEST INFLOW MONTH           " WS-Max-Inflo
034000              " " WS-Max-Inflow-Amt.
034100     display  "FA080 HIGHEST PAYMENT MONTH          " WS-Max-Pay-M
034200              " " WS-Max-Pay-Amt.
034300     display  "FA080 TOTAL DIFFERENCE               " WS-Grand-Dif
034400     display  "FA080 OVERALL PAYMENT RATIO PCT      " WS-Grand-Rat
034500     move     WS-Grand-Bank       to WS-GF-Bank.
034600     move     WS-Grand-Pay        to WS-GF-Pay.
034700     move     WS-Grand-Difference to WS-GF-Difference.
034800     display  "FA080 GRAND BANK/PAY/DIFF " WS-Grand-Flat-Text.
034900*
035000     if       WS-Grand-Difference > zero
035100              move WS-Grand-Difference to WS-Insight-Amt
035200              move WS-Insight-Amt      to WS-Insight-Amt-Ed
035300              display "FA080 INSIGHT - " WS-Insight-Line
035400              go to aa060-Exit.
035500     if       WS-Grand-Difference < zero
035600              compute WS-Insight-Amt = WS-Grand-Difference * -1
035700              move WS-Insight-Amt      to WS-Insight-Amt-Ed
035800              display "FA080 INSIGHT - INVOICE PAYMENTS EXCEED BAN
035900                      "DEPOSITS BY " WS-Insight-Amt-Ed
036000                      " - TIMING OR COLLECTION ISSUES"
036100              go to aa060-Exit.
036200     display  "FA080 INSIGHT - BANK DEPOSITS AND INVOICE PAYMENTS
036300              "ARE PERFECTLY MATCHED".
036400 aa060-Exit. exit.
036500*
036600 aa090-Close-Files.
036700     close    FA-Cash-In FA-Payment-Aggregate FA-Cash-Flow.
036800 aa090-Exit. exit.
036900*
037000 Main-Exit.  stop run.
037100**********   ********
037200
