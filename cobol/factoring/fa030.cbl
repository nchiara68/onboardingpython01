000100*****************************************************************
000200*                                                               *
000300*        Accounts Receivable  -  Ageing Detail Listing          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa030.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       02/05/91.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1991-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Builds the detailed ageing list behind ta
002500                         2.2 of the printed report - every outstan
002600                         invoice with its days past due and days s
002700                         transaction, sorted worst first within ea
002800                         bucket, plus the bucket summary table wit
002900                         its trailing grand total row.
003000**
003100     version.            1.00 of 02/05/91.
003200****
003300* Changes:
003400* 02/05/91 tcf -        Created, on demand for the quarterly audit
003500                        ran manually off a sorted card deck before
003600* 19/07/96 jw  -        Days-Since-Trans column added, the on-time
003700                        bucket has no days-past-due of its own.
003800* 25/11/98 tcf -    Y2K Cutoff date and all parsed dates confirmed
003900                        four digit year, no windowing used here.
004000* 14/06/24 tcf -    FA3 Rebuilt from the branch activity detail li
004100                        shape, Brn- fields renamed Det- throughout
004200                        bucket scheme shared with FA020.
004300* 03/07/24 tcf -    FA3 Table widened to 4000 rows, the full clien
004400                        portfolio was overflowing the original 100
004500**
004600******************************************************************
004700*
004800 environment             division.
004900*===============================
005000*
005100 configuration section.
005200 special-names.
005300     C01 is TOP-OF-FORM
005400     class FA-Numeric-Class is "0" thru "9"
005500     UPSI-0 is FA-Rerun-Switch.
005600*
005700 input-output            section.
005800 file-control.
005900     select FA-Invoice-File  assign       "FAINVLG"
006000                             organization line sequential
006100                             status       WS-Inv-Status.
006200*
006300     select FA-Param-File    assign       "FAPARMS"
006400                             organization line sequential
006500                             status       WS-Parm-Status.
006600*
006700     select FA-Detail-File   assign       "FADETAIL"
006800                             organization line sequential
006900                             status       WS-Det-Status.
007000*
007100     select FA-Bucket-Summary assign      "FABKTSUM"
007200                             organization line sequential
007300                             status       WS-Bkt-Status.
007400*
007500 data                    division.
007600*===============================
007700*
007800 file section.
007900*
008000 fd  FA-Invoice-File.
008100 01  FA-Invoice-File-Record  pic x(200).
008200*
008300 fd  FA-Param-File.
008400 01  FA-Param-File-Record    pic x(200).
008500*
008600 fd  FA-Detail-File.
008700 01  FA-Detail-File-Record   pic x(140).
008800*
008900 fd  FA-Bucket-Summary.
009000 01  FA-Bucket-Summary-Record pic x(80).
009100*
009200 working-storage section.
009300*-----------------------
009400 77  Prog-Name               pic x(15) value "FA030 (1.0.00)".
009500*
009600 01  WS-Data.
009700     03  WS-Inv-Status       pic xx    value zero.
009800     03  WS-Parm-Status      pic xx    value zero.
009900     03  WS-Det-Status       pic xx    value zero.
010000     03  WS-Bkt-Status       pic xx    value zero.
010100     03  WS-EOF-Sw           pic x     value "N".
010200        88  WS-EOF                     value "Y".
010300*
010400     03  WS-Cutoff-CCYYMMDD  pic 9(8)  comp value zero.
010500*
010600* Cleansing/parse work fields, same shape as FA010/FA020.
010700     03  WS-Raw-Amount       pic x(15).
010800     03  WS-Neg-Sw           pic x.
010900     03  WS-Amt-Whole        pic 9(9).
011000     03  WS-Amt-Frac         pic 99.
011100     03  WS-Amount-Value     pic s9(9)v99.
011200     03  WS-Raw-Date         pic x(10).
011300* Alternate column view of the raw MM/DD/YYYY text, same shape
011400* the invoice ledger copybook already carries for Trans/Due -
011500* ZZ070 below reads the date apart through this view instead of
011600* an UNSTRING.
011700     03  WS-Raw-Date-Parts redefines WS-Raw-Date.
011800         05  WS-Prs-Mo-A     pic x(2).
011900         05  filler          pic x.
012000         05  WS-Prs-Dy-A     pic x(2).
012100         05  filler          pic x.
012200         05  WS-Prs-Yr-A     pic x(4).
012300     03  WS-Prs-Mo           pic 99.
012400     03  WS-Prs-Dy           pic 99.
012500     03  WS-Prs-Yr           pic 9(4).
012600     03  WS-Date-CCYYMMDD    pic 9(8)  comp.
012700     03  WS-Due-CCYYMMDD     pic 9(8)  comp.
012800     03  WS-Trans-CCYYMMDD   pic 9(8)  comp.
012900     03  WS-Cutoff-Date-Disp pic 9(8).
013000     03  WS-Cutoff-Date-Parts redefines WS-Cutoff-Date-Disp.
013100         05  WS-CD-Yr        pic 9(4).
013200         05  WS-CD-Mo        pic 99.
013300         05  WS-CD-Dy        pic 99.
013400*
013500     03  WS-Days-Past-Due    pic s9(5) comp.
013600     03  WS-Days-Since-Trans pic s9(5) comp.
013700     03  WS-Bucket-Ix        pic 9     comp.
013800     03  WS-Ix               pic 9(4)  comp.
013900     03  WS-Ix2              pic 9(4)  comp.
014000*
014100* One row per outstanding invoice, held in storage so the whole
014200* set can be sorted bucket/days-past-due before a line is written.
014300     03  WS-Det-Count         pic 9(4)  comp value zero.
014400     03  WS-Details.
014500         05  WS-Det-Entry occurs 4000.
014600             07  WS-D-Number          pic x(10).
014700             07  WS-D-Trans-Date      pic x(10).
014800             07  WS-D-Applied-To      pic x(30).
014900             07  WS-D-Amount          pic s9(9)v99.
015000             07  WS-D-Due-Date        pic x(10).
015100             07  WS-D-Status          pic x(10).
015200             07  WS-D-Last-Pay-Date   pic x(10).
015300             07  WS-D-Amt-Paid        pic s9(9)v99.
015400             07  WS-D-Amt-Due         pic s9(9)v99.
015500             07  WS-D-Days-Past-Due   pic s9(5) comp.
015600             07  WS-D-Days-Since-Tr   pic s9(5) comp.
015700             07  WS-D-Bucket-Ix       pic 9     comp.
015800             07  WS-D-Bucket-Name     pic x(12).
015900*
016000     03  WS-Entry-Swap        pic x(200) value spaces.
016100*
016200* Five slot bucket summary table, same scheme as FA020's
016300* outstanding set, plus a trailing grand total accumulator.
016400     03  WS-Buckets.
016500         05  WS-Bk-Entry occurs 5.
016600             07  WS-Bk-Name      pic x(12).
016700             07  WS-Bk-Count     pic 9(7) comp.
016800             07  WS-Bk-Amount    pic s9(11)v99.
016900             07  WS-Bk-Due       pic s9(11)v99.
017000             07  WS-Bk-Paid      pic s9(11)v99.
017100             07  WS-Bk-Sum-Days  pic s9(9) comp.
017200             07  WS-Bk-Max-Days  pic s9(5) comp.
017300*
017400     03  WS-Grand-Count       pic 9(7)  comp value zero.
017500     03  WS-Grand-Amount      pic s9(11)v99 value zero.
017600     03  WS-Grand-Due         pic s9(11)v99 value zero.
017700     03  WS-Grand-Paid        pic s9(11)v99 value zero.
017800     03  WS-Grand-Sum-Days    pic s9(9) comp value zero.
017900     03  WS-Grand-Max-Days    pic s9(5) comp value zero.
018000*
018100 01  WS-Julian-Work.
018200     03  WS-Jul-CCYYMMDD     pic 9(8)  comp.
018300     03  WS-Jul-Yr           pic 9(4)  comp.
018400     03  WS-Jul-Yr-1         pic 9(4)  comp.
018500     03  WS-Jul-MmDd         pic 9(4)  comp.
018600     03  WS-Jul-Mo           pic 99    comp.
018700     03  WS-Jul-Dy           pic 99    comp.
018800     03  WS-Jul-Quad         pic 9(4)  comp.
018900     03  WS-Jul-Cent         pic 9(4)  comp.
019000     03  WS-Jul-Quad4        pic 9(4)  comp.
019100     03  WS-Jul-Rem          pic 9(4)  comp.
019200     03  WS-Jul-Leap-Sw      pic x.
019300         88  WS-Jul-Leap             value "Y".
019400     03  WS-Jul-Days         pic 9(7)  comp.
019500     03  WS-Due-Julian       pic 9(7)  comp.
019600*
019700* Cumulative days before each month, Jan thru Dec, compiled in
019800* by redefinition rather than built at run time - used by
019900* ZZ075 below to turn a ccyymmdd into an absolute day count so
020000* days-past-due is a true calendar-day difference, not a
020100* straight subtraction of the ccyymmdd digits (that was
020200* flattering invoices that cross a month or year end and got
020300* fixed under ticket FA-1142).
020400 01  WS-Cum-Days-Values.
020500     03  filler pic 9(3) value 000.
020600     03  filler pic 9(3) value 031.
020700     03  filler pic 9(3) value 059.
020800     03  filler pic 9(3) value 090.
020900     03  filler pic 9(3) value 120.
021000     03  filler pic 9(3) value 151.
021100     03  filler pic 9(3) value 181.
021200     03  filler pic 9(3) value 212.
021300     03  filler pic 9(3) value 243.
021400     03  filler pic 9(3) value 273.
021500     03  filler pic 9(3) value 304.
021600     03  filler pic 9(3) value 334.
021700 01  WS-Cum-Days-Table redefines WS-Cum-Days-Values.
021800     03  WS-Cum-Days         pic 9(3) occurs 12.
021900*
022000 copy "wsfainv.cob".
022100 copy "wsfaparm.cob".
022200 copy "wsfadet.cob".
022300 copy "wsfaage.cob".
022400*
022500 01  Error-Messages.
022600     03  FA031-Msg pic x(40) value "FA031 Invoice ledger file not
022700*
022800 procedure division.
022900*===================
023000*
023100 aa000-Main                  section.
023200*****************************************
023300     perform  aa005-Load-Parameters thru aa005-Exit.
023400     perform  aa010-Open-Files thru aa010-Exit.
023500     perform  aa020-Read-Record thru aa020-Exit
023600              until WS-EOF.
023700     perform  aa040-Sort-Details thru aa040-Exit.
023800     perform  aa050-Write-Details thru aa050-Exit.
023900     perform  aa060-Write-Summary thru aa060-Exit.
024000     perform  aa090-Close-Files thru aa090-Exit.
024100     go       to Main-Exit.
024200*
024300 aa005-Load-Parameters.
024400     open     input FA-Param-File.
024500     read     FA-Param-File into FA-Param-File-Record
024600              at end move zero to WS-Cutoff-CCYYMMDD
024700              go to aa005-Exit.
024800     move     FA-Param-File-Record to FA-Param-Record.
024900     move     FA-PR-Cutoff-Date    to WS-Cutoff-CCYYMMDD.
025000     move     WS-Cutoff-CCYYMMDD   to WS-Cutoff-Date-Disp.
025100     display  "FA030 AGEING AS OF " WS-CD-Mo "/" WS-CD-Dy "/" WS-C
025200     close    FA-Param-File.
025300 aa005-Exit. exit.
025400*
025500 aa010-Open-Files.
025600     open     input  FA-Invoice-File.
025700     if       WS-Inv-Status not = "00"
025800              display FA031-Msg
025900              go to   aa010-Exit.
026000     open     output FA-Detail-File FA-Bucket-Summary.
026100     move     "Current"    to WS-Bk-Name (1).
026200     move     "1-30 Days"  to WS-Bk-Name (2).
026300     move     "31-60 Days" to WS-Bk-Name (3).
026400     move     "61-90 Days" to WS-Bk-Name (4).
026500     move     "90+ Days"   to WS-Bk-Name (5).
026600 aa010-Exit. exit.
026700*
026800 aa020-Read-Record.
026900     read     FA-Invoice-File into FA-Invoice-File-Record
027000              at end
027100              move "Y" to WS-EOF-Sw
027200              go to aa020-Exit.
027300     unstring FA-Invoice-File-Record delimited by ","
027400              into Inv-Type       Inv-Number
027500                   Inv-Trans-Date Inv-Applied-To
027600                   Inv-Amount     Inv-Due-Date
027700                   Inv-Status     Inv-Last-Pay-Date
027800                   Inv-Amt-Paid   Inv-Amt-Due.
027900*
028000     if       Inv-Type not = "Invoice"
028100              go to aa020-Exit.
028200*
028300     move     Inv-Amount   to WS-Raw-Amount.
028400     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
028500     move     WS-Amount-Value to Inv-Amount.
028600     move     Inv-Amt-Paid to WS-Raw-Amount.
028700     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
028800     move     WS-Amount-Value to Inv-Amt-Paid.
028900     move     Inv-Amt-Due  to WS-Raw-Amount.
029000     perform  ZZ060-Cleanse-Amount thru ZZ060-Exit.
029100     move     WS-Amount-Value to Inv-Amt-Due.
029200*
029300     if       Inv-Amt-Due = zero
029400              go to aa020-Exit.
029500*
029600     move     Inv-Trans-Date to WS-Raw-Date.
029700     perform  ZZ070-Parse-Date thru ZZ070-Exit.
029800     move     WS-Date-CCYYMMDD to WS-Trans-CCYYMMDD.
029900     move     Inv-Due-Date to WS-Raw-Date.
030000     perform  ZZ070-Parse-Date thru ZZ070-Exit.
030100     move     WS-Date-CCYYMMDD to WS-Due-CCYYMMDD.
030200*
030300     if       WS-Due-CCYYMMDD = zero
030400              move zero to WS-Days-Past-Due
030500     else
030600              move WS-Due-CCYYMMDD to WS-Jul-CCYYMMDD
030700              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
030800              move WS-Jul-Days to WS-Due-Julian
030900              move WS-Cutoff-CCYYMMDD to WS-Jul-CCYYMMDD
031000              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
031100              subtract WS-Due-Julian from WS-Jul-Days
031200                      giving WS-Days-Past-Due.
031300     if       WS-Trans-CCYYMMDD = zero
031400              move zero to WS-Days-Since-Trans
031500     else
031600              move WS-Trans-CCYYMMDD to WS-Jul-CCYYMMDD
031700              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
031800              move WS-Jul-Days to WS-Due-Julian
031900              move WS-Cutoff-CCYYMMDD to WS-Jul-CCYYMMDD
032000              perform ZZ075-Calc-Abs-Day thru ZZ075-Exit
032100              subtract WS-Due-Julian from WS-Jul-Days
032200                      giving WS-Days-Since-Trans.
032300*
032400     evaluate true
032500       when   WS-Days-Past-Due <= 0           move 1 to WS-Bucket-
032600       when   WS-Days-Past-Due <= 30          move 2 to WS-Bucket-
032700       when   WS-Days-Past-Due <= 60          move 3 to WS-Bucket-
032800       when   WS-Days-Past-Due <= 90          move 4 to WS-Bucket-
032900       when   other                           move 5 to WS-Bucket-
033000     end-evaluate.
033100*
033200     add      1 to WS-Det-Count.
033300     move     WS-Det-Count to WS-Ix.
033400     move     Inv-Number          to WS-D-Number (WS-Ix).
033500     move     Inv-Trans-Date      to WS-D-Trans-Date (WS-Ix).
033600     move     Inv-Applied-To      to WS-D-Applied-To (WS-Ix).
033700     move     Inv-Amount          to WS-D-Amount (WS-Ix).
033800     move     Inv-Due-Date        to WS-D-Due-Date (WS-Ix).
033900     move     Inv-Status          to WS-D-Status (WS-Ix).
034000     move     Inv-Last-Pay-Date   to WS-D-Last-Pay-Date (WS-Ix).
034100     move     Inv-Amt-Paid        to WS-D-Amt-Paid (WS-Ix).
034200     move     Inv-Amt-Due         to WS-D-Amt-Due (WS-Ix).
034300     move     WS-Days-Past-Due    to WS-D-Days-Past-Due (WS-Ix).
034400     move     WS-Days-Since-Trans to WS-D-Days-Since-Tr (WS-Ix).
034500     move     WS-Bucket-Ix        to WS-D-Bucket-Ix (WS-Ix).
034600     move     WS-Bk-Name (WS-Bucket-Ix) to WS-D-Bucket-Name (WS-Ix
034700*
034800     add      1 to WS-Bk-Count (WS-Bucket-Ix).
034900     add      Inv-Amount to WS-Bk-Amount (WS-Bucket-Ix).
035000     add      Inv-Amt-Due to WS-Bk-Due (WS-Bucket-Ix).
035100     add      Inv-Amt-Paid to WS-Bk-Paid (WS-Bucket-Ix).
035200     add      WS-Days-Past-Due to WS-Bk-Sum-Days (WS-Bucket-Ix).
035300     if       WS-Days-Past-Due > WS-Bk-Max-Days (WS-Bucket-Ix)
035400              move WS-Days-Past-Due to WS-Bk-Max-Days (WS-Bucket-I
035500*
035600     add      1 to WS-Grand-Count.
035700     add      Inv-Amount to WS-Grand-Amount.
035800     add      Inv-Amt-Due to WS-Grand-Due.
035900     add      Inv-Amt-Paid to WS-Grand-Paid.
036000     add      WS-Days-Past-Due to WS-Grand-Sum-Days.
036100     if       WS-Days-Past-Due > WS-Grand-Max-Days
036200              move WS-Days-Past-Due to WS-Grand-Max-Days.
036300 aa020-Exit. exit.
036400*
036500* Classic exchange sort, primary key bucket ascending (so every
036600* detail line for a bucket prints together) secondary key days
036700* past due descending (worst first within the bucket).
036800 aa040-Sort-Details.
036900     perform  ZZ121-Outer-Pass thru ZZ121-Exit
037000              varying WS-Ix from 1 by 1 until WS-Ix >= WS-Det-Coun
037100 aa040-Exit. exit.
037200*
037300 ZZ121-Outer-Pass.
037400     perform  ZZ122-Inner-Pass thru ZZ122-Exit
037500              varying WS-Ix2 from 1 by 1
037600              until WS-Ix2 > WS-Det-Count - WS-Ix.
037700 ZZ121-Exit. exit.
037800*
037900 ZZ122-Inner-Pass.
038000     if       WS-D-Bucket-Ix (WS-Ix2) > WS-D-Bucket-Ix (WS-Ix2 + 1
038100              perform ZZ123-Swap-Entries thru ZZ123-Exit
038200     else
038300       if     WS-D-Bucket-Ix (WS-Ix2) = WS-D-Bucket-Ix (WS-Ix2 + 1
038400         and  WS-D-Days-Past-Due (WS-Ix2) <
038500              WS-D-Days-Past-Due (WS-Ix2 + 1)
038600              perform ZZ123-Swap-Entries thru ZZ123-Exit.
038700 ZZ122-Exit. exit.
038800*
038900 ZZ123-Swap-Entries.
039000     move     WS-Det-Entry (WS-Ix2)   to WS-Entry-Swap.
039100     move     WS-Det-Entry (WS-Ix2+1) to WS-Det-Entry (WS-Ix2).
039200     move     WS-Entry-Swap           to WS-Det-Entry (WS-Ix2+1).
039300 ZZ123-Exit. exit.
039400*
039500 aa050-Write-Details.
039600     perform  ZZ140-Write-Detail-Row thru ZZ140-Exit
039700              varying WS-Ix from 1 by 1 until WS-Ix > WS-Det-Count
039800 aa050-Exit. exit.
039900*
040000 ZZ140-Write-Detail-Row.
040100     move     WS-D-Number (WS-Ix)        to Det-Number.
040200     move     WS-D-Trans-Date (WS-Ix)    to Det-Trans-Date.
040300     move     WS-D-Applied-To (WS-Ix)    to Det-Applied-To.
040400     move     WS-D-Amount (WS-Ix)        to Det-Amount.
040500     move     WS-D-Due-Date (WS-Ix)      to Det-Due-Date.
040600     move     WS-D-Status (WS-Ix)        to Det-Status.
040700     move     WS-D-Last-Pay-Date (WS-Ix) to Det-Last-Pay-Date.
040800     move     WS-D-Amt-Paid (WS-Ix)      to Det-Amt-Paid.
040900     move     WS-D-Amt-Due (WS-Ix)       to Det-Amt-Due.
041000     move     WS-D-Days-Past-Due (WS-Ix) to Det-Days-Past-Due.
041100     move     WS-D-Days-Since-Tr (WS-Ix) to Det-Days-Since-Trans.
041200     move     WS-D-Bucket-Name (WS-Ix)   to Det-Bucket.
041300     write    FA-Detail-File-Record from FA-Ageing-Detail-Record.
041400 ZZ140-Exit. exit.
041500*
041600* One row per non-empty bucket, then a trailing TOTAL row - the
041700* total's average/max run over the whole outstanding set, not a
041800* sum of the bucket averages, percentage is fixed at 100.00.
041900 aa060-Write-Summary.
042000     perform  ZZ150-Write-Bucket-Row thru ZZ150-Exit
042100              varying WS-Ix from 1 by 1 until WS-Ix > 5.
042200*
042300     move     "TOTAL"             to Agb-Bucket-Name.
042400     move     WS-Grand-Count      to Agb-Invoice-Count.
042500     move     WS-Grand-Amount     to Agb-Total-Amount.
042600     move     WS-Grand-Due        to Agb-Total-Due.
042700     move     WS-Grand-Paid       to Agb-Total-Paid.
042800     if       WS-Grand-Count not = zero
042900              compute Agb-Avg-Days-Past-Due rounded =
043000                 WS-Grand-Sum-Days / WS-Grand-Count
043100     else
043200              move zero to Agb-Avg-Days-Past-Due.
043300     move     WS-Grand-Max-Days   to Agb-Max-Days-Past-Due.
043400     move     100.00              to Agb-Pct-Of-Total.
043500     write    FA-Bucket-Summary-Record from FA-Ageing-Bucket-Recor
043600 aa060-Exit. exit.
043700*
043800 ZZ150-Write-Bucket-Row.
043900     if       WS-Bk-Count (WS-Ix) = zero
044000              go to ZZ150-Exit.
044100     move     WS-Bk-Name (WS-Ix)      to Agb-Bucket-Name.
044200     move     WS-Bk-Count (WS-Ix)     to Agb-Invoice-Count.
044300     move     WS-Bk-Amount (WS-Ix)    to Agb-Total-Amount.
044400     move     WS-Bk-Due (WS-Ix)       to Agb-Total-Due.
044500     move     WS-Bk-Paid (WS-Ix)      to Agb-Total-Paid.
044600     compute  Agb-Avg-Days-Past-Due rounded =
044700              WS-Bk-Sum-Days (WS-Ix) / WS-Bk-Count (WS-Ix).
044800     move     WS-Bk-Max-Days (WS-Ix)  to Agb-Max-Days-Past-Due.
044900     if       WS-Grand-Count not = zero
045000              compute Agb-Pct-Of-Total rounded =
045100                 (WS-Bk-Count (WS-Ix) / WS-Grand-Count) * 100
045200     else
045300              move zero to Agb-Pct-Of-Total.
045400     write    FA-Bucket-Summary-Record from FA-Ageing-Bucket-Recor
045500 ZZ150-Exit. exit.
045600*
045700 ZZ060-Cleanse-Amount.
045800     inspect  WS-Raw-Amount replacing all "$" by space
045900                                       all "," by space
046000                                       all '"' by space.
046100     move     "N" to WS-Neg-Sw.
046200     if       WS-Raw-Amount = spaces
046300       or     WS-Raw-Amount = "nan"
046400       or     WS-Raw-Amount = "NAN"
046500              move zero to WS-Amount-Value
046600              go to ZZ060-Exit.
046700     if       WS-Raw-Amount (1:1) = "("
046800              move "Y" to WS-Neg-Sw.
046900     inspect  WS-Raw-Amount replacing all "(" by space
047000                                       all ")" by space.
047100     move     zero to WS-Amt-Whole WS-Amt-Frac.
047200     unstring WS-Raw-Amount delimited by "."
047300              into WS-Amt-Whole WS-Amt-Frac.
047400     compute  WS-Amount-Value rounded =
047500              WS-Amt-Whole + (WS-Amt-Frac / 100).
047600     if       WS-Neg-Sw = "Y"
047700              compute WS-Amount-Value = WS-Amount-Value * -1.
047800 ZZ060-Exit. exit.
047900*
048000 ZZ070-Parse-Date.
048100     move     zero to WS-Date-CCYYMMDD.
048200     if       WS-Raw-Date = spaces
048300              go to ZZ070-Exit.
048400     move     zero to WS-Prs-Mo WS-Prs-Dy WS-Prs-Yr.
048500     move     WS-Prs-Mo-A to WS-Prs-Mo.
048600     move     WS-Prs-Dy-A to WS-Prs-Dy.
048700     move     WS-Prs-Yr-A to WS-Prs-Yr.
048800     compute  WS-Date-CCYYMMDD =
048900              (WS-Prs-Yr * 10000) + (WS-Prs-Mo * 100) + WS-Prs-Dy.
049000 ZZ070-Exit. exit.
049100*
049200* Turns WS-Jul-CCYYMMDD into an absolute day count in WS-Jul-Days
049300* (proleptic Gregorian, day 1 is 0001-01-01) so the days-past-due
049400* routines can subtract two real calendar days instead of two
049500* ccyymmdd integers.
049600 ZZ075-Calc-Abs-Day.
049700     if       WS-Jul-CCYYMMDD = zero
049800              move zero to WS-Jul-Days
049900              go to ZZ075-Exit.
050000     divide   WS-Jul-CCYYMMDD by 10000 giving WS-Jul-Yr
050100              remainder WS-Jul-MmDd.
050200     divide   WS-Jul-MmDd by 100 giving WS-Jul-Mo
050300              remainder WS-Jul-Dy.
050400     compute  WS-Jul-Yr-1 = WS-Jul-Yr - 1.
050500     divide   WS-Jul-Yr-1 by 4   giving WS-Jul-Quad.
050600     divide   WS-Jul-Yr-1 by 100 giving WS-Jul-Cent.
050700     divide   WS-Jul-Yr-1 by 400 giving WS-Jul-Quad4.
050800     compute  WS-Jul-Days = (WS-Jul-Yr-1 * 365) + WS-Jul-Quad
050900              - WS-Jul-Cent + WS-Jul-Quad4
051000              + WS-Cum-Days (WS-Jul-Mo) + WS-Jul-Dy.
051100*   Leap test is on the invoice year itself (not year-1) - every
051200*   4th year is leap, except centuries, except again every 4th
051300*   century - add the extra day once we are past February.
051400     move     "N" to WS-Jul-Leap-Sw.
051500     divide   WS-Jul-Yr by 4 giving WS-Jul-Quad
051600              remainder WS-Jul-Rem.
051700     if       WS-Jul-Rem = zero
051800              move "Y" to WS-Jul-Leap-Sw.
051900     divide   WS-Jul-Yr by 100 giving WS-Jul-Cent
052000              remainder WS-Jul-Rem.
052100     if       WS-Jul-Rem = zero
052200              move "N" to WS-Jul-Leap-Sw.
052300     divide   WS-Jul-Yr by 400 giving WS-Jul-Quad4
052400              remainder WS-Jul-Rem.
052500     if       WS-Jul-Rem = zero
052600              move "Y" to WS-Jul-Leap-Sw.
052700     if       WS-Jul-Leap and WS-Jul-Mo > 2
052800              add 1 to WS-Jul-Days.
052900 ZZ075-Exit. exit.
053000*
053100 aa090-Close-Files.
053200     close    FA-Invoice-File FA-Detail-File FA-Bucket-Summary.
053300 aa090-Exit. exit.
053400*
053500 Main-Exit.  stop run.
053600**********   ********
053700
