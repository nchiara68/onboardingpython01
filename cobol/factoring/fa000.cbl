000100*****************************************************************
000200*                                                               *
000300*                 Factoring       Start Of Run                  *
000400*        Stamps the run parameter file used by every other      *
000500*           program in this suite - run this one first.         *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200**
001300      program-id.         fa000.
001400**
001500     author.             T C Ferreira.
001600**
001700     installation.       TechCargo Factoring - Batch Systems.
001800**
001900     date-written.       09/03/88.
002000**
002100     date-compiled.
002200**
002300     security.           Copyright (C) 1988-2026, TechCargo Factor
002400                         For internal use of TechCargo Factoring o
002500**
002600     remarks.            Factoring Suite Start of Run - builds the
002700                         one parameter record (cutoff date, period
002800                         bounds, bank list) every later step reads
002900**
003000     version.            See Prog-Name in ws.
003100****
003200* Changes:
003300* 09/03/88 tcf -        Created, literal company header only.
003400* 02/07/90 tcf -        Bank name table added, was hard coded thre
003500                        times over in fa050/fa060, now set once he
003600* 19/11/93 tcf -        Period-From/Period-To added for the monthl
003700                        reconciliation run, used to default fa080'
003800                        seventeen month table.
003900* 14/02/97 jw  -        Page-Width/Page-Lines defaulted here inste
004000                        of in every report program separately.
004100* 23/11/98 tcf -    Y2K Cutoff-Date and period bounds confirmed he
004200                        as four digit year throughout, no windowin
004300                        performed anywhere in this suite.
004400* 18/05/03 jw  -        Run-Date now stamped from the system clock
004500                        was being keyed in by the operator by hand
004600* 17/09/24 tcf -    FA1 Rebuilt from the payroll start-of-day shap
004700                        for the factoring conversion - chain-menu
004800                        linkage removed, this now just stamps one
004900                        file and stops, no operator dialogue.
005000* 12/06/25 tcf -    FA1 Cutoff date fixed to 2025-06-23 per the
005100                        portfolio snapshot agreed with Credit Cont
005200* 03/07/25 tcf -    FA12 Removed the unused UK/USA/International d
005300                        swap block left over from the old payroll
005400                        this routine never took an operator-keyed
005500                        Run-date/cutoff confirmation log built fro
005600                        parameter fields instead of a hardcoded li
005700**
005800******************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration section.
006400 special-names.
006500     C01 is TOP-OF-FORM
006600     class FA-Numeric-Class is "0" thru "9"
006700     UPSI-0 is FA-Rerun-Switch.
006800*
006900 input-output            section.
007000 file-control.
007100     select FA-Param-File  assign       "FAPARMS"
007200                           organization line sequential
007300                           status       WS-Parm-Status.
007400*
007500 data                    division.
007600*===============================
007700*
007800 file section.
007900*
008000 fd  FA-Param-File.
008100 01  FA-Param-File-Record    pic x(200).
008200*
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name               pic x(15) value "FA000 (1.0.00)".
008600*
008700 01  WS-Data.
008800     03  WS-Parm-Status      pic xx    value zero.
008900     03  WS-Recs-Written     pic 9(5)  comp value zero.
009000     03  WS-Today-CCYYMMDD   pic 9(8)  comp value zero.
009100     03  WS-Today-Disp       pic 9(8).
009200     03  WS-Today-Parts redefines WS-Today-Disp.
009300         05  WS-Today-Yr     pic 9(4).
009400         05  WS-Today-Mo     pic 99.
009500         05  WS-Today-Dy     pic 99.
009600     03  WS-Cutoff-Disp      pic 9(8).
009700     03  WS-Cutoff-Parts redefines WS-Cutoff-Disp.
009800         05  WS-Cutoff-Yr    pic 9(4).
009900         05  WS-Cutoff-Mo    pic 99.
010000         05  WS-Cutoff-Dy    pic 99.
010100* Bank list built here then re-read flat for the run log, so the
010200* operator sees all three names on one line before the file is
010300* closed out - catches a blank slot before fa050/fa060 choke on it
010400     03  WS-Bank-Names-Work.
010500         05  WS-Bwk-Name occurs 3 pic x(15) value spaces.
010600     03  WS-Bank-Names-Flat redefines WS-Bank-Names-Work pic x(45)
010700*
010800 copy "wsfaparm.cob".
010900*
011000 01  Error-Messages.
011100     03  FA001  pic x(40) value "FA001 Unable to open parameter fi
011200*
011300 procedure division.
011400*===================
011500*
011600 aa000-Main                  section.
011700*****************************************
011800     perform  aa010-Open-Files thru aa010-Exit.
011900     perform  aa020-Build-Parameters thru aa020-Exit.
012000     perform  aa030-Write-Parameters thru aa030-Exit.
012100     perform  aa090-Close-Files thru aa090-Exit.
012200     go       to Main-Exit.
012300*
012400 aa010-Open-Files.
012500     open     output FA-Param-File.
012600     if       WS-Parm-Status not = "00"
012700              display FA001
012800              display "Status was " WS-Parm-Status
012900              go to   aa010-Exit.
013000 aa010-Exit. exit.
013100*
013200 aa020-Build-Parameters.
013300* Company header and bank list - the three deposit/statement
013400* sources in the order fa050 and fa060 always process them.
013500     move     "TECHCARGO FACTORING"       to FA-PR-Co-Name.
013600     move     "AR / CASH-FLOW BATCH SUITE" to FA-PR-Co-Address-1.
013700     move     spaces                       to FA-PR-Co-Address-2.
013800     move     "CHASE"                     to FA-PR-Bank-Name (1).
013900     move     "POPULAR"                   to FA-PR-Bank-Name (2).
014000     move     "WELLS FARGO"               to FA-PR-Bank-Name (3).
014100     move     FA-PR-Bank-Name (1) to WS-Bwk-Name (1).
014200     move     FA-PR-Bank-Name (2) to WS-Bwk-Name (2).
014300     move     FA-PR-Bank-Name (3) to WS-Bwk-Name (3).
014400     display  "FA000 BANK LIST " WS-Bank-Names-Flat.
014500*
014600* Portfolio snapshot / cutoff date for ageing of outstanding
014700* invoices, agreed with Credit Control 12/06/25 - does not move
014800* with the system clock, it is a business decision each period.
014900     move     20250623 to FA-PR-Cutoff-Date.
015000*
015100* Fixed seventeen month reconciliation window, Jan 2024 thru
015200* May 2025, per the Finance committee's standing request.
015300     move     202401   to FA-PR-Period-From.
015400     move     202505   to FA-PR-Period-To.
015500     move     17       to FA-PR-Period-Months.
015600*
015700     move     132      to FA-PR-Page-Width.
015800     move     56       to FA-PR-Page-Lines.
015900*
016000     accept   WS-Today-CCYYMMDD from date YYYYMMDD.
016100     move     WS-Today-CCYYMMDD to FA-PR-Run-Date.
016200     move     WS-Today-CCYYMMDD to WS-Today-Disp.
016300     move     FA-PR-Cutoff-Date to WS-Cutoff-Disp.
016400 aa020-Exit. exit.
016500*
016600 aa030-Write-Parameters.
016700     move     spaces          to FA-Param-File-Record.
016800     move     FA-Param-Record to FA-Param-File-Record.
016900     write    FA-Param-File-Record.
017000     add      1 to WS-Recs-Written.
017100 aa030-Exit. exit.
017200*
017300 aa090-Close-Files.
017400     close    FA-Param-File.
017500     display  "FA000 - parameter file stamped, run date "
017600              WS-Today-Mo "/" WS-Today-Dy "/" WS-Today-Yr.
017700     display  "FA000 - ageing cutoff "
017800              WS-Cutoff-Mo "/" WS-Cutoff-Dy "/" WS-Cutoff-Yr.
017900 aa090-Exit. exit.
018000*
018100 Main-Exit.  stop run.
018200**********   ********
018300
