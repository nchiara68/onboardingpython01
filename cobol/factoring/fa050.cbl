000100*****************************************************************
000200*                                                               *
000300*          Bank Statement  -  Deposit / Withdrawal Split         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000**
001100      program-id.         fa050.
001200**
001300     author.             T C Ferreira.
001400**
001500     installation.       TechCargo Factoring - Batch Systems.
001600**
001700     date-written.       30/01/87.
001800**
001900     date-compiled.
002000**
002100     security.           Copyright (C) 1987-2026, TechCargo Factor
002200                         For internal use of TechCargo Factoring o
002300**
002400     remarks.            Splits each of the three bank statement
002500                         downloads (Chase, Popular, Wells Fargo) i
002600                         a deposit file and a withdrawal file, one
002700                         non-zero Additions or Subtractions column
002800                         per line, rows with neither dropped.
002900**
003000     version.            1.00 of 30/01/87.
003100****
003200* Changes:
003300* 30/01/87 tcf -        Created, Chase statement only.
003400* 11/06/91 tcf -        Popular and Wells Fargo statements added w
003500                        the second and third factoring lines opene
003600                        same split logic run three times over.
003700* 22/11/98 tcf -    Y2K Bank statement dates confirmed four digit
003800                        year on every one of the three feeds.
003900* 14/06/24 tcf -    FA5 Rebuilt from the three state tax withholdi
004000                        feeds for the bank split, Wh- fields renam
004100                        Bnk-/Dep- throughout.
004200* 02/09/24 tcf -    FA12 Removed the unused UK/USA/International d
004300                        swap block left over from the old withhold
004400                        copy - this split has never taken a keyed
004500* 14/09/24 jw  -    FA1203 Dropped rows now counted per bank and t
004600                        raw amount text traced to the console, Cre
004700                        Control kept asking how many memo lines th
004800                        three feeds were actually shedding.
004900**
005000******************************************************************
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration section.
005600 special-names.
005700     C01 is TOP-OF-FORM
005800     class FA-Numeric-Class is "0" thru "9"
005900     UPSI-0 is FA-Rerun-Switch.
006000*
006100 input-output            section.
006200 file-control.
006300     select FA-Bank-Chase    assign       "FABNKCHS"
006400                             organization line sequential
006500                             status       WS-Chs-Status.
006600     select FA-Bank-Popular  assign       "FABNKPOP"
006700                             organization line sequential
006800                             status       WS-Pop-Status.
006900     select FA-Bank-WFargo   assign       "FABNKWFB"
007000                             organization line sequential
007100                             status       WS-Wfb-Status.
007200*
007300     select FA-Dep-Chase     assign       "FADEPCHS"
007400                             organization line sequential
007500                             status       WS-Dpc-Status.
007600     select FA-Wth-Chase     assign       "FAWTHCHS"
007700                             organization line sequential
007800                             status       WS-Wtc-Status.
007900     select FA-Dep-Popular   assign       "FADEPPOP"
008000                             organization line sequential
008100                             status       WS-Dpp-Status.
008200     select FA-Wth-Popular   assign       "FAWTHPOP"
008300                             organization line sequential
008400                             status       WS-Wtp-Status.
008500     select FA-Dep-WFargo    assign       "FADEPWFB"
008600                             organization line sequential
008700                             status       WS-Dpw-Status.
008800     select FA-Wth-WFargo    assign       "FAWTHWFB"
008900                             organization line sequential
009000                             status       WS-Wtw-Status.
009100*
009200 data                    division.
009300*===============================
009400*
009500 file section.
009600*
009700 fd  FA-Bank-Chase.
009800 01  FA-Bank-Chase-Record    pic x(80).
009900 fd  FA-Bank-Popular.
010000 01  FA-Bank-Popular-Record  pic x(80).
010100 fd  FA-Bank-WFargo.
010200 01  FA-Bank-WFargo-Record   pic x(80).
010300*
010400 fd  FA-Dep-Chase.
010500 01  FA-Dep-Chase-Record     pic x(70).
010600 fd  FA-Wth-Chase.
010700 01  FA-Wth-Chase-Record     pic x(70).
010800 fd  FA-Dep-Popular.
010900 01  FA-Dep-Popular-Record   pic x(70).
011000 fd  FA-Wth-Popular.
011100 01  FA-Wth-Popular-Record   pic x(70).
011200 fd  FA-Dep-WFargo.
011300 01  FA-Dep-WFargo-Record    pic x(70).
011400 fd  FA-Wth-WFargo.
011500 01  FA-Wth-WFargo-Record    pic x(70).
011600*
011700 working-storage section.
011800*-----------------------
011900 77  Prog-Name               pic x(15) value "FA050 (1.0.00)".
012000*
012100 01  WS-Data.
012200     03  WS-Chs-Status       pic xx    value zero.
012300     03  WS-Pop-Status       pic xx    value zero.
012400     03  WS-Wfb-Status       pic xx    value zero.
012500     03  WS-Dpc-Status       pic xx    value zero.
012600     03  WS-Wtc-Status       pic xx    value zero.
012700     03  WS-Dpp-Status       pic xx    value zero.
012800     03  WS-Wtp-Status       pic xx    value zero.
012900     03  WS-Dpw-Status       pic xx    value zero.
013000     03  WS-Wtw-Status       pic xx    value zero.
013100     03  WS-EOF-Sw           pic x     value "N".
013200        88  WS-EOF                     value "Y".
013300*
013400* Which of the three feeds is currently being read - set once per
013500* bank section, used only so the shared numeric check below knows
013600* which reject counter to bump, ticket FA1203.
013700     03  WS-Cur-Bank-Id      pic x     value space.
013800        88  WS-Cur-Bank-Chase             value "C".
013900        88  WS-Cur-Bank-Popular           value "P".
014000        88  WS-Cur-Bank-WFargo            value "W".
014100*
014200* Cleansing work fields, one amount processed at a time through
014300* ZZ060, same technique as the invoice ledger programs.
014400     03  WS-Raw-Amount       pic x(15).
014500* Flat text view of the amount column, used only to trace the raw
014600* text of a row dropped by ZZ070 below - ticket FA1203.
014700     03  WS-Raw-Amount-Text redefines WS-Raw-Amount pic x(15).
014800     03  WS-Neg-Sw           pic x.
014900     03  WS-Amt-Whole        pic 9(9).
015000     03  WS-Amt-Frac         pic 99.
015100     03  WS-Amount-Value     pic s9(9)v99.
015200     03  WS-Numeric-Sw       pic x.
015300        88  WS-Numeric                 value "Y".
015400*
015500     03  WS-Chs-Dep-Count    pic 9(7)  comp value zero.
015600     03  WS-Chs-Wth-Count    pic 9(7)  comp value zero.
015700     03  WS-Pop-Dep-Count    pic 9(7)  comp value zero.
015800     03  WS-Pop-Wth-Count    pic 9(7)  comp value zero.
015900     03  WS-Wfb-Dep-Count    pic 9(7)  comp value zero.
016000     03  WS-Wfb-Wth-Count    pic 9(7)  comp value zero.
016100*
016200* Flat confirmation line of the six posted counts above, built at
016300* close so the operator reads the split totals off the console in
016400* one line instead of three separate displays.
016500     03  WS-Run-Counts.
016600         05  WS-RC-Chs-Dep   pic 9(7).
016700         05  WS-RC-Chs-Wth   pic 9(7).
016800         05  WS-RC-Pop-Dep   pic 9(7).
016900         05  WS-RC-Pop-Wth   pic 9(7).
017000         05  WS-RC-Wfb-Dep   pic 9(7).
017100         05  WS-RC-Wfb-Wth   pic 9(7).
017200     03  WS-Run-Counts-Flat redefines WS-Run-Counts pic x(42).
017300*
017400* Rows dropped by ZZ070 because the amount column held letters or
017500* was blank - a bank memo line, not a transaction - counted per
017600* feed so Credit Control can see the split isn't silently losing
017700* transactions, ticket FA1203.
017800     03  WS-Chs-Rej-Count    pic 9(7)  comp value zero.
017900     03  WS-Pop-Rej-Count    pic 9(7)  comp value zero.
018000     03  WS-Wfb-Rej-Count    pic 9(7)  comp value zero.
018100     03  WS-Reject-Counts.
018200         05  WS-RJ-Chs       pic 9(7).
018300         05  WS-RJ-Pop       pic 9(7).
018400         05  WS-RJ-Wfb       pic 9(7).
018500     03  WS-Reject-Counts-Flat redefines WS-Reject-Counts pic x(21
018600*
018700 copy "wsfabnk.cob".
018800 copy "wsfadep.cob".
018900*
019000 01  Error-Messages.
019100     03  FA051-Msg pic x(40) value "FA051 Bank statement file not
019200*
019300 procedure division.
019400*===================
019500*
019600 aa000-Main                  section.
019700*****************************************
019800     perform  aa010-Open-Files thru aa010-Exit.
019900     perform  ZZ100-Process-Chase thru ZZ100-Exit.
020000     perform  ZZ200-Process-Popular thru ZZ200-Exit.
020100     perform  ZZ300-Process-WFargo thru ZZ300-Exit.
020200     perform  aa080-Report-Counts thru aa080-Exit.
020300     perform  aa090-Close-Files thru aa090-Exit.
020400     go       to Main-Exit.
020500*
020600 aa010-Open-Files.
020700     open     input  FA-Bank-Chase FA-Bank-Popular FA-Bank-WFargo.
020800     open     output FA-Dep-Chase FA-Wth-Chase
020900                      FA-Dep-Popular FA-Wth-Popular
021000                      FA-Dep-WFargo FA-Wth-WFargo.
021100 aa010-Exit. exit.
021200*
021300* Chase side - read sequentially, one bank record can carry an
021400* addition, a subtraction, both or neither, a non-numeric amount
021500* drops the row from that side entirely.
021600 ZZ100-Process-Chase.
021700     move     "N" to WS-EOF-Sw.
021800     move     "C" to WS-Cur-Bank-Id.
021900     perform  ZZ101-Read-Chase thru ZZ101-Exit
022000              until WS-EOF.
022100 ZZ100-Exit. exit.
022200*
022300 ZZ101-Read-Chase.
022400     read     FA-Bank-Chase into FA-Bank-Chase-Record
022500              at end
022600              move "Y" to WS-EOF-Sw
022700              go to ZZ101-Exit.
022800     move     FA-Bank-Chase-Record to FA-Bank-Record.
022900*
023000     move     Bnk-Additions to WS-Raw-Amount.
023100     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
023200     if       WS-Numeric
023300              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
023400              if      WS-Amount-Value not = zero
023500                      move Bnk-Date to Dep-Date
023600                      move Bnk-Description to Dep-Description
023700                      move WS-Amount-Value to Dep-Amount
023800                      write FA-Dep-Chase-Record from FA-Deposit-Re
023900                      add 1 to WS-Chs-Dep-Count.
024000*
024100     move     Bnk-Subtractions to WS-Raw-Amount.
024200     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
024300     if       WS-Numeric
024400              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
024500              if      WS-Amount-Value not = zero
024600                      move Bnk-Date to Dep-Date
024700                      move Bnk-Description to Dep-Description
024800                      move WS-Amount-Value to Dep-Amount
024900                      write FA-Wth-Chase-Record from FA-Deposit-Re
025000                      add 1 to WS-Chs-Wth-Count.
025100 ZZ101-Exit. exit.
025200*
025300 ZZ200-Process-Popular.
025400     move     "N" to WS-EOF-Sw.
025500     move     "P" to WS-Cur-Bank-Id.
025600     perform  ZZ201-Read-Popular thru ZZ201-Exit
025700              until WS-EOF.
025800 ZZ200-Exit. exit.
025900*
026000 ZZ201-Read-Popular.
026100     read     FA-Bank-Popular into FA-Bank-Popular-Record
026200              at end
026300              move "Y" to WS-EOF-Sw
026400              go to ZZ201-Exit.
026500     move     FA-Bank-Popular-Record to FA-Bank-Record.
026600*
026700     move     Bnk-Additions to WS-Raw-Amount.
026800     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
026900     if       WS-Numeric
027000              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
027100              if      WS-Amount-Value not = zero
027200                      move Bnk-Date to Dep-Date
027300                      move Bnk-Description to Dep-Description
027400                      move WS-Amount-Value to Dep-Amount
027500                      write FA-Dep-Popular-Record from FA-Deposit-
027600                      add 1 to WS-Pop-Dep-Count.
027700*
027800     move     Bnk-Subtractions to WS-Raw-Amount.
027900     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
028000     if       WS-Numeric
028100              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
028200              if      WS-Amount-Value not = zero
028300                      move Bnk-Date to Dep-Date
028400                      move Bnk-Description to Dep-Description
028500                      move WS-Amount-Value to Dep-Amount
028600                      write FA-Wth-Popular-Record from FA-Deposit-
028700                      add 1 to WS-Pop-Wth-Count.
028800 ZZ201-Exit. exit.
028900*
029000 ZZ300-Process-WFargo.
029100     move     "N" to WS-EOF-Sw.
029200     move     "W" to WS-Cur-Bank-Id.
029300     perform  ZZ301-Read-WFargo thru ZZ301-Exit
029400              until WS-EOF.
029500 ZZ300-Exit. exit.
029600*
029700 ZZ301-Read-WFargo.
029800     read     FA-Bank-WFargo into FA-Bank-WFargo-Record
029900              at end
030000              move "Y" to WS-EOF-Sw
030100              go to ZZ301-Exit.
030200     move     FA-Bank-WFargo-Record to FA-Bank-Record.
030300*
030400     move     Bnk-Additions to WS-Raw-Amount.
030500     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
030600     if       WS-Numeric
030700              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
030800              if      WS-Amount-Value not = zero
030900                      move Bnk-Date to Dep-Date
031000                      move Bnk-Description to Dep-Description
031100                      move WS-Amount-Value to Dep-Amount
031200                      write FA-Dep-WFargo-Record from FA-Deposit-R
031300                      add 1 to WS-Wfb-Dep-Count.
031400*
031500     move     Bnk-Subtractions to WS-Raw-Amount.
031600     perform  ZZ070-Check-Numeric thru ZZ070-Exit.
031700     if       WS-Numeric
031800              perform ZZ060-Cleanse-Amount thru ZZ060-Exit
031900              if      WS-Amount-Value not = zero
032000                      move Bnk-Date to Dep-Date
032100                      move Bnk-Description to Dep-Description
032200                      move WS-Amount-Value to Dep-Amount
032300                      write FA-Wth-WFargo-Record from FA-Deposit-R
032400                      add 1 to WS-Wfb-Wth-Count.
032500 ZZ301-Exit. exit.
032600*
032700* Numeric sanity check on the raw column before cleansing - a
032800* statement line with letters in the amount column (a bank memo
032900* line, not a transaction) is dropped from both sides and counted
033000* against whichever feed WS-Cur-Bank-Id names.
033100 ZZ070-Check-Numeric.
033200     move     "Y" to WS-Numeric-Sw.
033300     if       WS-Raw-Amount = spaces
033400              move "N" to WS-Numeric-Sw
033500              go to ZZ070-Reject.
033600     if       WS-Raw-Amount = "nan" or WS-Raw-Amount = "NAN"
033700              move "N" to WS-Numeric-Sw
033800              go to ZZ070-Reject.
033900     go       to ZZ070-Exit.
034000 ZZ070-Reject.
034100     if       WS-Cur-Bank-Chase
034200              add 1 to WS-Chs-Rej-Count
034300     else
034400       if     WS-Cur-Bank-Popular
034500              add 1 to WS-Pop-Rej-Count
034600       else
034700              add 1 to WS-Wfb-Rej-Count.
034800     display  "FA050 ROW DROPPED BANK " WS-Cur-Bank-Id
034900              " AMOUNT " WS-Raw-Amount-Text.
035000 ZZ070-Exit. exit.
035100*
035200 ZZ060-Cleanse-Amount.
035300     inspect  WS-Raw-Amount replacing all "$" by space
035400                                       all "," by space
035500                                       all '"' by space.
035600     move     "N" to WS-Neg-Sw.
035700     if       WS-Raw-Amount = spaces
035800       or     WS-Raw-Amount = "nan"
035900       or     WS-Raw-Amount = "NAN"
036000              move zero to WS-Amount-Value
036100              go to ZZ060-Exit.
036200     if       WS-Raw-Amount (1:1) = "("
036300              move "Y" to WS-Neg-Sw.
036400     inspect  WS-Raw-Amount replacing all "(" by space
036500                                       all ")" by space.
036600     move     zero to WS-Amt-Whole WS-Amt-Frac.
036700     unstring WS-Raw-Amount delimited by "."
036800              into WS-Amt-Whole WS-Amt-Frac.
036900     compute  WS-Amount-Value rounded =
037000              WS-Amt-Whole + (WS-Amt-Frac / 100).
037100     if       WS-Neg-Sw = "Y"
037200              compute WS-Amount-Value = WS-Amount-Value * -1.
037300     if       WS-Amount-Value < 0
037400              compute WS-Amount-Value = WS-Amount-Value * -1.
037500 ZZ060-Exit. exit.
037600*
037700 aa080-Report-Counts.
037800     move     WS-Chs-Dep-Count to WS-RC-Chs-Dep.
037900     move     WS-Chs-Wth-Count to WS-RC-Chs-Wth.
038000     move     WS-Pop-Dep-Count to WS-RC-Pop-Dep.
038100     move     WS-Pop-Wth-Count to WS-RC-Pop-Wth.
038200     move     WS-Wfb-Dep-Count to WS-RC-Wfb-Dep.
038300     move     WS-Wfb-Wth-Count to WS-RC-Wfb-Wth.
038400     display  "FA050 SPLIT COUNTS " WS-Run-Counts-Flat.
038500*
038600     move     WS-Chs-Rej-Count to WS-RJ-Chs.
038700     move     WS-Pop-Rej-Count to WS-RJ-Pop.
038800     move     WS-Wfb-Rej-Count to WS-RJ-Wfb.
038900     display  "FA050 REJECT COUNTS " WS-Reject-Counts-Flat.
039000*
039100     display  "FA050 CHASE    DEP " WS-Chs-Dep-Count
039200              " WTH " WS-Chs-Wth-Count.
039300     display  "FA050 POPULAR  DEP " WS-Pop-Dep-Count
039400              " WTH " WS-Pop-Wth-Count.
039500     display  "FA050 WELLS FB DEP " WS-Wfb-Dep-Count
039600              " WTH " WS-Wfb-Wth-Count.
039700 aa080-Exit. exit.
039800*
039900 aa090-Close-Files.
040000     close    FA-Bank-Chase FA-Bank-Popular FA-Bank-WFargo
040100              FA-Dep-Chase FA-Wth-Chase
040200              FA-Dep-Popular FA-Wth-Popular
040300              FA-Dep-WFargo FA-Wth-WFargo.
040400 aa090-Exit. exit.
040500*
040600 Main-Exit.  stop run.
040700**********   ********
040800
