000100*****************************************
000200*                                       *
000300* Record Definition For FA Invoice     *
000400*   Payment Extract File (FAPAYEXT)    *
000500*****************************************
000600* File size 60 bytes.
000700*
000800* One row per paid invoice (Amt-Due = zero), written by FA070
000900* pass one, read back by FA070 pass two for the monthly roll-up
001000* and by FA090 for the top ten paid invoices table.
001100*
001200* 11/07/92 vbc - Created.
001300* 14/02/98 vbc - Added Last-Pay-Date, report was having to reopen
001400*                the ledger file to get the payment date.
001500* 29/11/98 vbc - Y2K - all three dates on this record confirmed
001600*                four digit year, external text form.
001700* 14/06/24 tcf - FA07 Adapted from the hours-worked extract shape.
001800*
001900 01  FA-Payment-Extract-Record.
002000    03  Pmx-Type                pic x(12).
002100    03  Pmx-Number              pic x(10).
002200* Pmx-Trans-Date/Last-Pay-Date carry MM/DD/YYYY external text.
002300    03  Pmx-Trans-Date          pic x(10).
002400    03  Pmx-Last-Pay-Date       pic x(10).
002500    03  Pmx-Amt-Paid            pic s9(9)v99.
002600    03  Pmx-Date-Parts redefines Pmx-Last-Pay-Date.
002700        05  Pmx-Pay-Mo          pic x(2).
002800        05  filler              pic x.
002900        05  Pmx-Pay-Dy          pic x(2).
003000        05  filler              pic x.
003100        05  Pmx-Pay-Yr          pic x(4).
003200    03  filler                  pic x(7).
003300*
003400
