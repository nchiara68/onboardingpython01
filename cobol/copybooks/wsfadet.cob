000100*****************************************
000200*                                       *
000300* Record Definition For FA Ageing      *
000400*    Detail File  (FADETAIL)           *
000500*****************************************
000600* File size 140 bytes.
000700*
000800* One row per invoice, carried with its computed ageing figures,
000900* written by FA030 for the detailed ageing list (table 2.2 of
001000* the printed report) and sorted within bucket by days past due,
001100* worst first.
001200*
001300* 06/06/95 vbc - Created.
001400* 21/09/98 vbc - Days-Since-Trans added alongside Days-Past-Due,
001500*                on-time bucket needed its own figure, not the
001600*                overdue one.
001700* 05/12/98 vbc - Y2K - confirmed all three date fields four
001800*                digit year external.
001900* 14/06/24 tcf - FA03 Built for the ageing detail listing, no
002000*                direct predecessor copybook on file, same Inv-
002100*                field set as wsfainv.cob with the ageing figures
002200*                appended.
002300*
002400 01  FA-Ageing-Detail-Record.
002500    03  Det-Number              pic x(10).
002600* Det-Trans-Date carries MM/DD/YYYY external text.
002700    03  Det-Trans-Date          pic x(10).
002800    03  Det-Applied-To          pic x(30).
002900    03  Det-Amount              pic s9(9)v99.
003000* Det-Due-Date carries MM/DD/YYYY external text.
003100    03  Det-Due-Date            pic x(10).
003200    03  Det-Status              pic x(10).
003300* Det-Last-Pay-Date carries MM/DD/YYYY external text.
003400    03  Det-Last-Pay-Date       pic x(10).
003500    03  Det-Amt-Paid            pic s9(9)v99.
003600    03  Det-Amt-Due             pic s9(9)v99.
003700    03  Det-Days-Past-Due       pic s9(5).
003800    03  Det-Days-Since-Trans    pic s9(5).
003900    03  Det-Bucket              pic x(12).
004000    03  filler                  pic x(5).
004100*
004200
