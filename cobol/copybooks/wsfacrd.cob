000100*****************************************
000200*                                       *
000300* Record Definition For FA Credit      *
000400*    Memo Summary File (FACRDSUM)      *
000500*****************************************
000600* File size 120 bytes.
000700*
000800* Two record shapes on this one file, as the old sibling tax
000900* table copybooks used to carry - the per customer breakdown
001000* (table 3.1) comes first on the file, one overall statistics
001100* record (table 3.2) follows as the last record written.
001200*
001300* 14/11/95 vbc - Created.
001400* 19/11/98 vbc - Crs-Distinct-Customers added to the stats
001500*                record, report was counting unique names
001600*                itself off the detail rows.
001700* 07/12/98 vbc - Y2K - no date fields on either record shape.
001800* 14/06/24 tcf - FA02 Built for the credit memo (Applied-To
001900*                contains "Credit") breakdown, sibling-copybook
002000*                habit borrowed from the three state tax tables.
002100*
002200 01  FA-Credit-Memo-Record.
002300    03  Crd-Customer            pic x(30).
002400    03  Crd-Count               pic 9(7).
002500    03  Crd-Total-Amt           pic s9(11)v99.
002600    03  Crd-Pct-Of-Total        pic s9(3)v99.
002700    03  filler                  pic x(59).
002800*
002900 01  FA-Credit-Stats-Record.
003000    03  Crs-Total-Count         pic 9(7).
003100    03  Crs-Total-Amt           pic s9(11)v99.
003200    03  Crs-Avg-Amt             pic s9(9)v99.
003300    03  Crs-Max-Amt             pic s9(9)v99.
003400    03  Crs-Distinct-Customers  pic 9(5).
003500    03  filler                  pic x(69).
003600*
003700
