000100*****************************************
000200*                                       *
000300* Record Definition For FA Cash-In     *
000400*      Summary File  (FACASHIN)        *
000500*****************************************
000600* File size 65 bytes.
000700*
000800* One row per calendar month, one column per bank, built by
000900* FA060 from the three bank statement files, last row is the
001000* word TOTAL and carries the grand totals.
001100*
001200* 19/03/91 vbc - Created, three bank columns, Chk-Amt occurs 16
001300*                widened from our original fixed four-bank idea.
001400* 25/09/97 vbc - Monthly-Total split out, was being recomputed by
001500*                every reader, now carried on the record itself.
001600* 28/11/98 vbc - Y2K - Cin-Month confirmed YYYY-MM external, four
001700*                digit year throughout.
001800* 14/06/24 tcf - FA06 Adapted from the payroll cheque table shape
001900*                for the cash-in-by-bank-by-month table.
002000*
002100 01  FA-Cash-In-Record.
002200* Cin-Month carries YYYY-MM, or the word TOTAL on the last row.
002300    03  Cin-Month               pic x(7).
002400* Cin-Bank-Amt occurs 3 - subscript 1 Chase, 2 Popular, 3 Wells Fa
002500    03  Cin-Bank-Amt            pic s9(11)v99 occurs 3.
002600    03  Cin-Monthly-Total       pic s9(11)v99.
002700    03  filler                  pic x(6).
002800*
002900
