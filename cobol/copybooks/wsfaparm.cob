000100*****************************************
000200*                                       *
000300* Record Definition For FA Run Param   *
000400*            File                      *
000500*    Uses RRN = 1                      *
000600*****************************************
000700* File size 200 bytes.
000800*
000900* THESE FIELDS DEFINITIONS MAY NEED CHANGING
001000*
001100* 01/03/88 vbc - Created.
001200* 14/11/91 vbc - Added bank name table for reconciliation run.
001300* 09/02/95 vbc - Period-Months chgd to comp, was display.
001400* 22/11/98 vbc - Y2K - Cutoff/period dates confirmed ccyymmdd, no
001500*                windowing required, four digit year carried
001600*                throughout.
001700* 06/04/07 vbc - Page-Lines default chgd 56 to 60 for laser forms.
001800* 17/09/24 tcf - FA17 Added Run-Date for FA000 start-of-run stamp.
001900*
002000 01  FA-Param-Record.
002100    03  FA-PR-Company-Data.
002200        05  FA-PR-Co-Name        pic x(40).
002300        05  FA-PR-Co-Address-1   pic x(32).
002400        05  FA-PR-Co-Address-2   pic x(32).
002500* FA-PR-Cutoff-Date carries ccyymmdd, the run's reporting cutoff.
002600    03  FA-PR-Cutoff-Date        pic 9(8).
002700* FA-PR-Period-From/To carry ccyymm, first and last month reported
002800    03  FA-PR-Period-From        pic 9(6).
002900    03  FA-PR-Period-To          pic 9(6).
003000* FA-PR-Period-Months carries the number of months in the period.
003100    03  FA-PR-Period-Months      pic 99    comp.
003200    03  FA-PR-Bank-Names.
003300* FA-PR-Bank-Name occurs 3 - Chase, Popular, Wells Fargo, in order
003400        05  FA-PR-Bank-Name      pic x(15) occurs 3.
003500* FA-PR-Page-Width/Page-Lines default 132/56, overridden by parm F
003600    03  FA-PR-Page-Width         pic 999.
003700    03  FA-PR-Page-Lines         pic 99.
003800    03  FA-PR-Run-Date           pic 9(8)  comp.
003900    03  filler                   pic x(40).
004000*
004100
