000100*****************************************
000200*                                       *
000300* Record Definition For FA Payment     *
000400*  Monthly Aggregate File (FAPAYAGG)   *
000500*****************************************
000600* File size 32 bytes.
000700*
000800* One row per calendar month in which a payment landed, built
000900* by FA070 pass two from the payment extract, last row is the
001000* word TOTAL.  Feeds the cash-flow merge in FA080.
001100*
001200* 02/09/92 vbc - Created.
001300* 19/03/98 vbc - Invoices-Paid count added, FA090 was counting
001400*                extract records itself on every print run.
001500* 30/11/98 vbc - Y2K - Pga-Month confirmed YYYY-MM, four digit
001600*                year.
001700* 14/06/24 tcf - FA07 Adapted from the weekly hours summary shape.
001800*
001900 01  FA-Payment-Aggregate-Record.
002000* Pga-Month carries YYYY-MM, or the word TOTAL on the last row.
002100    03  Pga-Month               pic x(7).
002200    03  Pga-Total-Payments      pic s9(11)v99.
002300    03  Pga-Invoices-Paid       pic 9(7).
002400    03  filler                  pic x(5).
002500*
002600
