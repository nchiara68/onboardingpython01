000100*****************************************
000200*                                       *
000300* Record Definition For FA Client      *
000400*   Summary File (FACLIRSK, FACLIPRF)  *
000500*****************************************
000600* File size 110 bytes.
000700*
000800* One row per client, written twice by FA040 under two different
000900* sort orders - FACLIRSK sorted worst-first by average days past
001000* due for the risk listing, FACLIPRF sorted best-first by
001100* collection rate for the top ten performers table.
001200*
001300* 21/02/95 vbc - Created.
001400* 30/09/98 vbc - Cli-High-Risk added, flags clients over the
001500*                eightieth percentile of Amt Due, or averaging
001600*                over sixty days past due, or paying under half
001700*                of what they owe - was a manual marking before.
001800* 04/12/98 vbc - Y2K - no date fields on this record.
001900* 14/06/24 tcf - FA04 Adapted from the state tax agency block,
002000*                agency occurs table flattened to plain client
002100*                statistics fields.
002200*
002300 01  FA-Client-Summary-Record.
002400    03  Cli-Name                pic x(30).
002500    03  Cli-Invoice-Count       pic 9(7).
002600    03  Cli-Total-Amount        pic s9(11)v99.
002700    03  Cli-Avg-Amount          pic s9(9)v99.
002800    03  Cli-Total-Paid          pic s9(11)v99.
002900    03  Cli-Total-Due           pic s9(11)v99.
003000    03  Cli-Avg-Days-Past-Due   pic s9(5)v99.
003100    03  Cli-Collection-Rate     pic s9(3)v99.
003200* Cli-High-Risk-Flag - Y if this client tripped the high-risk test
003300    03  Cli-High-Risk-Flag      pic x.
003400    03  filler                  pic x(10).
003500*
003600
