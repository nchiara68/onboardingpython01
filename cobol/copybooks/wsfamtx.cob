000100*****************************************
000200*                                       *
000300* Record Definition For FA Customer x  *
000400*   Bucket Matrix File (FAMTXPD,       *
000500*   FAMTXDU)                           *
000600*****************************************
000700* File size 140 bytes.
000800*
000900* One row per customer (top fifteen by invoice count), one
001000* column per ageing bucket, written twice by FA020 - FAMTXPD
001100* for the paid set, FAMTXDU for the outstanding set, table 2.4
001200* of the printed report.  Slot 1 is On-time on the paid file,
001300* Current on the outstanding file, slots 2-5 the same four
001400* overdue buckets both times.
001500*
001600* 11/10/95 vbc - Created.
001700* 02/11/98 vbc - Mtx-Row-Pct table added, was being recomputed
001800*                by the print pgm off the row total every time.
001900* 06/12/98 vbc - Y2K - no date fields carried on this record.
002000* 14/06/24 tcf - FA02 Built for the customer/bucket cross-tab,
002100*                occurs-within-occurs shape borrowed from the
002200*                old withholding table copybook.
002300*
002400 01  FA-Customer-Matrix-Record.
002500    03  Mtx-Customer            pic x(30).
002600    03  Mtx-Bucket-Amt          pic s9(9)v99  occurs 6.
002700    03  Mtx-Row-Total           pic s9(9)v99.
002800    03  Mtx-Row-Pct             pic s9(3)v99  occurs 6.
002900    03  filler                  pic x(3).
003000*
003100
