000100*****************************************
000200*                                       *
000300* Record Definition For FA Monthly     *
000400*   Cash-Flow File  (FACFLOW)          *
000500*****************************************
000600* File size 47 bytes.
000700*
000800* One row per calendar month across the fixed seventeen month
000900* reconciliation window, bank side and invoice side carried
001000* side by side the way the old quarter/year-to-date cheque
001100* block used to carry two views of the one figure.  Last row
001200* is the word TOTAL.  The difference and payment ratio FA080
001300* works out between the two amount columns are not re-stored
001400* here, they print straight off the report run.
001500*
001600* 14/04/93 vbc - Created.
001700* 21/10/97 vbc - Cfl-Invoices-Paid added, Credit Control wanted th
001800*                paid invoice count lined up against the bank side
001900*                on the same row instead of cross referencing the
002000*                payment aggregate file.
002100* 02/12/98 vbc - Y2K - Cfl-Month confirmed YYYY-MM, four digit
002200*                year carried throughout the window.
002300* 14/06/24 tcf - FA08 Adapted from the QTD/YTD cheque-history
002400*                block for the bank-side/invoice-side cash-flow
002500*                comparison.
002600*
002700 01  FA-Cash-Flow-Record.
002800* Cfl-Month carries YYYY-MM, or the word TOTAL on the last row.
002900    03  Cfl-Month               pic x(7).
003000    03  Cfl-Bank-Inflow         pic s9(11)v99.
003100    03  Cfl-Invoice-Payments    pic s9(11)v99.
003200    03  Cfl-Invoices-Paid       pic 9(7).
003300    03  filler                  pic x(7).
003400*
003500
