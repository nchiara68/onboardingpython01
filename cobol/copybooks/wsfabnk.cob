000100*****************************************
000200*                                       *
000300* Record Definition For FA Bank        *
000400*      Statement File  (FABANKxx)      *
000500*****************************************
000600* File size 80 bytes.
000700*
000800* One record per bank statement line, as downloaded from Chase,
000900* Popular or Wells Fargo - three like files, one per bank, same
001000* layout, see FA050 run parms for which DD goes with which bank.
001100*
001200* 04/11/89 vbc - Created.
001300* 17/05/97 vbc - Subtractions separated from Additions, were one
001400*                signed field, statements now give us both columns
001500* 26/11/98 vbc - Y2K - Bnk-Date confirmed four digit year on read.
001600* 14/06/24 tcf - FA05 Adapted for factoring bank split pgm.
001700*
001800 01  FA-Bank-Record.
001900* Bnk-Date carries MM/DD/YYYY external text.
002000    03  Bnk-Date                pic x(10).
002100    03  Bnk-Description         pic x(40).
002200    03  Bnk-Additions           pic s9(9)v99.
002300    03  Bnk-Subtractions        pic s9(9)v99.
002400    03  Bnk-Date-Parts redefines Bnk-Date.
002500        05  Bnk-Mo              pic x(2).
002600        05  filler              pic x.
002700        05  Bnk-Dy              pic x(2).
002800        05  filler              pic x.
002900        05  Bnk-Yr              pic x(4).
003000    03  filler                  pic x(10).
003100*
003200
