000100*****************************************
000200*                                       *
000300* Record Definition For FA Deposit /   *
000400*   Withdrawal Split File (FADEPxx/    *
000500*   FAWTHxx)                           *
000600*****************************************
000700* File size 70 bytes.
000800*
000900* Same shape used for both the deposit side and the withdrawal
001000* side of the bank split - FA050 writes one of these per bank,
001100* per side.  Amount is always positive, sign carried in the
001200* file suffix (DEP/WTH), not in this field.
001300*
001400* 22/01/90 vbc - Created.
001500* 08/08/98 vbc - Amount widened s9(7)v99 to s9(9)v99, large wire
001600*                transfers were truncating on the old width.
001700* 30/11/98 vbc - Y2K - Date field confirmed MM/DD/YYYY external,
001800*                no two digit year ever stored here.
001900* 14/06/24 tcf - FA05 Adapted for factoring bank split pgm.
002000*
002100 01  FA-Deposit-Record.
002200* Dep-Date carries MM/DD/YYYY external text.
002300    03  Dep-Date                pic x(10).
002400    03  Dep-Description         pic x(40).
002500    03  Dep-Amount              pic s9(9)v99.
002600    03  Dep-Date-Parts redefines Dep-Date.
002700        05  Dep-Mo              pic x(2).
002800        05  filler              pic x.
002900        05  Dep-Dy              pic x(2).
003000        05  filler              pic x.
003100        05  Dep-Yr              pic x(4).
003200    03  filler                  pic x(9).
003300*
003400
