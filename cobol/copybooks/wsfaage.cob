000100*****************************************
000200*                                       *
000300* Record Definition For FA Ageing      *
000400*   Bucket Summary File (FABKTSUM,     *
000500*   FAAGEPD, FAAGEDU)                  *
000600*****************************************
000700* File size 80 bytes.
000800*
000900* One row per ageing bucket.  FA020 writes two of these files,
001000* one for the paid set (On-time/1-30/31-60/61-90/90+) and one
001100* for the outstanding set (Current/1-30/31-60/61-90/90+), same
001200* layout both times.  FA030 writes a third copy, FABKTSUM, off
001300* its own per-invoice detail pass.
001400*
001500* 09/05/94 vbc - Created.
001600* 17/08/98 vbc - Max-Days-Past-Due added, auditors wanted the
001700*                worst case in each bucket, not just the average.
001800* 03/12/98 vbc - Y2K - bucket totals unaffected, no date stored
001900*                on this record, noted here for the record.
002000* 14/06/24 tcf - FA02 Adapted from the quarter/year cheque
002100*                history block, QTD group becomes the bucket row.
002200*
002300 01  FA-Ageing-Bucket-Record.
002400* On-time or Current, depending which file this copy is writing in
002500    03  Agb-Bucket-Name         pic x(12).
002600    03  Agb-Invoice-Count       pic 9(7).
002700    03  Agb-Total-Amount        pic s9(11)v99.
002800    03  Agb-Total-Due           pic s9(11)v99.
002900    03  Agb-Total-Paid          pic s9(11)v99.
003000    03  Agb-Avg-Days-Past-Due   pic s9(5)v99.
003100    03  Agb-Max-Days-Past-Due   pic s9(5).
003200    03  Agb-Pct-Of-Total        pic s9(3)v99.
003300    03  filler                  pic x(5).
003400*
003500
