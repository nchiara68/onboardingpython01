000100*****************************************
000200*                                       *
000300* Record Definition For FA Invoice     *
000400*       Ledger File  (FAINVLG)         *
000500*****************************************
000600* File size 140 bytes.
000700*
000800* THESE FIELDS DEFINITIONS MAY NEED CHANGING
000900*
001000* This is the cleansed invoice ledger record, as carried between
001100* every factoring program once FA010 has stripped the currency
001200* punctuation and validated the dates on the raw client export.
001300* Dates remain display text MM/DD/YYYY here - pgms needing ccyymmd
001400* for ageing arithmetic build it in their own WS-Date-Work block.
001500*
001600* 12/06/88 vbc - Created, invoice ledger layout, first cut.
001700* 03/09/90 vbc - Amt-Paid/Amt-Due split out from single Balance fl
001800* 19/02/96 vbc - Status widened x(6) to x(10), "Part Paid" too lon
001900* 23/11/98 vbc - Y2K - confirmed Transaction/Due/Last-Pay dates ca
002000*                full four digit year in the MM/DD/YYYY text, no
002100*                windowing required on this file.
002200* 14/06/24 tcf - FA03 Added for factoring conversion, renamed from
002300*                Emp- prefix to Inv- throughout.
002400* 02/07/24 tcf - FA03 Applied-To widened to x(30) per client sampl
002500*
002600 01  FA-Invoice-Record.
002700    03  Inv-Type                pic x(12).
002800    03  Inv-Number              pic x(10).
002900* Inv-Trans-Date carries MM/DD/YYYY external text.
003000    03  Inv-Trans-Date          pic x(10).
003100    03  Inv-Applied-To          pic x(30).
003200    03  Inv-Amount              pic s9(9)v99.
003300* Inv-Due-Date carries MM/DD/YYYY external text.
003400    03  Inv-Due-Date            pic x(10).
003500    03  Inv-Status              pic x(10).
003600* Inv-Last-Pay-Date carries MM/DD/YYYY external text, spaces if un
003700    03  Inv-Last-Pay-Date       pic x(10).
003800    03  Inv-Amt-Paid            pic s9(9)v99.
003900    03  Inv-Amt-Due             pic s9(9)v99.
004000    03  Inv-Trans-Date-Parts redefines Inv-Trans-Date.
004100        05  Inv-Trans-Mo        pic x(2).
004200        05  filler              pic x.
004300        05  Inv-Trans-Dy        pic x(2).
004400        05  filler              pic x.
004500        05  Inv-Trans-Yr        pic x(4).
004600    03  Inv-Due-Date-Parts redefines Inv-Due-Date.
004700        05  Inv-Due-Mo          pic x(2).
004800        05  filler              pic x.
004900        05  Inv-Due-Dy          pic x(2).
005000        05  filler              pic x.
005100        05  Inv-Due-Yr          pic x(4).
005200    03  filler                  pic x(5).
005300*
005400
